000100*****************************************************************
000200* ECDCOMWS.cpybk
000300* COMMON WORKING STORAGE - EARLY CHILDHOOD DEV FEE RECON SYSTEM
000400* COPY INTO WK-C-COMMON OF EVERY ECD PROGRAM, REPLACING THE
000500* OLD ASCMWS/FIL3090 PAIR FOR THIS APPLICATION.  LIKE ASCMWS,
000600* THIS MEMBER CARRIES NO 01-LEVEL OF ITS OWN - THE CALLING
000700* PROGRAM SUPPLIES "01 WK-C-COMMON." AND COPIES THIS MEMBER IN
000800* UNDER IT.
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*****************************************************************
001200* ECD100 12/03/1991 RJP  - INITIAL VERSION FOR FEE RECON PROJECT
001300* ECD107 05/11/1993 KTM  - ADD BANK-REFERENCE RUN SEQUENCE
001400*                          COUNTER, ECDCOMWS-RUN-SEQNO, SO
001500*                          ECDSTMT CAN BUILD A UNIQUE KEY WHEN
001600*                          THE BANK STATEMENT CARRIES NO REF NO
001700* ECD9803 22/09/1998 DWL - Y2K REMEDIATION - RUN-DATE-CEN ADDED,
001800*                          2-DIGIT YEAR FIELDS NO LONGER USED
001900*                          FOR ANY DATE STORED BY THIS SYSTEM
002000* ECD114 17/06/2001 SAT  - ADD MATCH-STRATEGY LITERALS SO
002100*                          ECDMATCH AND ECDNOTF AGREE ON THE
002200*                          AUTO-MATCHED/NOT-AUTO-MATCHED CODES
002300* ECD121B 03/08/2009 SAT - RESTATED AS 05-LEVEL GROUPS, NOT
002400*                          SEPARATE 01s, TO MATCH THE OLD ASCMWS
002500*                          MEMBER THIS COPYBOOK REPLACED
002600*****************************************************************
002700*
002800 05  ECDCOMWS-FILE-STATUS.
002900     10  WK-C-FILE-STATUS        PIC X(02).
003000         88  WK-C-SUCCESSFUL             VALUE "00".
003100         88  WK-C-END-OF-FILE            VALUE "10".
003200         88  WK-C-RECORD-NOT-FOUND       VALUE "23" "35" "46".
003300         88  WK-C-DUPLICATE-KEY          VALUE "22".
003400*
003500* RUN-DATE, ALWAYS 4-DIGIT CENTURY - SEE ECD9803 ABOVE
003600 05  ECDCOMWS-RUN-DATE.
003700     10  WK-C-RUN-DATE               PIC 9(08).
003800     10  WK-C-RUN-DATE-PARTS REDEFINES WK-C-RUN-DATE.
003900         15  WK-C-RUN-DATE-CCYY      PIC 9(04).
004000         15  WK-C-RUN-DATE-MM        PIC 9(02).
004100         15  WK-C-RUN-DATE-DD        PIC 9(02).
004200     10  WK-C-RUN-TIME               PIC 9(08).
004300*
004400* SEQUENCE COUNTER USED WHEN A STATEMENT LINE OR NOTIFICATION
004500* CARRIES NO BANK REFERENCE OF ITS OWN - APPENDED TO
004600* RUN-DATE+RUN-TIME TO BUILD A COLLISION-FREE BANK-REFERENCE.
004700 05  ECDCOMWS-RUN-SEQ.
004800     10  WK-C-RUN-SEQNO              PIC 9(06) COMP-3 VALUE ZERO.
004900*
005000* MATCH STRATEGY / DISPOSITION LITERALS - SHARED BY ECDMATCH,
005100* ECDSTMT AND ECDNOTF SO THE THREE PROGRAMS AGREE ON MEANING.
005200 05  ECDCOMWS-LITERALS.
005300     10  WK-C-STRATEGY-TOKEN         PIC X(01) VALUE "1".
005400     10  WK-C-STRATEGY-REFERENCE     PIC X(01) VALUE "2".
005500     10  WK-C-STRATEGY-FUZZY-NAME    PIC X(01) VALUE "3".
005600     10  WK-C-STRATEGY-NONE          PIC X(01) VALUE "0".
005700     10  WK-C-MODE-FULL              PIC X(01) VALUE "F".
005800*                        ALL 3 STRATEGIES - STATEMENT UPLOAD FLOW
005900     10  WK-C-MODE-AUTO-ONLY         PIC X(01) VALUE "A".
006000*                        STRATEGIES 1-2 ONLY - NOTIFICATION FLOW
006100     10  WK-C-FOUND                  PIC X(01) VALUE "Y".
006200     10  WK-C-NOT-FOUND              PIC X(01) VALUE "N".
006300*
006400* SMALL SUBTRACT/COMPARE WORK AREAS USED BY MORE THAN ONE
006500* PROGRAM FOR THE OUTSTANDING-AMOUNT-FLOOR TEST
006600 05  ECDCOMWS-CALC-AREA.
006700     10  WK-N-CALC-DIFF              PIC S9(08)V99 COMP-3.
006800     10  WK-N-CALC-SUBSCR            PIC 9(04) COMP.
006900 05  FILLER                          PIC X(01).
