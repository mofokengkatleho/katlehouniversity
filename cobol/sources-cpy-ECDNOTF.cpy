000100*****************************************************************
000200* ECDNOTF.cpybk
000300* RECORD LAYOUT FOR BANK-NOTIFICATION-FILE (LINE SEQUENTIAL
000400* INPUT) AND THE IN-MEMORY DUPLICATE-HASH TABLE USED TO SKIP
000500* A NOTIFICATION ALREADY SEEN ON A PRIOR RUN.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* ECD118 08/03/2007 CQY  - INITIAL VERSION - BANK BEGAN SENDING
001000*                          TEXT PAYMENT NOTIFICATIONS IN ADDITION
001100*                          TO THE MONTHLY STATEMENT
001200* ECD119 25/09/2007 CQY - ADD NOTIF-VALID SO A LINE THAT FAILS TO
001300*                          PARSE IS FLAGGED FOR MANUAL REVIEW
001400*                          INSTEAD OF ABENDING THE RUN
001500* ECD123 12/02/2010 SAT - ADD EXTERNAL DUP-HASH TABLE - HELD FOR
001600*                          THE LIFE OF THE RUN ONLY (NOT CARRIED
001700*                          RUN TO RUN - SEE BUSINESS RULES)
001800* ECD123A 15/02/2010 SAT - TABLE SPLIT OUT TO ITS OWN MEMBER,
001900*                          ECDNTBL - THIS MEMBER IS FD RECORD
002000*                          LAYOUT ONLY
002100*****************************************************************
002200*
002300* I-O FORMAT: ECDNOTFR  FROM FILE ECDNOTF
002400*
002500 01  ECDNOTF-RECORD.
002600     05  ECDNOTF-DATE                PIC 9(08).
002700*                        TXN DATE EXTRACTED FROM NOTIFICATION
002800*                        TEXT, CCYYMMDD
002900     05  ECDNOTF-AMOUNT              PIC S9(08)V99 COMP-3.
003000*                        AMOUNT EXTRACTED - MUST BE > 0
003100     05  ECDNOTF-REFERENCE           PIC X(60).
003200*                        REFERENCE FIELD EXTRACTED FROM TEXT
003300     05  ECDNOTF-DESCRIPTION         PIC X(60).
003400*                        DESCRIPTION, FALLS BACK TO SUBJECT OR
003500*                        FIRST 100 CHARS OF BODY
003600     05  ECDNOTF-BALANCE             PIC S9(08)V99 COMP-3.
003700*                        ACCOUNT BALANCE AFTER TXN - OPTIONAL,
003800*                        MAY BE ZERO/UNSET
003900     05  ECDNOTF-TYPE                PIC X(06).
004000         88  ECDNOTF-IS-CREDIT               VALUE "CREDIT".
004100         88  ECDNOTF-IS-DEBIT                VALUE "DEBIT ".
004200     05  ECDNOTF-DUP-HASH            PIC X(44).
004300*                        DUPLICATE-DETECTION KEY BUILT FROM
004400*                        DATE + AMOUNT + REFERENCE
004500     05  ECDNOTF-VALID               PIC X(01).
004600         88  ECDNOTF-IS-VALID                VALUE "Y".
004700         88  ECDNOTF-IS-INVALID              VALUE "N".
004800     05  FILLER                      PIC X(15).
