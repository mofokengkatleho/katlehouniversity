000100*****************************************************************
000200* ECDNTBL.cpybk
000300* IN-MEMORY DUPLICATE-HASH TABLE - ONE ENTRY PER NOTIFICATION
000400* ALREADY PROCESSED *THIS RUN*. NOT PRELOADED FROM A PRIOR RUN -
000500* SEE BUSINESS RULES / DUPLICATE NOTIFICATION SUPPRESSION. COPY
000600* THIS MEMBER IN WORKING-STORAGE ONLY - ECDNOTF.cpybk CARRIES THE
000700* FD RECORD LAYOUT.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* ECD123 12/02/2010 SAT  - INITIAL VERSION (SPLIT OUT OF ECDNOTF)
001200*****************************************************************
001300 01  ECDNOTF-HASH-TABLE-AREA IS EXTERNAL.
001400     05  ECDNOTF-HASH-COUNT          PIC 9(05) COMP.
001500     05  ECDNOTF-HASH-ENTRY
001600             OCCURS 1 TO 5000 TIMES
001700             DEPENDING ON ECDNOTF-HASH-COUNT
001800             INDEXED BY HASH-IDX.
001900         10  TBL-HASH-VALUE          PIC X(44).
002000         10  FILLER                  PIC X(06).
