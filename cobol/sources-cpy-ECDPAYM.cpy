000100*****************************************************************
000200* ECDPAYM.cpybk
000300* RECORD LAYOUT FOR PAYMENT-FILE (LINE SEQUENTIAL MASTER,
000400* REWRITTEN EACH RUN) AND ITS IN-MEMORY TABLE - ONE ENTRY PER
000500* STUDENT-NUMBER + MONTH + YEAR.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* ECD101 22/03/1991 RJP  - INITIAL VERSION
001000* ECD109 02/12/1993 KTM  - PAY-OUTSTANDING ADDED - PREVIOUSLY
001100*                          RE-DERIVED ON EVERY REPORT RUN, NOW
001200*                          STORED FOR REPORT CONVENIENCE (STILL
001300*                          RECOMPUTED ON EVERY POST, NOT TRUSTED
001400*                          AS THE SOLE SOURCE OF TRUTH)
001500* ECD9803 22/09/1998 DWL - Y2K REMEDIATION - PAY-YEAR CONFIRMED
001600*                          4-DIGIT, PAY-DATE CONFIRMED CCYYMMDD
001700* ECD117 21/06/2006 CQY - ADD PAY-AUTO-MATCHED SO THE REPORT CAN
001800*                          FOOTNOTE FUZZY-NAME MATCHES SEPARATELY
001900* ECD122 30/07/2009 SAT - ADD EXTERNAL PAYMENT TABLE - MASTER IS
002000*                          LOADED AT OPEN, MAINTAINED IN MEMORY
002100*                          FOR THE RUN, WRITTEN BACK AT CLOSE
002200* ECD122A 03/08/2009 SAT - TABLE SPLIT OUT TO ITS OWN MEMBER,
002300*                          ECDPTBL - THIS MEMBER IS FD RECORD
002400*                          LAYOUT ONLY
002500*****************************************************************
002600*
002700* I-O FORMAT: ECDPAYMR  FROM FILE ECDPAYM
002800*
002900 01  ECDPAYM-RECORD.
003000     05  ECDPAYM-STUDENT-NUMBER      PIC X(20).
003100*                        FK TO ECDSTUD-STUDENT-NUMBER
003200     05  ECDPAYM-MONTH               PIC 9(02).
003300*                        1-12
003400     05  ECDPAYM-YEAR                PIC 9(04).
003500*                        E.G. 2026
003600     05  ECDPAYM-AMOUNT-PAID         PIC S9(08)V99 COMP-3.
003700*                        CUMULATIVE AMOUNT POSTED FOR THIS MONTH
003800*                        - MULTIPLE PARTIAL CREDITS ACCUMULATE
003900     05  ECDPAYM-EXPECTED-AMOUNT     PIC S9(08)V99 COMP-3.
004000*                        COPY OF THE STUDENT'S MONTHLY FEE AT
004100*                        TIME OF POSTING
004200     05  ECDPAYM-OUTSTANDING         PIC S9(08)V99 COMP-3.
004300*                        MAX(EXPECTED - PAID, 0)
004400     05  ECDPAYM-DATE                PIC 9(08).
004500*                        DATE OF THE TRANSACTION THAT PRODUCED
004600*                        OR LAST UPDATED THIS PAYMENT, CCYYMMDD
004700     05  ECDPAYM-STATUS              PIC X(01).
004800         88  ECDPAYM-PENDING                 VALUE "P".
004900         88  ECDPAYM-PAID-IN-FULL            VALUE "F".
005000         88  ECDPAYM-PARTIAL                 VALUE "T".
005100     05  ECDPAYM-TXN-REFERENCE       PIC X(40).
005200*                        BANK-REFERENCE OF THE MATCHED TXN
005300     05  ECDPAYM-AUTO-MATCHED        PIC X(01).
005400         88  ECDPAYM-WAS-AUTO-MATCHED        VALUE "Y".
005500         88  ECDPAYM-WAS-MANUAL-MATCH        VALUE "N".
005600     05  FILLER                      PIC X(20).
