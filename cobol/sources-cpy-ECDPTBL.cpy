000100*****************************************************************
000200* ECDPTBL.cpybk
000300* IN-MEMORY PAYMENT TABLE - LOADED FROM ECDPAYM-FILE AT OPEN,
000400* MAINTAINED FOR THE DURATION OF THE RUN, RE-SORTED AND WRITTEN
000500* BACK AT CLOSE. DECLARED EXTERNAL SO ECDMATCH (WHICH POSTS)
000600* AND ECDMRPT (WHICH READS) SHARE ONE COPY.  COPY THIS MEMBER IN
000700* WORKING-STORAGE ONLY - ECDPAYM.cpybk CARRIES THE FD RECORD
000800* LAYOUT.
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*****************************************************************
001200* ECD122 30/07/2009 SAT  - INITIAL VERSION (SPLIT OUT OF ECDPAYM)
001300*****************************************************************
001400 01  ECDPAYM-TABLE-AREA IS EXTERNAL.
001500     05  ECDPAYM-TABLE-COUNT         PIC 9(05) COMP.
001600     05  ECDPAYM-TABLE-ENTRY
001700             OCCURS 1 TO 9999 TIMES
001800             DEPENDING ON ECDPAYM-TABLE-COUNT
001900             INDEXED BY PAY-IDX.
002000         10  TBL-PAY-STUDENT-NUMBER  PIC X(20).
002100         10  TBL-PAY-MONTH           PIC 9(02).
002200         10  TBL-PAY-YEAR            PIC 9(04).
002300         10  TBL-PAY-AMOUNT-PAID     PIC S9(08)V99 COMP-3.
002400         10  TBL-PAY-EXPECTED-AMOUNT PIC S9(08)V99 COMP-3.
002500         10  TBL-PAY-OUTSTANDING     PIC S9(08)V99 COMP-3.
002600         10  TBL-PAY-DATE            PIC 9(08).
002700         10  TBL-PAY-STATUS          PIC X(01).
002800         10  TBL-PAY-TXN-REFERENCE   PIC X(40).
002900         10  TBL-PAY-AUTO-MATCHED    PIC X(01).
003000         10  FILLER                  PIC X(10).
