000100*****************************************************************
000200* ECDRLIN.cpybk
000300* PRINT LINE LAYOUTS FOR MONTHLY-REPORT-FILE - THREE SECTIONS:
000400* SUMMARY, PAID STUDENTS, OWING STUDENTS.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* ECD124 03/11/2010 SAT  - INITIAL VERSION
000900* ECD130 19/04/2015 CQY  - COLLECTION RATE LINE ADDED - PRINTED
001000*                          ONLY WHEN TOTAL-EXPECTED > 0
001100* ECD133 09/08/2019 RJP  - WIDEN NAME COLUMN FROM 40 TO 60 SO A
001200*                          LONGER SURNAME NO LONGER TRUNCATES
001300*****************************************************************
001400*
001500 01  ECDRLIN-TITLE-LINE.
001600     05  FILLER                      PIC X(01) VALUE SPACE.
001700     05  RL-TITLE-TEXT               PIC X(45).
001800*                        "Monthly Payment Report - <Month> <Year>"
001900     05  FILLER                      PIC X(84) VALUE SPACES.
002000*
002100 01  ECDRLIN-HEADING-LINE.
002200     05  FILLER                      PIC X(01) VALUE SPACE.
002300     05  RL-HEADING-TEXT             PIC X(20).
002400*                        "SUMMARY", "PAID STUDENTS",
002500*                        "OWING STUDENTS"
002600     05  FILLER                      PIC X(109) VALUE SPACES.
002700*
002800 01  ECDRLIN-SUMMARY-LINE.
002900     05  FILLER                      PIC X(01) VALUE SPACE.
003000     05  RL-SUM-LABEL                PIC X(22).
003100     05  RL-SUM-COUNT                PIC ZZZ,ZZ9.
003200     05  FILLER                      PIC X(02) VALUE SPACES.
003300     05  RL-SUM-AMOUNT               PIC Z,ZZZ,ZZ9.99.
003400     05  FILLER                      PIC X(02) VALUE SPACES.
003500     05  RL-SUM-RATE                 PIC ZZ9.99.
003600     05  FILLER                      PIC X(01) VALUE SPACE.
003700     05  RL-SUM-RATE-SIGN            PIC X(01) VALUE SPACE.
003800*                        "%" WHEN THE RATE LINE IS PRINTED
003900     05  FILLER                      PIC X(77) VALUE SPACES.
004000*
004100 01  ECDRLIN-PAID-DETAIL-LINE.
004200     05  FILLER                      PIC X(01) VALUE SPACE.
004300     05  RL-PD-STUDENT-REF           PIC X(20).
004400     05  FILLER                      PIC X(02) VALUE SPACES.
004500     05  RL-PD-NAME                  PIC X(60).
004600     05  FILLER                      PIC X(02) VALUE SPACES.
004700     05  RL-PD-MONTHLY-FEE           PIC Z,ZZZ,ZZ9.99.
004800     05  FILLER                      PIC X(02) VALUE SPACES.
004900     05  RL-PD-AMOUNT-PAID           PIC Z,ZZZ,ZZ9.99.
005000     05  FILLER                      PIC X(02) VALUE SPACES.
005100     05  RL-PD-PAY-DATE              PIC X(10).
005200     05  FILLER                      PIC X(02) VALUE SPACES.
005300     05  RL-PD-STATUS-TEXT           PIC X(08).
005400*                        LITERAL "PAID"
005500*
005600 01  ECDRLIN-OWING-DETAIL-LINE.
005700     05  FILLER                      PIC X(01) VALUE SPACE.
005800     05  RL-OD-STUDENT-REF           PIC X(20).
005900     05  FILLER                      PIC X(02) VALUE SPACES.
006000     05  RL-OD-NAME                  PIC X(60).
006100     05  FILLER                      PIC X(02) VALUE SPACES.
006200     05  RL-OD-MONTHLY-FEE           PIC Z,ZZZ,ZZ9.99.
006300     05  FILLER                      PIC X(02) VALUE SPACES.
006400     05  RL-OD-AMOUNT-PAID           PIC Z,ZZZ,ZZ9.99.
006500*                        0.00 IF NEVER PAID
006600     05  FILLER                      PIC X(02) VALUE SPACES.
006700     05  RL-OD-OUTSTANDING           PIC Z,ZZZ,ZZ9.99.
006800*
006900 01  ECDRLIN-BLANK-LINE               PIC X(133) VALUE SPACES.
