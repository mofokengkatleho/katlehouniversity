000100*****************************************************************
000200* ECDSTBL.cpybk
000300* IN-MEMORY STUDENT TABLE - LOADED FROM ECDSTUD-FILE AT OPEN,
000400* ASCENDING BY STUDENT NUMBER (THE FILE'S OWN SORT ORDER), SO
000500* SEARCH ALL CAN BE USED IN PLACE OF A KEYED RANDOM READ.
000600* DECLARED EXTERNAL SO ECDMATCH, ECDSNUM AND ECDMRPT ALL SEE THE
000700* SAME COPY OF THE MASTER FOR THE LIFE OF THE RUN UNIT.  COPY
000800* THIS MEMBER IN WORKING-STORAGE ONLY - ECDSTUD.cpybk CARRIES THE
000900* FD RECORD LAYOUT.
001000*****************************************************************
001100* AMENDMENT HISTORY:
001200*****************************************************************
001300* ECD121 30/07/2009 SAT  - INITIAL VERSION (SPLIT OUT OF ECDSTUD)
001400*****************************************************************
001500 01  ECDSTUD-TABLE-AREA IS EXTERNAL.
001600     05  ECDSTUD-TABLE-COUNT         PIC 9(05) COMP.
001700     05  ECDSTUD-TABLE-ENTRY
001800             OCCURS 1 TO 9999 TIMES
001900             DEPENDING ON ECDSTUD-TABLE-COUNT
002000             ASCENDING KEY IS TBL-STUDENT-NUMBER
002100             INDEXED BY STU-IDX.
002200         10  TBL-STUDENT-NUMBER      PIC X(20).
002300         10  TBL-FIRST-NAME          PIC X(30).
002400         10  TBL-LAST-NAME           PIC X(30).
002500         10  TBL-PAYMENT-REFERENCE   PIC X(50).
002600         10  TBL-MONTHLY-FEE         PIC S9(08)V99 COMP-3.
002700         10  TBL-ACADEMIC-YEAR       PIC X(04).
002800         10  TBL-STATUS-CODE         PIC X(01).
002900             88  TBL-ACTIVE                  VALUE "A".
003000         10  FILLER                  PIC X(10).
