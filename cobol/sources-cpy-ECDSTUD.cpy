000100*****************************************************************
000200* ECDSTUD.cpybk
000300* RECORD LAYOUT FOR STUDENT-FILE (LINE SEQUENTIAL, SORTED
000400* ASCENDING BY STUDENT-NUMBER) AND THE IN-MEMORY STUDENT TABLE
000500* BUILT FROM IT AT THE START OF EVERY RUN.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* ECD100 12/03/1991 RJP  - INITIAL VERSION
001000* ECD103 04/08/1991 RJP  - ADD PAYMENT-REFERENCE, DEFAULTS TO
001100*                          STUDENT-NUMBER WHEN GUARDIAN GIVES NO
001200*                          REFERENCE OF THEIR OWN ON THE TRANSFER
001300* ECD9803 22/09/1998 DWL - Y2K REMEDIATION - ACADEMIC-YEAR WAS A
001400*                          2-DIGIT FIELD, EXPANDED TO 4
001500* ECD115 09/02/2004 CQY - ADD 88-LEVELS FOR STATUS-CODE SO
001600*                          CALLERS STOP COMPARING TO LITERALS
001700* ECD121 30/07/2009 SAT - ADD EXTERNAL STUDENT TABLE + ASCENDING
001800*                          KEY FOR SEARCH ALL - REPLACES THE OLD
001900*                          READ...KEY IS EXTERNALLY-DESCRIBED-KEY
002000*                          NOW THAT THE MASTER IS A FLAT FILE,
002100*                          NOT AN INDEXED DATABASE FILE
002200* ECD121A 03/08/2009 SAT - TABLE SPLIT OUT TO ITS OWN MEMBER,
002300*                          ECDSTBL - THIS MEMBER IS FD RECORD
002400*                          LAYOUT ONLY, COPY ECDSTBL SEPARATELY
002500*                          IN WORKING-STORAGE WHERE THE TABLE IS
002600*                          NEEDED
002700*****************************************************************
002800*
002900* I-O FORMAT: ECDSTUDR  FROM FILE ECDSTUD
003000*             ONE RECORD PER ENROLLED CHILD
003100*
003200 01  ECDSTUD-RECORD.
003300     05  ECDSTUD-STUDENT-NUMBER      PIC X(20).
003400*                        UNIQUE ID, FORMAT STU-YYYY-NNN
003500     05  ECDSTUD-FIRST-NAME          PIC X(30).
003600*                        FIRST NAME
003700     05  ECDSTUD-LAST-NAME           PIC X(30).
003800*                        LAST NAME
003900     05  ECDSTUD-PAYMENT-REFERENCE   PIC X(50).
004000*                        REFERENCE GUARDIAN USES ON BANK
004100*                        TRANSFER - DEFAULTS TO STUDENT-NUMBER
004200*                        AT ENROLMENT TIME
004300     05  ECDSTUD-MONTHLY-FEE         PIC S9(08)V99 COMP-3.
004400*                        FEE DUE EACH MONTH - MUST BE > 0
004500     05  ECDSTUD-ACADEMIC-YEAR       PIC X(04).
004600*                        FOUR-DIGIT YEAR, E.G. "2026"
004700     05  ECDSTUD-STATUS-CODE         PIC X(01).
004800         88  ECDSTUD-ACTIVE                  VALUE "A".
004900         88  ECDSTUD-GRADUATED               VALUE "G".
005000         88  ECDSTUD-WITHDRAWN               VALUE "W".
005100         88  ECDSTUD-SUSPENDED                VALUE "S".
005200     05  FILLER                      PIC X(35).
005300*                        RESERVED FOR ADMINISTRATIVE FIELDS
005400*                        (ADDRESS/ALLERGY/CONTACT/DOB) - THESE
005500*                        CARRY NO RECONCILIATION LOGIC AND ARE
005600*                        NOT UNLOADED INTO THIS RECORD
005700*
005800* STUDENT-NUMBER BROKEN OUT INTO YEAR/SEQUENCE FOR ECDSNUM -
005900* FORMAT IS "STU-" YYYY "-" NNN
006000 01  ECDSTUD-NUMBER-PARTS REDEFINES ECDSTUD-RECORD.
006100     05  FILLER                      PIC X(04).
006200     05  ECDSTUD-NUM-YEAR            PIC X(04).
006300     05  FILLER                      PIC X(01).
006400     05  ECDSTUD-NUM-SEQ             PIC X(03).
006500     05  FILLER                      PIC X(168).
