000100*****************************************************************
000200* ECDTRAN.cpybk
000300* RECORD LAYOUT FOR TRANSACTION-FILE (LINE SEQUENTIAL, IN
000400* FILE/ARRIVAL ORDER) - ONE RECORD PER PARSED BANK CREDIT LINE,
000500* WHETHER FROM STATEMENT UPLOAD OR FROM A NOTIFICATION.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* ECD100 12/03/1991 RJP  - INITIAL VERSION
001000* ECD108 19/11/1993 KTM  - BANK-REFERENCE WIDENED TO X(40) - THE
001100*                          RUN-TIMESTAMP+SEQUENCE KEY SYNTHESIZED
001200*                          FOR STATEMENT LINES WITH NO BANK REF
001300*                          OF THEIR OWN DID NOT FIT IN X(20)
001400* ECD9803 22/09/1998 DWL - Y2K REMEDIATION - TXN-DATE CONFIRMED
001500*                          FULL CCYYMMDD, NO 2-DIGIT YEAR STORED
001600* ECD116 14/05/2005 CQY - ADD 88-LEVEL FOR TXN-STATUS
001700*****************************************************************
001800*
001900* I-O FORMAT: ECDTRANR  FROM FILE ECDTRAN
002000*
002100 01  ECDTRAN-RECORD.
002200     05  ECDTRAN-BANK-REFERENCE      PIC X(40).
002300*                        UNIQUE ID FOR THE TRANSACTION - BANK'S
002400*                        OWN REFERENCE, OR A RUN-TIMESTAMP PLUS
002500*                        SEQUENCE COUNTER KEY WHEN THE STATEMENT
002600*                        LINE OR NOTIFICATION CARRIES NONE
002700     05  ECDTRAN-AMOUNT              PIC S9(08)V99 COMP-3.
002800*                        AMOUNT CREDITED - MUST BE > 0, DEBITS
002900*                        AND ZERO LINES ARE NEVER WRITTEN HERE
003000     05  ECDTRAN-DATE                PIC 9(08).
003100*                        TRANSACTION DATE, CCYYMMDD
003200     05  ECDTRAN-REFERENCE           PIC X(60).
003300*                        FREE-TEXT REFERENCE/DESCRIPTION TAKEN
003400*                        FROM THE STATEMENT LINE - MAY CARRY AN
003500*                        STU-YYYY-NNN TOKEN OR FREE TEXT
003600     05  ECDTRAN-DESCRIPTION         PIC X(60).
003700*                        NARRATIVE TEXT (SENDER, MEMO)
003800     05  ECDTRAN-STATUS              PIC X(01).
003900         88  ECDTRAN-UNMATCHED               VALUE "U".
004000         88  ECDTRAN-MATCHED                 VALUE "M".
004100     05  FILLER                      PIC X(20).
004200*
