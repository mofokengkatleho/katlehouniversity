000100*****************************************************************
000200* VMTCH.cpybk - LINKAGE RECORD FOR ECDMATCH (PAYMENT MATCHING
000300* ENGINE).  CALLED BY ECDSTMT (FULL, 3-STRATEGY MODE) AND BY
000400* ECDNOTF (AUTO-ONLY, 2-STRATEGY MODE - NO FUZZY NAME MATCH ON
000500* THE BANK-NOTIFICATION FEED).
000600*****************************************************************
000700 01  VMTCH-RECORD.
000800     05  VMTCH-INPUT.
000900         10  VMTCH-MODE                  PIC X(01).
001000*                        "F" = FULL (STMT UPLOAD), 3 STRATEGIES
001100*                        "A" = AUTO-ONLY (NOTIFICATION FEED)
001200         10  VMTCH-BANK-REFERENCE        PIC X(40).
001300         10  VMTCH-AMOUNT                PIC S9(08)V99 COMP-3.
001400         10  VMTCH-DATE                  PIC 9(08).
001500         10  VMTCH-REFERENCE             PIC X(60).
001600         10  VMTCH-DESCRIPTION           PIC X(60).
001700     05  VMTCH-OUTPUT.
001800         10  VMTCH-MATCHED               PIC X(01).
001900             88  VMTCH-WAS-MATCHED               VALUE "Y".
002000         10  VMTCH-MATCHED-STUDENT-NUMBER PIC X(20).
002100         10  VMTCH-STRATEGY-USED         PIC X(01).
002200         10  FILLER                      PIC X(10).
