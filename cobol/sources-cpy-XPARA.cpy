000100*****************************************************************
000200* XPARA.cpybk - LINKAGE RECORD FOR ECDXPARA (MONTH-NAME LOOKUP)
000300*****************************************************************
000400 01  WK-C-XPARA-RECORD.
000500     05  WK-C-XPARA-INPUT.
000600         10  WK-N-XPARA-MONTH-NO     PIC 9(02).
000700     05  WK-C-XPARA-OUTPUT.
000800         10  WK-C-XPARA-MONTH-NAME   PIC X(09).
000900         10  WK-C-XPARA-ERROR-CD     PIC X(07).
001000         10  FILLER                  PIC X(04).
