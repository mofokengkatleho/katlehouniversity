000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ECDMATCH.
000500 AUTHOR.         R J PALOMO.
000600 INSTALLATION.   LITTLE STEPS ECD CENTRE - FINANCE.
000700 DATE-WRITTEN.   02 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THE PAYMENT MATCHING ENGINE.  CALLED ONCE PER
001200*               UNMATCHED TRANSACTION BY ECDSTMT (STATEMENT
001300*               UPLOAD, FULL 3-STRATEGY MODE) AND BY ECDNOTF
001400*               (BANK NOTIFICATION FEED, AUTO-ONLY 2-STRATEGY
001500*               MODE).  WORKS ENTIRELY AGAINST THE STUDENT AND
001600*               PAYMENT TABLES HELD EXTERNAL TO THIS RUN UNIT -
001700*               IT OPENS NO FILES OF ITS OWN.
001800*               MODELLED ON THIS CENTRE'S OLD ECDBACU/ECDCUYP
001900*               CASCADE-OF-LOOKUPS ROUTINES AND THE ECDLMT
002000*               OUTSTANDING-RECOMPUTE ROUTINE, RESTATED AGAINST
002100*               IN-MEMORY TABLES INSTEAD OF INDEXED FILES.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* TAG    INIT   DATE        DESCRIPTION
002700* ------ ------ ----------  -----------------------------------
002800* ECD103 RJP    02/04/1991  INITIAL VERSION - STUDENT NUMBER
002900*                           AND PAYMENT REFERENCE STRATEGIES ONLY
003000* ECD108 MFK    11/11/1993  ADD FUZZY FULL-NAME STRATEGY FOR THE
003100*                           STATEMENT UPLOAD FLOW
003200* ECD9803 DWL   22/09/1998  Y2K REMEDIATION - PAY-YEAR AND
003300*                           STUDENT ACADEMIC-YEAR CONFIRMED
003400*                           4-DIGIT THROUGHOUT, TWO-DIGIT BANK
003500*                           STATEMENT YEARS EXPANDED TO 20xx
003600*                           BEFORE THIS ROUTINE IS EVER CALLED
003700* ECD115 CQY    04/06/2004  VMTCH-MODE ADDED SO THE NOTIFICATION
003800*                           FEED CAN SUPPRESS THE FUZZY NAME
003900*                           STRATEGY (NOT USED ON THAT FEED)
004000* ECD129 SAT    12/02/2014  PAY-STATUS RECOMPUTE MOVED INTO THIS
004100*                           ROUTINE SO IT NO LONGER DEPENDS ON A
004200*                           SEPARATE END-OF-DAY RECALC JOB
004300*----------------------------------------------------------------*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100
006200*************************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                          PIC X(24)        VALUE
006600     "** PROGRAM ECDMATCH **".
006700
006800* ------------------ PROGRAM WORKING STORAGE -------------------*
006900 01  WK-C-COMMON.
007000     COPY ECDCOMWS.
007100
007200* STUDENT MASTER TABLE, LOADED BY THE CALLING PROGRAM AT ITS OWN
007300* OPEN TIME - THIS ROUTINE ONLY SEARCHES IT.
007400     COPY ECDSTBL.
007500
007600* PAYMENT MASTER TABLE, LOADED BY THE CALLING PROGRAM AT ITS OWN
007700* OPEN TIME - THIS ROUTINE SEARCHES IT AND UPDATES IT IN PLACE.
007800     COPY ECDPTBL.
007900
008000 01  WK-N-SUBSCRIPT-AREA.
008100     05  WK-N-SCAN-POS               PIC 9(04) COMP.
008200     05  WK-N-NAME-LEN               PIC 9(02) COMP.
008300     05  WK-N-PAYMENT-INDEX          PIC 9(05) COMP VALUE ZERO.
008400     05  FILLER                      PIC X(01).
008500
008600* WORK AREA FOR THE "STU-YYYY-NNN" TOKEN SCAN OVER THE FREE-TEXT
008700* REFERENCE FIELD.
008800 01  WK-C-TOKEN-CHECK.
008900     05  WK-C-TOKEN-STU               PIC X(04).
009000     05  WK-C-TOKEN-YEAR               PIC X(04).
009100     05  WK-C-TOKEN-DASH               PIC X(01).
009200     05  WK-C-TOKEN-SEQ                PIC X(03).
009300 01  WK-C-TOKEN-FLAT REDEFINES WK-C-TOKEN-CHECK.
009400     05  WK-C-TOKEN-WHOLE              PIC X(12).
009500
009600* CANDIDATE STUDENT NUMBER BUILT FROM A CONFIRMED TOKEN MATCH.
009700 01  WK-C-CANDIDATE-AREA.
009800     05  WK-C-CANDIDATE-NUMBER         PIC X(20).
009900 01  WK-C-CANDIDATE-NUMBER-PARTS REDEFINES WK-C-CANDIDATE-AREA.
010000     05  FILLER                        PIC X(04).
010100     05  WK-C-CANDIDATE-YEAR            PIC X(04).
010200     05  FILLER                        PIC X(01).
010300     05  WK-C-CANDIDATE-SEQ             PIC X(03).
010400     05  FILLER                        PIC X(08).
010500
010600* CASE-FOLDING WORK AREAS FOR STRATEGY 2 (REFERENCE) AND
010700* STRATEGY 3 (FUZZY NAME).
010800 01  WK-C-COMPARE-AREA.
010900     05  WK-C-REF-UPPER                PIC X(60).
011000     05  WK-C-PAYREF-UPPER             PIC X(60).
011100     05  WK-C-DESC-UPPER                PIC X(60).
011200     05  WK-C-FULL-NAME-UPPER           PIC X(60).
011300     05  FILLER                        PIC X(01).
011400
011500 01  WK-C-CASE-FOLD-LITERALS.
011600     05  WK-C-LOWER-ALPHABET   PIC X(26)
011700             VALUE "abcdefghijklmnopqrstuvwxyz".
011800     05  WK-C-UPPER-ALPHABET   PIC X(26)
011900             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012000     05  FILLER                PIC X(01).
012100
012200* PAYMENT PERIOD DERIVED FROM THE MATCHED TRANSACTION'S DATE.
012300 01  WK-C-DATE-PARTS-AREA.
012400     05  WK-N-MATCH-DATE               PIC 9(08).
012500 01  WK-C-DATE-PARTS REDEFINES WK-C-DATE-PARTS-AREA.
012600     05  WK-N-MATCH-YEAR                PIC 9(04).
012700     05  WK-N-MATCH-MONTH               PIC 9(02).
012800     05  WK-N-MATCH-DAY                 PIC 9(02).
012900
013000 01  WK-N-STUDENT-FEE                  PIC S9(08)V99 COMP-3
013100                                        VALUE ZERO.
013200
013300     EJECT
013400********************
013500 LINKAGE SECTION.
013600********************
013700     COPY VMTCH.
013800
013900     EJECT
014000*******************************************
014100 PROCEDURE DIVISION USING VMTCH-RECORD.
014200*******************************************
014300 MAIN-MODULE.
014400     MOVE     "N"                    TO   VMTCH-MATCHED.
014500     MOVE     SPACES                 TO   VMTCH-MATCHED-STUDENT-NUMBER.
014600     MOVE     SPACE                  TO   VMTCH-STRATEGY-USED.
014700
014800     PERFORM A000-STRATEGY-TOKEN-SEARCH
014900        THRU A099-STRATEGY-TOKEN-SEARCH-EX.
015000
015100     IF NOT VMTCH-WAS-MATCHED
015200         PERFORM B000-STRATEGY-REFERENCE-SEARCH
015300            THRU B099-STRATEGY-REFERENCE-SEARCH-EX
015400     END-IF.
015500
015600     IF NOT VMTCH-WAS-MATCHED
015700        AND VMTCH-MODE = WK-C-MODE-FULL
015800         PERFORM C000-STRATEGY-FUZZY-NAME-SEARCH
015900            THRU C099-STRATEGY-FUZZY-NAME-SEARCH-EX
016000     END-IF.
016100
016200     IF VMTCH-WAS-MATCHED
016300         PERFORM D000-POST-PAYMENT
016400            THRU D099-POST-PAYMENT-EX
016500     END-IF.
016600
016700     GOBACK.
016800
016900 EJECT
017000*----------------------------------------------------------------*
017100* STRATEGY 1 - AN "STU-YYYY-NNN" TOKEN EMBEDDED IN THE FREE-TEXT
017200* REFERENCE TAKES PRIORITY OVER EVERY OTHER STRATEGY.
017300*----------------------------------------------------------------*
017400 A000-STRATEGY-TOKEN-SEARCH.
017500*----------------------------------------------------------------*
017600     MOVE     1                      TO   WK-N-SCAN-POS.
017700     PERFORM A010-SCAN-ONE-POSITION
017800        THRU A019-SCAN-ONE-POSITION-EX
017900        UNTIL WK-N-SCAN-POS > 49
018000           OR VMTCH-WAS-MATCHED.
018100*----------------------------------------------------------------*
018200 A099-STRATEGY-TOKEN-SEARCH-EX.
018300*----------------------------------------------------------------*
018400     EXIT.
018500
018600*----------------------------------------------------------------*
018700 A010-SCAN-ONE-POSITION.
018800*----------------------------------------------------------------*
018900     MOVE VMTCH-REFERENCE (WK-N-SCAN-POS:4) TO WK-C-TOKEN-STU.
019000     IF  WK-C-TOKEN-STU = "STU-"
019100         MOVE VMTCH-REFERENCE (WK-N-SCAN-POS + 4:4)
019200                                     TO WK-C-TOKEN-YEAR
019300         MOVE VMTCH-REFERENCE (WK-N-SCAN-POS + 8:1)
019400                                     TO WK-C-TOKEN-DASH
019500         MOVE VMTCH-REFERENCE (WK-N-SCAN-POS + 9:3)
019600                                     TO WK-C-TOKEN-SEQ
019700         IF     WK-C-TOKEN-YEAR IS NUMERIC
019800            AND WK-C-TOKEN-DASH = "-"
019900            AND WK-C-TOKEN-SEQ  IS NUMERIC
020000             PERFORM A100-LOOKUP-BY-STUDENT-NUMBER
020100                THRU A199-LOOKUP-BY-STUDENT-NUMBER-EX
020200         END-IF
020300     END-IF.
020400     ADD 1 TO WK-N-SCAN-POS.
020500*----------------------------------------------------------------*
020600 A019-SCAN-ONE-POSITION-EX.
020700*----------------------------------------------------------------*
020800     EXIT.
020900
021000*----------------------------------------------------------------*
021100 A100-LOOKUP-BY-STUDENT-NUMBER.
021200*----------------------------------------------------------------*
021300     MOVE WK-C-TOKEN-WHOLE          TO WK-C-CANDIDATE-NUMBER.
021400     SET  STU-IDX                   TO 1.
021500     SEARCH ALL ECDSTUD-TABLE-ENTRY
021600         AT END
021700             CONTINUE
021800         WHEN TBL-STUDENT-NUMBER (STU-IDX) = WK-C-CANDIDATE-NUMBER
021900             MOVE "Y"                TO VMTCH-MATCHED
022000             MOVE WK-C-CANDIDATE-NUMBER
022100                                     TO VMTCH-MATCHED-STUDENT-NUMBER
022200             MOVE WK-C-STRATEGY-TOKEN TO VMTCH-STRATEGY-USED
022300     END-SEARCH.
022400*----------------------------------------------------------------*
022500 A199-LOOKUP-BY-STUDENT-NUMBER-EX.
022600*----------------------------------------------------------------*
022700     EXIT.
022800
022900 EJECT
023000*----------------------------------------------------------------*
023100* STRATEGY 2 - PAYMENT-REFERENCE MATCH, CASE-INSENSITIVE, BOTH
023200* SIDES TRIMMED.  RUNS ONLY WHEN STRATEGY 1 FAILED TO MATCH.
023300*----------------------------------------------------------------*
023400 B000-STRATEGY-REFERENCE-SEARCH.
023500*----------------------------------------------------------------*
023600     MOVE     VMTCH-REFERENCE        TO   WK-C-REF-UPPER.
023700     INSPECT  WK-C-REF-UPPER CONVERTING WK-C-LOWER-ALPHABET
023800              TO WK-C-UPPER-ALPHABET.
023900     SET      STU-IDX                TO   1.
024000     PERFORM B010-CHECK-ONE-STUDENT-REF
024100        THRU B019-CHECK-ONE-STUDENT-REF-EX
024200        UNTIL STU-IDX > ECDSTUD-TABLE-COUNT
024300           OR VMTCH-WAS-MATCHED.
024400*----------------------------------------------------------------*
024500 B099-STRATEGY-REFERENCE-SEARCH-EX.
024600*----------------------------------------------------------------*
024700     EXIT.
024800
024900*----------------------------------------------------------------*
025000 B010-CHECK-ONE-STUDENT-REF.
025100*----------------------------------------------------------------*
025200     MOVE     TBL-PAYMENT-REFERENCE (STU-IDX)
025300                                     TO   WK-C-PAYREF-UPPER.
025400     INSPECT  WK-C-PAYREF-UPPER CONVERTING WK-C-LOWER-ALPHABET
025500              TO WK-C-UPPER-ALPHABET.
025600     IF  WK-C-PAYREF-UPPER = WK-C-REF-UPPER
025700         MOVE "Y"                    TO VMTCH-MATCHED
025800         MOVE TBL-STUDENT-NUMBER (STU-IDX)
025900                                     TO VMTCH-MATCHED-STUDENT-NUMBER
026000         MOVE WK-C-STRATEGY-REFERENCE
026100                                     TO VMTCH-STRATEGY-USED
026200     END-IF.
026300     SET STU-IDX UP BY 1.
026400*----------------------------------------------------------------*
026500 B019-CHECK-ONE-STUDENT-REF-EX.
026600*----------------------------------------------------------------*
026700     EXIT.
026800
026900 EJECT
027000*----------------------------------------------------------------*
027100* STRATEGY 3 - FUZZY FULL-NAME CONTAINMENT, STATEMENT UPLOAD ONLY
027200* (VMTCH-MODE = FULL).  LOWEST CONFIDENCE - FLAGGED NOT-AUTO IN
027300* D000 BELOW.
027400*----------------------------------------------------------------*
027500 C000-STRATEGY-FUZZY-NAME-SEARCH.
027600*----------------------------------------------------------------*
027700     MOVE     VMTCH-DESCRIPTION      TO   WK-C-DESC-UPPER.
027800     INSPECT  WK-C-DESC-UPPER CONVERTING WK-C-LOWER-ALPHABET
027900              TO WK-C-UPPER-ALPHABET.
028000     SET      STU-IDX                TO   1.
028100     PERFORM C010-CHECK-ONE-STUDENT-NAME
028200        THRU C019-CHECK-ONE-STUDENT-NAME-EX
028300        UNTIL STU-IDX > ECDSTUD-TABLE-COUNT
028400           OR VMTCH-WAS-MATCHED.
028500*----------------------------------------------------------------*
028600 C099-STRATEGY-FUZZY-NAME-SEARCH-EX.
028700*----------------------------------------------------------------*
028800     EXIT.
028900
029000*----------------------------------------------------------------*
029100 C010-CHECK-ONE-STUDENT-NAME.
029200*----------------------------------------------------------------*
029300     IF  TBL-ACTIVE (STU-IDX)
029400         MOVE SPACES                 TO WK-C-FULL-NAME-UPPER
029500         STRING TBL-FIRST-NAME (STU-IDX) DELIMITED BY SPACE
029600                " "                      DELIMITED BY SIZE
029700                TBL-LAST-NAME (STU-IDX)  DELIMITED BY SPACE
029800                INTO WK-C-FULL-NAME-UPPER
029900         END-STRING
030000         INSPECT WK-C-FULL-NAME-UPPER CONVERTING WK-C-LOWER-ALPHABET
030100                 TO WK-C-UPPER-ALPHABET
030200         PERFORM C100-FIND-NAME-LENGTH
030300            THRU C199-FIND-NAME-LENGTH-EX
030400         IF  WK-N-NAME-LEN > 0
030500             MOVE 1                  TO WK-N-SCAN-POS
030600             PERFORM C200-SCAN-DESCRIPTION-POSITION
030700                THRU C299-SCAN-DESCRIPTION-POSITION-EX
030800                UNTIL WK-N-SCAN-POS > (61 - WK-N-NAME-LEN)
030900                   OR VMTCH-WAS-MATCHED
031000         END-IF
031100     END-IF.
031200     SET STU-IDX UP BY 1.
031300*----------------------------------------------------------------*
031400 C019-CHECK-ONE-STUDENT-NAME-EX.
031500*----------------------------------------------------------------*
031600     EXIT.
031700
031800*----------------------------------------------------------------*
031900 C100-FIND-NAME-LENGTH.
032000*----------------------------------------------------------------*
032100     MOVE 60 TO WK-N-NAME-LEN.
032200     PERFORM C110-TRIM-ONE-TRAILING-CHAR
032300        THRU C119-TRIM-ONE-TRAILING-CHAR-EX
032400        UNTIL WK-N-NAME-LEN = 0
032500           OR WK-C-FULL-NAME-UPPER (WK-N-NAME-LEN:1) NOT = SPACE.
032600*----------------------------------------------------------------*
032700 C199-FIND-NAME-LENGTH-EX.
032800*----------------------------------------------------------------*
032900     EXIT.
033000
033100*----------------------------------------------------------------*
033200 C110-TRIM-ONE-TRAILING-CHAR.
033300*----------------------------------------------------------------*
033400     SUBTRACT 1 FROM WK-N-NAME-LEN.
033500*----------------------------------------------------------------*
033600 C119-TRIM-ONE-TRAILING-CHAR-EX.
033700*----------------------------------------------------------------*
033800     EXIT.
033900
034000*----------------------------------------------------------------*
034100 C200-SCAN-DESCRIPTION-POSITION.
034200*----------------------------------------------------------------*
034300     IF  WK-C-DESC-UPPER (WK-N-SCAN-POS : WK-N-NAME-LEN) =
034400         WK-C-FULL-NAME-UPPER (1 : WK-N-NAME-LEN)
034500         MOVE "Y"                    TO VMTCH-MATCHED
034600         MOVE TBL-STUDENT-NUMBER (STU-IDX)
034700                                     TO VMTCH-MATCHED-STUDENT-NUMBER
034800         MOVE WK-C-STRATEGY-FUZZY-NAME
034900                                     TO VMTCH-STRATEGY-USED
035000     END-IF.
035100     ADD 1 TO WK-N-SCAN-POS.
035200*----------------------------------------------------------------*
035300 C299-SCAN-DESCRIPTION-POSITION-EX.
035400*----------------------------------------------------------------*
035500     EXIT.
035600
035700 EJECT
035800*----------------------------------------------------------------*
035900* D000 - POST OR UPDATE THE MATCHED STUDENT'S PAYMENT RECORD FOR
036000* THE TRANSACTION'S MONTH/YEAR, THEN RECOMPUTE OUTSTANDING AND
036100* STATUS.  (BATCH FLOW SECTION 2, POSTING RULES.)
036200*----------------------------------------------------------------*
036300 D000-POST-PAYMENT.
036400*----------------------------------------------------------------*
036500     MOVE     VMTCH-DATE             TO   WK-N-MATCH-DATE.
036600
036700     SET      STU-IDX                TO   1.
036800     SEARCH ALL ECDSTUD-TABLE-ENTRY
036900         AT END
037000             MOVE ZERO               TO WK-N-STUDENT-FEE
037100         WHEN TBL-STUDENT-NUMBER (STU-IDX) =
037200              VMTCH-MATCHED-STUDENT-NUMBER
037300             MOVE TBL-MONTHLY-FEE (STU-IDX) TO WK-N-STUDENT-FEE
037400     END-SEARCH.
037500
037600     MOVE     0                      TO   WK-N-PAYMENT-INDEX.
037700     SET      PAY-IDX                TO   1.
037800     PERFORM D100-FIND-EXISTING-PAYMENT
037900        THRU D199-FIND-EXISTING-PAYMENT-EX
038000        UNTIL PAY-IDX > ECDPAYM-TABLE-COUNT
038100           OR WK-N-PAYMENT-INDEX NOT = 0.
038200
038300     IF  WK-N-PAYMENT-INDEX NOT = 0
038400         SET  PAY-IDX                TO   WK-N-PAYMENT-INDEX
038500         ADD  VMTCH-AMOUNT           TO   TBL-PAY-AMOUNT-PAID (PAY-IDX)
038600     ELSE
038700         ADD  1                      TO   ECDPAYM-TABLE-COUNT
038800         SET  PAY-IDX                TO   ECDPAYM-TABLE-COUNT
038900         MOVE VMTCH-MATCHED-STUDENT-NUMBER
039000                                     TO   TBL-PAY-STUDENT-NUMBER (PAY-IDX)
039100         MOVE WK-N-MATCH-MONTH       TO   TBL-PAY-MONTH (PAY-IDX)
039200         MOVE WK-N-MATCH-YEAR        TO   TBL-PAY-YEAR (PAY-IDX)
039300         MOVE VMTCH-AMOUNT           TO   TBL-PAY-AMOUNT-PAID (PAY-IDX)
039400         MOVE "P"                    TO   TBL-PAY-STATUS (PAY-IDX)
039500     END-IF.
039600
039700     MOVE WK-N-STUDENT-FEE           TO   TBL-PAY-EXPECTED-AMOUNT (PAY-IDX).
039800     MOVE VMTCH-DATE                 TO   TBL-PAY-DATE (PAY-IDX).
039900     MOVE VMTCH-BANK-REFERENCE       TO   TBL-PAY-TXN-REFERENCE (PAY-IDX).
040000
040100     IF  VMTCH-STRATEGY-USED = WK-C-STRATEGY-FUZZY-NAME
040200         MOVE "N"                    TO   TBL-PAY-AUTO-MATCHED (PAY-IDX)
040300     ELSE
040400         MOVE "Y"                    TO   TBL-PAY-AUTO-MATCHED (PAY-IDX)
040500     END-IF.
040600
040700     COMPUTE WK-N-CALC-DIFF =
040800         TBL-PAY-EXPECTED-AMOUNT (PAY-IDX) -
040900         TBL-PAY-AMOUNT-PAID (PAY-IDX).
041000     IF  WK-N-CALC-DIFF < 0
041100         MOVE ZERO                   TO   TBL-PAY-OUTSTANDING (PAY-IDX)
041200     ELSE
041300         MOVE WK-N-CALC-DIFF         TO   TBL-PAY-OUTSTANDING (PAY-IDX)
041400     END-IF.
041500
041600     IF  TBL-PAY-AMOUNT-PAID (PAY-IDX) >= TBL-PAY-EXPECTED-AMOUNT (PAY-IDX)
041700         MOVE "F"                    TO   TBL-PAY-STATUS (PAY-IDX)
041800     ELSE
041900         IF  TBL-PAY-AMOUNT-PAID (PAY-IDX) > 0
042000             MOVE "T"                TO   TBL-PAY-STATUS (PAY-IDX)
042100         END-IF
042200     END-IF.
042300*----------------------------------------------------------------*
042400 D099-POST-PAYMENT-EX.
042500*----------------------------------------------------------------*
042600     EXIT.
042700
042800*----------------------------------------------------------------*
042900 D100-FIND-EXISTING-PAYMENT.
043000*----------------------------------------------------------------*
043100     IF     TBL-PAY-STUDENT-NUMBER (PAY-IDX) =
043200            VMTCH-MATCHED-STUDENT-NUMBER
043300        AND TBL-PAY-MONTH (PAY-IDX) = WK-N-MATCH-MONTH
043400        AND TBL-PAY-YEAR (PAY-IDX)  = WK-N-MATCH-YEAR
043500         SET WK-N-PAYMENT-INDEX      TO   PAY-IDX
043600     END-IF.
043700     SET PAY-IDX UP BY 1.
043800*----------------------------------------------------------------*
043900 D199-FIND-EXISTING-PAYMENT-EX.
044000*----------------------------------------------------------------*
044100     EXIT.
044200
044300******************************************************************
044400*************** END OF PROGRAM SOURCE  ECDMATCH ****************
044500******************************************************************
