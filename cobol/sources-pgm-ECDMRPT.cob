000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ECDMRPT.
000500 AUTHOR.         K T MABASO.
000600 INSTALLATION.   LITTLE STEPS ECD CENTRE - FINANCE.
000700 DATE-WRITTEN.   28 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  MONTHLY PAYMENT REPORT.  SINGLE SEQUENTIAL PASS
001200*               OVER ACTIVE STUDENTS, SPLITTING EACH ONE INTO
001300*               PAID/OWING AGAINST THE PAYMENT MASTER FOR THE
001400*               REQUESTED MONTH/YEAR, THEN PRINTS THREE SECTIONS
001500*               - SUMMARY, PAID STUDENTS, OWING STUDENTS.
001600*               EVALUATE-OF-OPTION-CODE / SHARED-LOOKUP SHAPE
001700*               CARRIED OVER FROM THIS CENTRE'S OLD ECDGLAC
001800*               DISTRIBUTION REPORT.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* TAG    INIT   DATE        DESCRIPTION
002400* ------ ------ ----------  -----------------------------------
002500* ECD105 KTM    28/05/1991  INITIAL VERSION
002600* ECD9803 DWL   22/09/1998  Y2K REMEDIATION - REPORT-YEAR CONTROL
002700*                           CARD WIDENED TO 4 DIGITS
002800* ECD117 CQY    21/06/2006  TBL-PAY-AUTO-MATCHED CARRIED INTO THE
002850*                           IN-MEMORY PAYMENT TABLE (LOAD STEP
002860*                           ONLY) SO A LATER PHASE COULD REPORT
002870*                           ON FUZZY-NAME MATCHES IF OPERATIONS
002880*                           EVER ASKED - NO DETAIL OR HEADING
003000*                           LINE READS IT
003100* ECD130 CQY    19/04/2015  COLLECTION RATE LINE ADDED, PRINTED
003200*                           ONLY WHEN TOTAL-EXPECTED > 0
003300* ECD133 RJP    09/08/2019  NAME COLUMN WIDENED 40 TO 60 ON THE
003400*                           DETAIL LINES (SEE ECDRLIN)
003500* ECD137 SAT    03/03/2021  CONTROL CARD ECHO AND CLOSING TOTALS
003600*                           TRACE LINES ADDED - OPERATIONS ASKED
003700*                           FOR PROOF OF WHAT MONTH/YEAR A RUN
003800*                           ACTUALLY USED WHEN A REQUEST IS
003900*                           QUERIED
004000*----------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT STUDENT-FILE       ASSIGN TO ECDSTUD
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS WK-C-FILE-STATUS.
005500
005600     SELECT PAYMENT-FILE       ASSIGN TO ECDPAYM
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WK-C-FILE-STATUS.
005900
006000     SELECT MONTHLY-REPORT-FILE ASSIGN TO ECDMRPTO
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS WK-C-FILE-STATUS.
006300
006400 EJECT
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900 FD  STUDENT-FILE
007000     LABEL RECORDS ARE OMITTED.
007100     COPY ECDSTUD.
007200
007300 FD  PAYMENT-FILE
007400     LABEL RECORDS ARE OMITTED.
007500     COPY ECDPAYM.
007600
007700 FD  MONTHLY-REPORT-FILE
007800     LABEL RECORDS ARE OMITTED.
007900 01  ECDMRPT-PRINT-LINE                PIC X(133).
008000
008100*************************
008200 WORKING-STORAGE SECTION.
008300*************************
008400 01  FILLER                          PIC X(24)        VALUE
008500     "** PROGRAM ECDMRPT **".
008600
008700 01  WK-C-COMMON.
008800     COPY ECDCOMWS.
008900     COPY ECDSTBL.
009000     COPY ECDPTBL.
009100
009200     COPY XPARA.
009300
009400     COPY ECDRLIN.
009500
009600 01  WK-C-CONTROL-CARD.
009700     05  WK-C-REQUEST-MONTH          PIC 9(02).
009800     05  WK-C-REQUEST-YEAR           PIC 9(04).
009900* FLAT VIEW OF THE SAME 6 BYTES, FOR THE CONTROL-CARD ECHO LINE
010000 01  WK-C-CONTROL-CARD-FLAT REDEFINES WK-C-CONTROL-CARD           ECD137  
010100                                     PIC X(06).
010200
010300 01  WK-C-SWITCHES.
010400     05  WK-C-EOF-SWITCH             PIC X(01) VALUE "N".
010500         88  WK-C-EOF                        VALUE "Y".
010600     05  WK-C-PAYMENT-FOUND-SWITCH   PIC X(01) VALUE "N".
010700         88  WK-C-PAYMENT-WAS-FOUND          VALUE "Y".
010800     05  WK-C-FULLY-PAID-SWITCH      PIC X(01) VALUE "N".
010900         88  WK-C-IS-FULLY-PAID              VALUE "Y".
011000     05  WK-C-RATE-PRINTABLE-SWITCH  PIC X(01) VALUE "N".
011100         88  WK-C-RATE-IS-PRINTABLE          VALUE "Y".
011200     05  FILLER                      PIC X(01).
011300
011400* SHAPE OF THE FOUND-OR-NOT-FOUND PAYMENT DETAIL, CARRIED FROM
011500* THE LOOKUP PARAGRAPH INTO THE DISPOSITION PARAGRAPH - SAME
011600* "OPTION CODE DRIVES A SHARED LOOKUP, THEN A DISPOSITION
011700* PARAGRAPH READS THE RESULT" SHAPE AS THE OLD ECDGLAC REPORT.
011800 01  WK-C-DISPOSITION-CODE            PIC X(01) VALUE SPACE.
011900     88  WK-C-DISPOSITION-PAID                VALUE "P".
012000     88  WK-C-DISPOSITION-OWING               VALUE "O".
012100 01  WK-N-CURRENT-AMOUNT-PAID         PIC S9(08)V99 COMP-3
012200                                       VALUE ZERO.
012300 01  WK-N-CURRENT-OUTSTANDING         PIC S9(08)V99 COMP-3
012400                                       VALUE ZERO.
012500 01  WK-C-CURRENT-PAY-DATE-RAW        PIC 9(08) VALUE ZERO.
012600 01  WK-C-CURRENT-PAY-DATE-EDITED REDEFINES
012700                                       WK-C-CURRENT-PAY-DATE-RAW.
012800     05  WK-C-CPD-CCYY                PIC 9(04).
012900     05  WK-C-CPD-MM                  PIC 9(02).
013000     05  WK-C-CPD-DD                  PIC 9(02).
013100 01  WK-C-CURRENT-PAY-DATE-DISPLAY    PIC X(10) VALUE SPACES.
013200
013300 01  WK-N-REPORT-TOTALS.
013400     05  WK-N-TOTAL-STUDENTS         PIC 9(05) COMP VALUE ZERO.
013500* ALTERNATE NAME FOR THE SAME COUNTER, FOR THE CLOSING TRACE
013600* LINE - KEEPS THE ELEMENTARY NAME ABOVE FREE OF "TRACE" NOISE
013700     05  WK-N-TOTAL-STUDENTS-TRACE REDEFINES WK-N-TOTAL-STUDENTS  ECD137  
013800                                     PIC 9(05) COMP.
013900     05  WK-N-TOTAL-PAID             PIC 9(05) COMP VALUE ZERO.
014000     05  WK-N-TOTAL-OWING            PIC 9(05) COMP VALUE ZERO.
014100     05  WK-N-TOTAL-EXPECTED         PIC S9(08)V99 COMP-3
014200                                       VALUE ZERO.
014300     05  WK-N-TOTAL-COLLECTED        PIC S9(08)V99 COMP-3
014400                                       VALUE ZERO.
014500     05  WK-N-TOTAL-OUTSTANDING      PIC S9(08)V99 COMP-3
014600                                       VALUE ZERO.
014700     05  WK-N-COLLECTION-RATE        PIC 999V99   COMP-3
014800                                       VALUE ZERO.
014900     05  FILLER                      PIC X(01).
015000
015100 01  WK-C-FULL-NAME-BUILD             PIC X(60) VALUE SPACES.
015200
015300     EJECT
015400****************
015500 PROCEDURE DIVISION.
015600****************
015700 MAIN-MODULE.
015800     PERFORM A000-INITIALIZE-RUN
015900        THRU A099-INITIALIZE-RUN-EX.
016000     PERFORM B000-MAIN-PROCESSING
016100        THRU B099-MAIN-PROCESSING-EX.
016200     PERFORM D000-PRINT-SUMMARY
016300        THRU D099-PRINT-SUMMARY-EX.
016400     PERFORM D100-PRINT-PAID
016500        THRU D199-PRINT-PAID-EX.
016600     PERFORM D200-PRINT-OWING
016700        THRU D299-PRINT-OWING-EX.
016800     PERFORM Z000-END-PROGRAM-ROUTINE
016900        THRU Z999-END-PROGRAM-ROUTINE-EX.
017000     STOP RUN.
017100
017200 EJECT
017300*----------------------------------------------------------------*
017400 A000-INITIALIZE-RUN.
017500*----------------------------------------------------------------*
017600     ACCEPT WK-C-REQUEST-MONTH        FROM SYSIN.
017700     ACCEPT WK-C-REQUEST-YEAR         FROM SYSIN.
017800     DISPLAY "ECDMRPT - CONTROL CARD READ " WK-C-CONTROL-CARD-FLAT.
017900
018000     OPEN OUTPUT MONTHLY-REPORT-FILE.
018100     IF  NOT WK-C-SUCCESSFUL
018200         DISPLAY "ECDMRPT - OPEN FILE ERROR - MONTHLY-REPORT-FILE"
018300         GO TO Y900-ABNORMAL-TERMINATION
018400     END-IF.
018500
018600     MOVE ZERO TO ECDSTUD-TABLE-COUNT.
018700     OPEN INPUT STUDENT-FILE.
018800     IF  NOT WK-C-SUCCESSFUL
018900         DISPLAY "ECDMRPT - OPEN FILE ERROR - STUDENT-FILE"
019000         GO TO Y900-ABNORMAL-TERMINATION
019100     END-IF.
019200     MOVE "N" TO WK-C-EOF-SWITCH.
019300     PERFORM A100-LOAD-ONE-STUDENT
019400        THRU A199-LOAD-ONE-STUDENT-EX
019500        UNTIL WK-C-EOF.
019600     CLOSE STUDENT-FILE.
019700
019800     MOVE ZERO TO ECDPAYM-TABLE-COUNT.
019900     OPEN INPUT PAYMENT-FILE.
020000     IF  WK-C-SUCCESSFUL
020100         MOVE "N" TO WK-C-EOF-SWITCH
020200         PERFORM A200-LOAD-ONE-PAYMENT
020300            THRU A299-LOAD-ONE-PAYMENT-EX
020400            UNTIL WK-C-EOF
020500         CLOSE PAYMENT-FILE
020600     END-IF.
020700*----------------------------------------------------------------*
020800 A099-INITIALIZE-RUN-EX.
020900*----------------------------------------------------------------*
021000     EXIT.
021100
021200*----------------------------------------------------------------*
021300 A100-LOAD-ONE-STUDENT.
021400*----------------------------------------------------------------*
021500     READ STUDENT-FILE.
021600     IF  WK-C-END-OF-FILE
021700         MOVE "Y" TO WK-C-EOF-SWITCH
021800     ELSE
021900         ADD 1 TO ECDSTUD-TABLE-COUNT
022000         SET  STU-IDX                   TO ECDSTUD-TABLE-COUNT
022100         MOVE ECDSTUD-STUDENT-NUMBER    TO TBL-STUDENT-NUMBER (STU-IDX)
022200         MOVE ECDSTUD-FIRST-NAME        TO TBL-FIRST-NAME (STU-IDX)
022300         MOVE ECDSTUD-LAST-NAME         TO TBL-LAST-NAME (STU-IDX)
022400         MOVE ECDSTUD-PAYMENT-REFERENCE TO TBL-PAYMENT-REFERENCE (STU-IDX)
022500         MOVE ECDSTUD-MONTHLY-FEE       TO TBL-MONTHLY-FEE (STU-IDX)
022600         MOVE ECDSTUD-ACADEMIC-YEAR     TO TBL-ACADEMIC-YEAR (STU-IDX)
022700         MOVE ECDSTUD-STATUS-CODE       TO TBL-STATUS-CODE (STU-IDX)
022800     END-IF.
022900*----------------------------------------------------------------*
023000 A199-LOAD-ONE-STUDENT-EX.
023100*----------------------------------------------------------------*
023200     EXIT.
023300
023400*----------------------------------------------------------------*
023500 A200-LOAD-ONE-PAYMENT.
023600*----------------------------------------------------------------*
023700     READ PAYMENT-FILE.
023800     IF  WK-C-END-OF-FILE
023900         MOVE "Y" TO WK-C-EOF-SWITCH
024000     ELSE
024100         ADD 1 TO ECDPAYM-TABLE-COUNT
024200         SET  PAY-IDX                  TO ECDPAYM-TABLE-COUNT
024300         MOVE ECDPAYM-STUDENT-NUMBER   TO TBL-PAY-STUDENT-NUMBER (PAY-IDX)
024400         MOVE ECDPAYM-MONTH            TO TBL-PAY-MONTH (PAY-IDX)
024500         MOVE ECDPAYM-YEAR             TO TBL-PAY-YEAR (PAY-IDX)
024600         MOVE ECDPAYM-AMOUNT-PAID      TO TBL-PAY-AMOUNT-PAID (PAY-IDX)
024700         MOVE ECDPAYM-EXPECTED-AMOUNT  TO TBL-PAY-EXPECTED-AMOUNT (PAY-IDX)
024800         MOVE ECDPAYM-OUTSTANDING      TO TBL-PAY-OUTSTANDING (PAY-IDX)
024900         MOVE ECDPAYM-DATE             TO TBL-PAY-DATE (PAY-IDX)
025000         MOVE ECDPAYM-STATUS           TO TBL-PAY-STATUS (PAY-IDX)
025100         MOVE ECDPAYM-TXN-REFERENCE    TO TBL-PAY-TXN-REFERENCE (PAY-IDX)
025200         MOVE ECDPAYM-AUTO-MATCHED     TO TBL-PAY-AUTO-MATCHED (PAY-IDX)
025300     END-IF.
025400*----------------------------------------------------------------*
025500 A299-LOAD-ONE-PAYMENT-EX.
025600*----------------------------------------------------------------*
025700     EXIT.
025800
025900 EJECT
026000*----------------------------------------------------------------*
026100* B000 - THE CONTROL BREAK ITSELF: ONE PASS OVER ACTIVE STUDENTS
026200* IN STUDENT-FILE ORDER, SPLITTING EACH INTO THE PAID LIST OR THE
026300* OWING LIST.
026400*----------------------------------------------------------------*
026500 B000-MAIN-PROCESSING.
026600*----------------------------------------------------------------*
026700     PERFORM B100-PROCESS-ONE-STUDENT
026800        THRU B199-PROCESS-ONE-STUDENT-EX
026900        VARYING STU-IDX FROM 1 BY 1
027000        UNTIL STU-IDX > ECDSTUD-TABLE-COUNT.
027100
027200     IF  WK-N-TOTAL-EXPECTED > 0
027300         COMPUTE WK-N-COLLECTION-RATE ROUNDED =
027400             (WK-N-TOTAL-COLLECTED * 100) / WK-N-TOTAL-EXPECTED
027500         SET  WK-C-RATE-IS-PRINTABLE TO TRUE
027600     END-IF.
027700*----------------------------------------------------------------*
027800 B099-MAIN-PROCESSING-EX.
027900*----------------------------------------------------------------*
028000     EXIT.
028100
028200*----------------------------------------------------------------*
028300 B100-PROCESS-ONE-STUDENT.
028400*----------------------------------------------------------------*
028500     IF  NOT TBL-ACTIVE (STU-IDX)
028600         GO TO B199-PROCESS-ONE-STUDENT-EX
028700     END-IF.
028800
028900     ADD 1 TO WK-N-TOTAL-STUDENTS.
029000     ADD TBL-MONTHLY-FEE (STU-IDX) TO WK-N-TOTAL-EXPECTED.
029100
029200     PERFORM C000-FIND-PAYMENT-FOR-STUDENT
029300        THRU C099-FIND-PAYMENT-FOR-STUDENT-EX.
029400
029500     IF  WK-C-PAYMENT-WAS-FOUND
029600         PERFORM C100-DISPOSITION-PAYMENT-FOUND
029700            THRU C199-DISPOSITION-PAYMENT-FOUND-EX
029800     ELSE
029900         PERFORM C200-DISPOSITION-NO-PAYMENT
030000            THRU C299-DISPOSITION-NO-PAYMENT-EX
030100     END-IF.
030200
030300* TOTALS ONLY HERE - THE PAID/OWING DETAIL LINES THEMSELVES ARE
030400* NOT WRITTEN UNTIL D100/D200, SO THE PRINT FILE COMES OUT IN
030500* SUMMARY/PAID/OWING SECTION ORDER RATHER THAN STUDENT-FILE ORDER.
030600     IF  WK-C-DISPOSITION-PAID
030700         ADD 1 TO WK-N-TOTAL-PAID
030800     ELSE
030900         ADD 1 TO WK-N-TOTAL-OWING
031000     END-IF.
031100*----------------------------------------------------------------*
031200 B199-PROCESS-ONE-STUDENT-EX.
031300*----------------------------------------------------------------*
031400     EXIT.
031500
031600 EJECT
031700*----------------------------------------------------------------*
031800 C000-FIND-PAYMENT-FOR-STUDENT.
031900*----------------------------------------------------------------*
032000     MOVE "N" TO WK-C-PAYMENT-FOUND-SWITCH.
032100     PERFORM C010-CHECK-ONE-PAYMENT-ENTRY
032200        THRU C019-CHECK-ONE-PAYMENT-ENTRY-EX
032300        VARYING PAY-IDX FROM 1 BY 1
032400        UNTIL PAY-IDX > ECDPAYM-TABLE-COUNT
032500           OR WK-C-PAYMENT-WAS-FOUND.
032600*----------------------------------------------------------------*
032700 C099-FIND-PAYMENT-FOR-STUDENT-EX.
032800*----------------------------------------------------------------*
032900     EXIT.
033000
033100*----------------------------------------------------------------*
033200 C010-CHECK-ONE-PAYMENT-ENTRY.
033300*----------------------------------------------------------------*
033400     IF     TBL-PAY-STUDENT-NUMBER (PAY-IDX) = TBL-STUDENT-NUMBER (STU-IDX)
033500        AND TBL-PAY-MONTH (PAY-IDX)          = WK-C-REQUEST-MONTH
033600        AND TBL-PAY-YEAR (PAY-IDX)           = WK-C-REQUEST-YEAR
033700         MOVE "Y" TO WK-C-PAYMENT-FOUND-SWITCH
033800         MOVE TBL-PAY-AMOUNT-PAID (PAY-IDX)  TO WK-N-CURRENT-AMOUNT-PAID
033900         MOVE TBL-PAY-OUTSTANDING (PAY-IDX)  TO WK-N-CURRENT-OUTSTANDING
034000         MOVE TBL-PAY-DATE (PAY-IDX)         TO WK-C-CURRENT-PAY-DATE-RAW
034100     END-IF.
034200*----------------------------------------------------------------*
034300 C019-CHECK-ONE-PAYMENT-ENTRY-EX.
034400*----------------------------------------------------------------*
034500     EXIT.
034600
034700*----------------------------------------------------------------*
034800* C100 - A PAYMENT RECORD EXISTS.  RE-TEST "FULLY PAID" DIRECTLY
034900* OFF THE STORED AMOUNTS, INDEPENDENTLY OF PAY-STATUS, PER
035000* BUSINESS RULES / FULLY-PAID TEST.
035100*----------------------------------------------------------------*
035200 C100-DISPOSITION-PAYMENT-FOUND.
035300*----------------------------------------------------------------*
035400     ADD WK-N-CURRENT-AMOUNT-PAID TO WK-N-TOTAL-COLLECTED.
035500     IF  WK-N-CURRENT-AMOUNT-PAID >= TBL-MONTHLY-FEE (STU-IDX)
035600         MOVE "P" TO WK-C-DISPOSITION-CODE
035700     ELSE
035800         MOVE "O" TO WK-C-DISPOSITION-CODE
035900     END-IF.
036000*----------------------------------------------------------------*
036100 C199-DISPOSITION-PAYMENT-FOUND-EX.
036200*----------------------------------------------------------------*
036300     EXIT.
036400
036500*----------------------------------------------------------------*
036600 C200-DISPOSITION-NO-PAYMENT.
036700*----------------------------------------------------------------*
036800     MOVE ZERO                        TO WK-N-CURRENT-AMOUNT-PAID.
036900     MOVE TBL-MONTHLY-FEE (STU-IDX)   TO WK-N-CURRENT-OUTSTANDING.
037000     MOVE ZERO                        TO WK-C-CURRENT-PAY-DATE-RAW.
037100     MOVE "O"                         TO WK-C-DISPOSITION-CODE.
037200*----------------------------------------------------------------*
037300 C299-DISPOSITION-NO-PAYMENT-EX.
037400*----------------------------------------------------------------*
037500     EXIT.
037600
037700 EJECT
037800*----------------------------------------------------------------*
037900 C300-BUILD-PAID-DETAIL-LINE.
038000*----------------------------------------------------------------*
038100     MOVE SPACES TO ECDRLIN-PAID-DETAIL-LINE.
038200     MOVE TBL-PAYMENT-REFERENCE (STU-IDX) TO RL-PD-STUDENT-REF.
038300     STRING TBL-FIRST-NAME (STU-IDX) DELIMITED BY SPACE
038400            " "                      DELIMITED BY SIZE
038500            TBL-LAST-NAME (STU-IDX)  DELIMITED BY SPACE
038600            INTO WK-C-FULL-NAME-BUILD
038700     END-STRING.
038800     MOVE WK-C-FULL-NAME-BUILD             TO RL-PD-NAME.
038900     MOVE TBL-MONTHLY-FEE (STU-IDX)        TO RL-PD-MONTHLY-FEE.
039000     MOVE WK-N-CURRENT-AMOUNT-PAID         TO RL-PD-AMOUNT-PAID.
039100
039200     MOVE SPACES TO WK-C-CURRENT-PAY-DATE-DISPLAY.
039300     IF  WK-C-CURRENT-PAY-DATE-RAW NOT = ZERO
039400         STRING WK-C-CPD-CCYY DELIMITED BY SIZE
039500                "-"           DELIMITED BY SIZE
039600                WK-C-CPD-MM   DELIMITED BY SIZE
039700                "-"           DELIMITED BY SIZE
039800                WK-C-CPD-DD   DELIMITED BY SIZE
039900                INTO WK-C-CURRENT-PAY-DATE-DISPLAY
040000         END-STRING
040100     END-IF.
040200     MOVE WK-C-CURRENT-PAY-DATE-DISPLAY    TO RL-PD-PAY-DATE.
040300     MOVE "PAID"                           TO RL-PD-STATUS-TEXT.
040400
040500     MOVE ECDRLIN-PAID-DETAIL-LINE         TO ECDMRPT-PRINT-LINE.
040600     WRITE ECDMRPT-PRINT-LINE.
040700*----------------------------------------------------------------*
040800 C399-BUILD-PAID-DETAIL-LINE-EX.
040900*----------------------------------------------------------------*
041000     EXIT.
041100
041200*----------------------------------------------------------------*
041300 C400-BUILD-OWING-DETAIL-LINE.
041400*----------------------------------------------------------------*
041500     MOVE SPACES TO ECDRLIN-OWING-DETAIL-LINE.
041600     MOVE TBL-PAYMENT-REFERENCE (STU-IDX)  TO RL-OD-STUDENT-REF.
041700     STRING TBL-FIRST-NAME (STU-IDX) DELIMITED BY SPACE
041800            " "                      DELIMITED BY SIZE
041900            TBL-LAST-NAME (STU-IDX)  DELIMITED BY SPACE
042000            INTO WK-C-FULL-NAME-BUILD
042100     END-STRING.
042200     MOVE WK-C-FULL-NAME-BUILD             TO RL-OD-NAME.
042300     MOVE TBL-MONTHLY-FEE (STU-IDX)        TO RL-OD-MONTHLY-FEE.
042400     MOVE WK-N-CURRENT-AMOUNT-PAID         TO RL-OD-AMOUNT-PAID.
042500     MOVE WK-N-CURRENT-OUTSTANDING         TO RL-OD-OUTSTANDING.
042600
042700     MOVE ECDRLIN-OWING-DETAIL-LINE        TO ECDMRPT-PRINT-LINE.
042800     WRITE ECDMRPT-PRINT-LINE.
042900*----------------------------------------------------------------*
043000 C499-BUILD-OWING-DETAIL-LINE-EX.
043100*----------------------------------------------------------------*
043200     EXIT.
043300
043400 EJECT
043500*----------------------------------------------------------------*
043600* D000 - RENDER THE THREE REPORT SECTIONS.  B000 ONLY ACCUMULATED
043700* TOTALS; THE ACTIVE-STUDENT TABLE IS WALKED AGAIN HERE FOR THE
043800* PAID SECTION (D100) AND AGAIN FOR THE OWING SECTION (D200) SO
043900* THE PRINT FILE COMES OUT IN THE REQUIRED SUMMARY/PAID/OWING
044000* ORDER RATHER THAN STUDENT-FILE ORDER.
044100*----------------------------------------------------------------*
044200 D000-PRINT-SUMMARY.
044300*----------------------------------------------------------------*
044400     MOVE SPACES TO ECDRLIN-TITLE-LINE.
044500     MOVE WK-C-REQUEST-MONTH TO WK-N-XPARA-MONTH-NO.
044600     CALL "ECDXPARA" USING WK-C-XPARA-RECORD.
044700     STRING "MONTHLY PAYMENT REPORT - " DELIMITED BY SIZE
044800            WK-C-XPARA-MONTH-NAME       DELIMITED BY SPACE
044900            " "                         DELIMITED BY SIZE
045000            WK-C-REQUEST-YEAR           DELIMITED BY SIZE
045100            INTO RL-TITLE-TEXT
045200     END-STRING.
045300     MOVE ECDRLIN-TITLE-LINE TO ECDMRPT-PRINT-LINE.
045400     WRITE ECDMRPT-PRINT-LINE.
045500     MOVE ECDRLIN-BLANK-LINE TO ECDMRPT-PRINT-LINE.
045600     WRITE ECDMRPT-PRINT-LINE.
045700
045800     MOVE SPACES TO ECDRLIN-HEADING-LINE.
045900     MOVE "SUMMARY" TO RL-HEADING-TEXT.
046000     MOVE ECDRLIN-HEADING-LINE TO ECDMRPT-PRINT-LINE.
046100     WRITE ECDMRPT-PRINT-LINE.
046200
046300     MOVE SPACES TO ECDRLIN-SUMMARY-LINE.
046400     MOVE "TOTAL STUDENTS        " TO RL-SUM-LABEL.
046500     MOVE WK-N-TOTAL-STUDENTS      TO RL-SUM-COUNT.
046600     MOVE ECDRLIN-SUMMARY-LINE TO ECDMRPT-PRINT-LINE.
046700     WRITE ECDMRPT-PRINT-LINE.
046800
046900     MOVE SPACES TO ECDRLIN-SUMMARY-LINE.
047000     MOVE "STUDENTS PAID         " TO RL-SUM-LABEL.
047100     MOVE WK-N-TOTAL-PAID          TO RL-SUM-COUNT.
047200     MOVE ECDRLIN-SUMMARY-LINE TO ECDMRPT-PRINT-LINE.
047300     WRITE ECDMRPT-PRINT-LINE.
047400
047500     MOVE SPACES TO ECDRLIN-SUMMARY-LINE.
047600     MOVE "STUDENTS OWING        " TO RL-SUM-LABEL.
047700     MOVE WK-N-TOTAL-OWING         TO RL-SUM-COUNT.
047800     MOVE ECDRLIN-SUMMARY-LINE TO ECDMRPT-PRINT-LINE.
047900     WRITE ECDMRPT-PRINT-LINE.
048000
048100     MOVE SPACES TO ECDRLIN-SUMMARY-LINE.
048200     MOVE "TOTAL EXPECTED        " TO RL-SUM-LABEL.
048300     MOVE WK-N-TOTAL-EXPECTED      TO RL-SUM-AMOUNT.
048400     MOVE ECDRLIN-SUMMARY-LINE TO ECDMRPT-PRINT-LINE.
048500     WRITE ECDMRPT-PRINT-LINE.
048600
048700     MOVE SPACES TO ECDRLIN-SUMMARY-LINE.
048800     MOVE "TOTAL COLLECTED       " TO RL-SUM-LABEL.
048900     MOVE WK-N-TOTAL-COLLECTED     TO RL-SUM-AMOUNT.
049000     MOVE ECDRLIN-SUMMARY-LINE TO ECDMRPT-PRINT-LINE.
049100     WRITE ECDMRPT-PRINT-LINE.
049200
049300     COMPUTE WK-N-TOTAL-OUTSTANDING =
049400         WK-N-TOTAL-EXPECTED - WK-N-TOTAL-COLLECTED.
049500     MOVE SPACES TO ECDRLIN-SUMMARY-LINE.
049600     MOVE "TOTAL OUTSTANDING     " TO RL-SUM-LABEL.
049700     MOVE WK-N-TOTAL-OUTSTANDING   TO RL-SUM-AMOUNT.
049800     MOVE ECDRLIN-SUMMARY-LINE TO ECDMRPT-PRINT-LINE.
049900     WRITE ECDMRPT-PRINT-LINE.
050000
050100     IF  WK-C-RATE-IS-PRINTABLE
050200         MOVE SPACES TO ECDRLIN-SUMMARY-LINE
050300         MOVE "COLLECTION RATE       " TO RL-SUM-LABEL
050400         MOVE WK-N-COLLECTION-RATE     TO RL-SUM-RATE
050500         MOVE "%"                      TO RL-SUM-RATE-SIGN
050600         MOVE ECDRLIN-SUMMARY-LINE TO ECDMRPT-PRINT-LINE
050700         WRITE ECDMRPT-PRINT-LINE
050800     END-IF.
050900
051000     MOVE ECDRLIN-BLANK-LINE TO ECDMRPT-PRINT-LINE.
051100     WRITE ECDMRPT-PRINT-LINE.
051200*----------------------------------------------------------------*
051300 D099-PRINT-SUMMARY-EX.
051400*----------------------------------------------------------------*
051500     EXIT.
051600
051700*----------------------------------------------------------------*
051800 D100-PRINT-PAID.
051900*----------------------------------------------------------------*
052000* PAID-SECTION HEADING, THEN ONE DETAIL LINE PER ACTIVE STUDENT
052100* WHO IS FULLY PAID FOR THE REQUESTED MONTH/YEAR.
052200*----------------------------------------------------------------*
052300     MOVE SPACES TO ECDRLIN-HEADING-LINE.
052400     MOVE "PAID STUDENTS" TO RL-HEADING-TEXT.
052500     MOVE ECDRLIN-HEADING-LINE TO ECDMRPT-PRINT-LINE.
052600     WRITE ECDMRPT-PRINT-LINE.
052700
052800     PERFORM D110-PRINT-ONE-PAID-STUDENT
052900        THRU D119-PRINT-ONE-PAID-STUDENT-EX
053000        VARYING STU-IDX FROM 1 BY 1
053100        UNTIL STU-IDX > ECDSTUD-TABLE-COUNT.
053200
053300     MOVE ECDRLIN-BLANK-LINE TO ECDMRPT-PRINT-LINE.
053400     WRITE ECDMRPT-PRINT-LINE.
053500*----------------------------------------------------------------*
053600 D199-PRINT-PAID-EX.
053700*----------------------------------------------------------------*
053800     EXIT.
053900
054000*----------------------------------------------------------------*
054100 D110-PRINT-ONE-PAID-STUDENT.
054200*----------------------------------------------------------------*
054300     IF  NOT TBL-ACTIVE (STU-IDX)
054400         GO TO D119-PRINT-ONE-PAID-STUDENT-EX
054500     END-IF.
054600     PERFORM C000-FIND-PAYMENT-FOR-STUDENT
054700        THRU C099-FIND-PAYMENT-FOR-STUDENT-EX.
054800     IF  NOT WK-C-PAYMENT-WAS-FOUND
054900         GO TO D119-PRINT-ONE-PAID-STUDENT-EX
055000     END-IF.
055100     IF  WK-N-CURRENT-AMOUNT-PAID < TBL-MONTHLY-FEE (STU-IDX)
055200         GO TO D119-PRINT-ONE-PAID-STUDENT-EX
055300     END-IF.
055400     PERFORM C300-BUILD-PAID-DETAIL-LINE
055500        THRU C399-BUILD-PAID-DETAIL-LINE-EX.
055600*----------------------------------------------------------------*
055700 D119-PRINT-ONE-PAID-STUDENT-EX.
055800*----------------------------------------------------------------*
055900     EXIT.
056000
056100*----------------------------------------------------------------*
056200 D200-PRINT-OWING.
056300*----------------------------------------------------------------*
056400     MOVE SPACES TO ECDRLIN-HEADING-LINE.
056500     MOVE "OWING STUDENTS" TO RL-HEADING-TEXT.
056600     MOVE ECDRLIN-HEADING-LINE TO ECDMRPT-PRINT-LINE.
056700     WRITE ECDMRPT-PRINT-LINE.
056800
056900     PERFORM D210-PRINT-ONE-OWING-STUDENT
057000        THRU D219-PRINT-ONE-OWING-STUDENT-EX
057100        VARYING STU-IDX FROM 1 BY 1
057200        UNTIL STU-IDX > ECDSTUD-TABLE-COUNT.
057300*----------------------------------------------------------------*
057400 D299-PRINT-OWING-EX.
057500*----------------------------------------------------------------*
057600     EXIT.
057700
057800*----------------------------------------------------------------*
057900 D210-PRINT-ONE-OWING-STUDENT.
058000*----------------------------------------------------------------*
058100     IF  NOT TBL-ACTIVE (STU-IDX)
058200         GO TO D219-PRINT-ONE-OWING-STUDENT-EX
058300     END-IF.
058400     PERFORM C000-FIND-PAYMENT-FOR-STUDENT
058500        THRU C099-FIND-PAYMENT-FOR-STUDENT-EX.
058600     IF  WK-C-PAYMENT-WAS-FOUND
058700         IF  WK-N-CURRENT-AMOUNT-PAID >= TBL-MONTHLY-FEE (STU-IDX)
058800             GO TO D219-PRINT-ONE-OWING-STUDENT-EX
058900         END-IF
059000     ELSE
059100         PERFORM C200-DISPOSITION-NO-PAYMENT
059200            THRU C299-DISPOSITION-NO-PAYMENT-EX
059300     END-IF.
059400     PERFORM C400-BUILD-OWING-DETAIL-LINE
059500        THRU C499-BUILD-OWING-DETAIL-LINE-EX.
059600*----------------------------------------------------------------*
059700 D219-PRINT-ONE-OWING-STUDENT-EX.
059800*----------------------------------------------------------------*
059900     EXIT.
060000
060100 EJECT
060200*----------------------------------------------------------------*
060300 Z000-END-PROGRAM-ROUTINE.
060400*----------------------------------------------------------------*
060500     CLOSE MONTHLY-REPORT-FILE.
060600     DISPLAY "ECDMRPT - TOTAL STUDENTS   " WK-N-TOTAL-STUDENTS-TRACE.
060700     DISPLAY "ECDMRPT - STUDENTS PAID    " WK-N-TOTAL-PAID.
060800     DISPLAY "ECDMRPT - STUDENTS OWING   " WK-N-TOTAL-OWING.
060900*----------------------------------------------------------------*
061000 Z999-END-PROGRAM-ROUTINE-EX.
061100*----------------------------------------------------------------*
061200     EXIT.
061300
061400*----------------------------------------------------------------*
061500 Y900-ABNORMAL-TERMINATION.
061600*----------------------------------------------------------------*
061700     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
061800     STOP RUN.
061900
062000******************************************************************
062100*************** END OF PROGRAM SOURCE  ECDMRPT *****************
062200******************************************************************
