000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ECDNOTF.
000500 AUTHOR.         C Q YOUNG.
000600 INSTALLATION.   LITTLE STEPS ECD CENTRE - FINANCE.
000700 DATE-WRITTEN.   08 MAR 2007.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  SCANS EACH BANK-NOTIFICATION TEXT RECORD FOR
001200*               LABELLED FIELDS (DATE:/AMOUNT:/REFERENCE:/
001300*               BALANCE:/DESCRIPTION:/FROM:/SENDER:), FLAGS
001400*               CREDIT OR DEBIT, SUPPRESSES A NOTIFICATION SEEN
001500*               EARLIER THIS RUN BY DUPLICATE-HASH, AND PASSES
001600*               EVERY VALID CREDIT ON TO THE PAYMENT MATCHING
001700*               ENGINE, STRATEGIES 1-2 ONLY (NO FUZZY NAME MATCH
001800*               ON THIS FEED - SEE ECDMATCH).
001900*               MODELLED ON THIS CENTRE'S OLD ECDINSTL TOP-LEVEL
002000*               BATCH-DRIVER SHAPE (NO USING, UPSI-n SWITCHES,
002100*               GOBACK FROM Y900-) - THAT PROGRAM'S "DELETE/UPDATE
002200*               ROWS MATCHING A PROCESSED-INDICATOR" LOGIC IS
002300*               RESTYLED HERE AS THE DUP-HASH TABLE BUILD/PROBE
002400*               AND THE CREDIT/DEBIT DISPOSITIONING.
002500*
002600*================================================================
002700* HISTORY OF MODIFICATION:
002800*================================================================
002900* TAG     INIT   DATE        DESCRIPTION
003000* ------- ------ ----------  -----------------------------------
003100* ECD118  CQY    08/03/2007  INITIAL VERSION - BANK BEGAN SENDING
003200*                            TEXT PAYMENT NOTIFICATIONS
003300* ECD119  CQY    25/09/2007  NOTIF-VALID ADDED - UNPARSEABLE LINE
003400*                            NO LONGER ABENDS THE RUN, LOGGED FOR
003500*                            MANUAL REVIEW INSTEAD
003600* ECD123  SAT    12/02/2010  DUPLICATE-HASH SUPPRESSION ADDED -
003700*                            HASH TABLE HELD FOR LIFE OF RUN ONLY
003800* ECD9803 DWL    18/11/1998  Y2K REMEDIATION NOTE CARRIED FORWARD
003900*                            FROM ASCMWS - NOT APPLICABLE, THIS
004000*                            PROGRAM POST-DATES Y2K REMEDIATION
004100* ECD131  MSA    14/06/2016  CREDIT/DEBIT KEYWORD SCAN WIDENED TO
004200*                            INCLUDE "PAYMENT RECEIVED"/"PAYMENT
004300*                            SENT" ALONGSIDE DEPOSIT/WITHDRAWAL
004400* ECD134  SAT    03/03/2020  CALL ECDMATCH IN AUTO-ONLY MODE -
004500*                            THIS FEED NEVER ATTEMPTS STRATEGY 3
004520* ECD135  CQY    09/11/2020  C250-EXTRACT-BALANCE ADDED - THE
004540*                            BALANCE: LABEL WAS DOCUMENTED ABOVE
004560*                            AS SCANNED BUT WAS NEVER ACTUALLY
004580*                            EXTRACTED, SO ECDNOTF-BALANCE HAD
004590*                            SAT AT ZERO SINCE ECD118
004600* ECD138  CQY    17/09/2021  VALID-NOTIFICATION COUNT ADDED TO
004700*                            THE CLOSING TRACE LINE - REQUESTED
004800*                            BY OPERATIONS ALONGSIDE ECDMRPT'S
004900*                            OWN TOTALS TRACE
004950* ECD139  CQY    02/10/2021  COPY ECDNOTF. HAD BEEN LEFT OUT OF
004960*                            WORKING STORAGE - PROGRAM COMPILED
004970*                            AGAINST FIELDS THAT WERE NEVER
004980*                            DECLARED.  ADDED UNDER WK-C-COMMON
004990*                            ALONGSIDE THE OTHER TABLE COPYBOOKS
005000*----------------------------------------------------------------*
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005900                   UPSI-0 IS UPSI-SWITCH-0
006000                     ON  STATUS IS U0-ON
006100                     OFF STATUS IS U0-OFF.
006200*                  UPSI-0 - "NOTIFICATION FILE PRESENT" RUN
006300*                  SWITCH.  SET OFF, THE PROGRAM DISPLAYS A
006400*                  NO-INPUT MESSAGE AND ENDS QUIETLY RATHER THAN
006500*                  ABENDING - MANY NIGHTS HAVE NO NOTIFICATIONS.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT NOTIFICATION-FILE ASSIGN TO ECDNOTFI
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS  IS WK-C-NOTF-FILE-STATUS.
007200
007300     SELECT STUDENT-FILE ASSIGN TO ECDSTUD
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS WK-C-FILE-STATUS.
007600
007700     SELECT PAYMENT-FILE ASSIGN TO ECDPAYM
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS  IS WK-C-PAYM-FILE-STATUS.
008000
008100     SELECT TRANSACTION-FILE ASSIGN TO ECDTRAN
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS WK-C-TRAN-FILE-STATUS.
008400
008500 EJECT
008600***************
008700 DATA DIVISION.
008800***************
008900 FILE SECTION.
009000*
009100* NOTIFICATION FILE IS RAW TEXT - ONE NOTIFICATION BODY PER
009200* RECORD, LABELLED FIELDS SEPARATED BY A VERTICAL BAR SO A
009300* MULTI-LINE E-MAIL BODY CAN BE CARRIED ON ONE SEQUENTIAL RECORD
009400* (SEE B100-SCAN-LABELLED-FIELDS BELOW).
009500 FD  NOTIFICATION-FILE
009600     LABEL RECORDS ARE OMITTED
009700     RECORD CONTAINS 250 CHARACTERS.
009800 01  NOTIFICATION-LINE                  PIC X(250).
009900
010000 FD  STUDENT-FILE
010100     LABEL RECORDS ARE OMITTED.
010200     COPY ECDSTUD.
010300
010400 FD  PAYMENT-FILE
010500     LABEL RECORDS ARE OMITTED.
010600     COPY ECDPAYM.
010700
010800 FD  TRANSACTION-FILE
010900     LABEL RECORDS ARE OMITTED.
011000     COPY ECDTRAN.
011100
011200*************************
011300 WORKING-STORAGE SECTION.
011400*************************
011500 01  FILLER                          PIC X(24)        VALUE
011600     "** PROGRAM ECDNOTF **".
011700
011800* ------------------ PROGRAM WORKING STORAGE -------------------*
011900 01  WK-C-COMMON.
012000     COPY ECDCOMWS.
012100     COPY ECDSTBL.
012200     COPY ECDPTBL.
012300
012400     COPY ECDNTBL.
012500
012600     COPY VMTCH.
012650
012660     COPY ECDNOTF.
012670
012800 01  WK-C-NOTF-STATUS-AREA.
012900     05  WK-C-NOTF-FILE-STATUS       PIC X(02).
013000         88  WK-C-NOTF-SUCCESSFUL            VALUE "00".
013100         88  WK-C-NOTF-END-OF-FILE           VALUE "10".
013200     05  WK-C-PAYM-FILE-STATUS       PIC X(02).
013300         88  WK-C-PAYM-SUCCESSFUL            VALUE "00".
013400         88  WK-C-PAYM-END-OF-FILE           VALUE "10".
013500     05  WK-C-TRAN-FILE-STATUS       PIC X(02).
013600         88  WK-C-TRAN-SUCCESSFUL            VALUE "00".
013700     05  FILLER                      PIC X(02).
013800
013900 01  WK-C-WORK-AREA.
014000     05  WK-C-NOTF-EOF-SWITCH        PIC X(01) VALUE "N".
014100         88  WK-C-NOTF-EOF                    VALUE "Y".
014200     05  WK-C-EOF-SWITCH             PIC X(01) VALUE "N".
014300         88  WK-C-EOF                         VALUE "Y".
014400     05  WK-C-PAYM-EOF-SWITCH        PIC X(01) VALUE "N".
014500         88  WK-C-PAYM-EOF                     VALUE "Y".
014600     05  WK-C-LINE-UPPER             PIC X(250).
014700*                        FULL LINE, CASE-FOLDED, FOR KEYWORD SCAN
014800     05  WK-C-LABEL-POS              PIC 9(04) COMP VALUE ZERO.
014900     05  WK-C-END-POS                PIC 9(04) COMP VALUE ZERO.
015000     05  WK-C-FIELD-TEXT             PIC X(60).
015100     05  WK-C-DATE-TEXT              PIC X(10).
015200     05  WK-C-AMOUNT-TEXT            PIC X(20).
015300     05  FILLER                      PIC X(01).
015400
015500 01  WK-N-WORK-AREA.
015600     05  WK-N-NOTF-RECORDS-READ      PIC 9(05) COMP VALUE ZERO.
015700     05  WK-N-NOTF-VALID-COUNT       PIC 9(05) COMP VALUE ZERO.
015800     05  WK-N-NOTF-DUPLICATE-COUNT   PIC 9(05) COMP VALUE ZERO.
015900     05  WK-N-NOTF-MATCHED-COUNT     PIC 9(05) COMP VALUE ZERO.
016000     05  WK-N-SCAN-IDX               PIC 9(04) COMP VALUE ZERO.
016100     05  WK-C-DUPLICATE-SWITCH       PIC X(01) VALUE "N".
016200         88  ECDNOTF-DUPLICATE               VALUE "Y".
016300* ALTERNATE NAME FOR THE VALID-NOTIFICATION COUNTER, USED ON
016400* THE CLOSING RUN-TOTALS TRACE LINE ONLY
016500     05  WK-N-NOTF-VALID-COUNT-TRACE REDEFINES                    ECD138  
016600                                       WK-N-NOTF-VALID-COUNT
016700                                     PIC 9(05) COMP.
016800     05  FILLER                      PIC X(01).
016900
017000* CASE-FOLD LITERALS FOR THE KEYWORD SCAN - SAME PAIR AS
017100* ECDMATCH/ECDSTMT SO ALL THREE AGREE ON UPPER-CASING RULES.
017200 01  WK-C-CASE-FOLD-LITERALS.
017300     05  WK-C-LOWER-ALPHABET  PIC X(26) VALUE
017400         "abcdefghijklmnopqrstuvwxyz".
017500     05  WK-C-UPPER-ALPHABET  PIC X(26) VALUE
017600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017700     05  FILLER               PIC X(01).
017800
017900* ALTERNATE VIEW OF THE PARSED-DATE TEXT SO EACH SUPPORTED
018000* PATTERN CAN BE TESTED BY REFERENCE MODIFICATION WITHOUT A
018100* SEPARATE WORKING FIELD PER PATTERN.
018200 01  WK-C-DATE-TEXT-R REDEFINES WK-C-DATE-TEXT.
018300     05  WK-C-DT-P1                  PIC X(02).
018400     05  WK-C-DT-SEP1                PIC X(01).
018500     05  WK-C-DT-P2                  PIC X(02).
018600     05  WK-C-DT-SEP2                PIC X(01).
018700     05  WK-C-DT-P3                  PIC X(04).
018800
018900* WORK COPY OF THE PARSED CCYYMMDD BROKEN INTO PARTS FOR
019000* BUILDING FROM DD/MM/YYYY, DD-MM-YYYY OR YYYY-MM-DD TEXT.
019100 01  WK-C-NOTF-DATE-BUILD            PIC 9(08) VALUE ZERO.
019200 01  WK-C-NOTF-DATE-PARTS REDEFINES WK-C-NOTF-DATE-BUILD.
019300     05  WK-C-ND-CCYY                PIC 9(04).
019400     05  WK-C-ND-MM                  PIC 9(02).
019500     05  WK-C-ND-DD                  PIC 9(02).
019600
019700* AMOUNT WORK AREA - SAME CLEAN/SPLIT SHAPE USED IN ECDSTMT,
019800* RESTATED HERE SINCE THIS PROGRAM RUNS STANDALONE.
019900 01  WK-C-AMOUNT-CLEAN               PIC X(20).
020000 01  WK-N-AMOUNT-INT                 PIC 9(08) VALUE ZERO.
020100 01  WK-N-AMOUNT-DEC                 PIC 9(02) VALUE ZERO.
020200 01  WK-N-DECIMAL-POS                PIC 9(02) COMP VALUE ZERO.
020300
020400* TRANSACTION RECORD BUILT FROM A VALID, NON-DUPLICATE, CREDIT
020500* NOTIFICATION - MOVED TO ECDTRAN-RECORD AND WRITTEN, THEN
020600* PASSED TO ECDMATCH VIA VMTCH-RECORD.
020700 01  WK-C-NEW-BANK-REFERENCE         PIC X(40).
020800
020900     EJECT
021000****************
021100 PROCEDURE DIVISION.
021200****************
021300 MAIN-MODULE.
021400     SET     UPSI-SWITCH-0           TO      ON.
021500     PERFORM A000-INITIALIZE-RUN
021600        THRU A099-INITIALIZE-RUN-EX.
021700
021800     IF  U0-OFF
021900         DISPLAY "ECDNOTF - NO NOTIFICATION FILE THIS RUN"
022000     ELSE
022100         PERFORM B000-PROCESS-ALL-NOTIFICATIONS
022200            THRU B099-PROCESS-ALL-NOTIFICATIONS-EX
022300     END-IF.
022400
022500     PERFORM Z000-END-PROGRAM-ROUTINE
022600        THRU Z999-END-PROGRAM-ROUTINE-EX.
022700     GOBACK.
022800
022900*----------------------------------------------------------------*
023000 A000-INITIALIZE-RUN.
023100*----------------------------------------------------------------*
023200     ACCEPT   WK-C-RUN-DATE          FROM DATE YYYYMMDD.
023300     ACCEPT   WK-C-RUN-TIME          FROM TIME.
023400     MOVE     ZERO                   TO ECDNOTF-HASH-COUNT.
023500
023600     OPEN INPUT  NOTIFICATION-FILE.
023700     IF  NOT WK-C-NOTF-SUCCESSFUL
023800         DISPLAY "ECDNOTF - NOTIFICATION FILE NOT PRESENT"
023900         SET     UPSI-SWITCH-0       TO OFF
024000     END-IF.
024100
024200     IF  U0-ON
024300         OPEN INPUT STUDENT-FILE
024400         IF  NOT WK-C-SUCCESSFUL
024500             DISPLAY "ECDNOTF - OPEN FILE ERROR - STUDENT-FILE"
024600             GO TO Y900-ABNORMAL-TERMINATION
024700         END-IF
024800         PERFORM A100-LOAD-STUDENT-TABLE
024900            THRU A199-LOAD-STUDENT-TABLE-EX
025000         CLOSE STUDENT-FILE
025100
025200         OPEN INPUT PAYMENT-FILE
025300         IF  NOT WK-C-PAYM-SUCCESSFUL
025400             DISPLAY "ECDNOTF - OPEN FILE ERROR - PAYMENT-FILE"
025500             GO TO Y900-ABNORMAL-TERMINATION
025600         END-IF
025700         PERFORM A200-LOAD-PAYMENT-TABLE
025800            THRU A299-LOAD-PAYMENT-TABLE-EX
025900         CLOSE PAYMENT-FILE
026000
026100         OPEN EXTEND TRANSACTION-FILE
026200         IF  NOT WK-C-TRAN-SUCCESSFUL
026300             DISPLAY "ECDNOTF - OPEN FILE ERROR - TRANSACTION-FILE"
026400             GO TO Y900-ABNORMAL-TERMINATION
026500         END-IF
026600     END-IF.
026700*----------------------------------------------------------------*
026800 A099-INITIALIZE-RUN-EX.
026900*----------------------------------------------------------------*
027000     EXIT.
027100
027200*----------------------------------------------------------------*
027300 A100-LOAD-STUDENT-TABLE.
027400*----------------------------------------------------------------*
027500     MOVE 0 TO ECDSTUD-TABLE-COUNT.
027600     MOVE "N" TO WK-C-EOF-SWITCH.
027700     PERFORM A110-READ-ONE-STUDENT
027800        THRU A119-READ-ONE-STUDENT-EX
027900        UNTIL WK-C-EOF.
028000*----------------------------------------------------------------*
028100 A199-LOAD-STUDENT-TABLE-EX.
028200*----------------------------------------------------------------*
028300     EXIT.
028400
028500*----------------------------------------------------------------*
028600 A110-READ-ONE-STUDENT.
028700*----------------------------------------------------------------*
028800     READ STUDENT-FILE.
028900     IF  WK-C-END-OF-FILE
029000         MOVE "Y" TO WK-C-EOF-SWITCH
029100     ELSE
029200         ADD 1 TO ECDSTUD-TABLE-COUNT
029300         SET  STU-IDX                TO ECDSTUD-TABLE-COUNT
029400         MOVE ECDSTUD-STUDENT-NUMBER    TO TBL-STUDENT-NUMBER (STU-IDX)
029500         MOVE ECDSTUD-FIRST-NAME        TO TBL-FIRST-NAME (STU-IDX)
029600         MOVE ECDSTUD-LAST-NAME         TO TBL-LAST-NAME (STU-IDX)
029700         MOVE ECDSTUD-PAYMENT-REFERENCE TO TBL-PAYMENT-REFERENCE (STU-IDX)
029800         MOVE ECDSTUD-MONTHLY-FEE       TO TBL-MONTHLY-FEE (STU-IDX)
029900         MOVE ECDSTUD-ACADEMIC-YEAR     TO TBL-ACADEMIC-YEAR (STU-IDX)
030000         MOVE ECDSTUD-STATUS-CODE       TO TBL-STATUS-CODE (STU-IDX)
030100     END-IF.
030200*----------------------------------------------------------------*
030300 A119-READ-ONE-STUDENT-EX.
030400*----------------------------------------------------------------*
030500     EXIT.
030600
030700*----------------------------------------------------------------*
030800 A200-LOAD-PAYMENT-TABLE.
030900*----------------------------------------------------------------*
031000     MOVE 0 TO ECDPAYM-TABLE-COUNT.
031100     MOVE "N" TO WK-C-PAYM-EOF-SWITCH.
031200     PERFORM A210-READ-ONE-PAYMENT
031300        THRU A219-READ-ONE-PAYMENT-EX
031400        UNTIL WK-C-PAYM-EOF.
031500*----------------------------------------------------------------*
031600 A299-LOAD-PAYMENT-TABLE-EX.
031700*----------------------------------------------------------------*
031800     EXIT.
031900
032000*----------------------------------------------------------------*
032100 A210-READ-ONE-PAYMENT.
032200*----------------------------------------------------------------*
032300     READ PAYMENT-FILE.
032400     IF  WK-C-PAYM-END-OF-FILE
032500         MOVE "Y" TO WK-C-PAYM-EOF-SWITCH
032600     ELSE
032700         ADD 1 TO ECDPAYM-TABLE-COUNT
032800         SET  PAY-IDX                TO ECDPAYM-TABLE-COUNT
032900         MOVE ECDPAYM-STUDENT-NUMBER   TO TBL-PAY-STUDENT-NUMBER (PAY-IDX)
033000         MOVE ECDPAYM-MONTH            TO TBL-PAY-MONTH (PAY-IDX)
033100         MOVE ECDPAYM-YEAR             TO TBL-PAY-YEAR (PAY-IDX)
033200         MOVE ECDPAYM-AMOUNT-PAID      TO TBL-PAY-AMOUNT-PAID (PAY-IDX)
033300         MOVE ECDPAYM-EXPECTED-AMOUNT  TO TBL-PAY-EXPECTED-AMOUNT (PAY-IDX)
033400         MOVE ECDPAYM-OUTSTANDING      TO TBL-PAY-OUTSTANDING (PAY-IDX)
033500         MOVE ECDPAYM-DATE             TO TBL-PAY-DATE (PAY-IDX)
033600         MOVE ECDPAYM-STATUS           TO TBL-PAY-STATUS (PAY-IDX)
033700         MOVE ECDPAYM-TXN-REFERENCE    TO TBL-PAY-TXN-REFERENCE (PAY-IDX)
033800         MOVE ECDPAYM-AUTO-MATCHED     TO TBL-PAY-AUTO-MATCHED (PAY-IDX)
033900     END-IF.
034000*----------------------------------------------------------------*
034100 A219-READ-ONE-PAYMENT-EX.
034200*----------------------------------------------------------------*
034300     EXIT.
034400
034500*----------------------------------------------------------------*
034600 B000-PROCESS-ALL-NOTIFICATIONS.
034700*----------------------------------------------------------------*
034800     READ NOTIFICATION-FILE
034900         AT END MOVE "Y" TO WK-C-NOTF-EOF-SWITCH
035000     END-READ.
035100
035200     PERFORM B100-PROCESS-ONE-NOTIFICATION
035300        THRU B199-PROCESS-ONE-NOTIFICATION-EX
035400        UNTIL WK-C-NOTF-EOF.
035500
035600     REWRITE PAYMENT-FILE.
035700*                        SEE NOTE IN ECDSTMT - REWRITE VERB HERE
035800*                        STANDS FOR "RE-CREATE THE FILE FROM THE
035900*                        UPDATED IN-MEMORY TABLE"; THE FILE WAS
036000*                        NOT OPEN FOR RANDOM I-O.  KEPT FOR
036100*                        CONSISTENCY WITH ECDSTMT'S EQUIVALENT
036200*                        PARAGRAPH.
036300     PERFORM D000-REWRITE-PAYMENT-FILE
036400        THRU D099-REWRITE-PAYMENT-FILE-EX.
036500
036600     DISPLAY "ECDNOTF - NOTIFICATIONS READ    " WK-N-NOTF-RECORDS-READ.
036700     DISPLAY "ECDNOTF - VALID NOTIFICATIONS    " WK-N-NOTF-VALID-COUNT-TRACE.
036800     DISPLAY "ECDNOTF - DUPLICATES SUPPRESSED  " WK-N-NOTF-DUPLICATE-COUNT.
036900     DISPLAY "ECDNOTF - AUTO-MATCHED           " WK-N-NOTF-MATCHED-COUNT.
037000*----------------------------------------------------------------*
037100 B099-PROCESS-ALL-NOTIFICATIONS-EX.
037200*----------------------------------------------------------------*
037300     EXIT.
037400
037500*----------------------------------------------------------------*
037600 B100-PROCESS-ONE-NOTIFICATION.
037700*----------------------------------------------------------------*
037800     ADD  1 TO WK-N-NOTF-RECORDS-READ.
037900     INITIALIZE ECDNOTF-RECORD.
038000     MOVE "N" TO ECDNOTF-VALID.
038100
038200     PERFORM C000-SCAN-LABELLED-FIELDS
038300        THRU C099-SCAN-LABELLED-FIELDS-EX.
038400
038500     PERFORM C500-DETECT-NOTIF-TYPE
038600        THRU C599-DETECT-NOTIF-TYPE-EX.
038700
038800     IF  ECDNOTF-DATE NOT = ZERO
038900     AND ECDNOTF-AMOUNT > ZERO
039000     AND ECDNOTF-REFERENCE NOT = SPACES
039100         MOVE "Y" TO ECDNOTF-VALID
039200     END-IF.
039300
039400     IF  ECDNOTF-IS-VALID
039500         ADD 1 TO WK-N-NOTF-VALID-COUNT
039600         PERFORM C600-COMPUTE-DUP-HASH
039700            THRU C699-COMPUTE-DUP-HASH-EX
039800         PERFORM C700-CHECK-DUPLICATE
039900            THRU C799-CHECK-DUPLICATE-EX
040000         IF  NOT ECDNOTF-DUPLICATE
040100             IF  ECDNOTF-IS-CREDIT
040200                 PERFORM D100-BUILD-AND-MATCH-TRANSACTION
040300                    THRU D199-BUILD-AND-MATCH-TRANSACTION-EX
040400             END-IF
040500         ELSE
040600             ADD 1 TO WK-N-NOTF-DUPLICATE-COUNT
040700         END-IF
040800     ELSE
040900         DISPLAY "ECDNOTF - INVALID NOTIFICATION, LOGGED FOR "
041000                 "MANUAL REVIEW - RECORD " WK-N-NOTF-RECORDS-READ
041100     END-IF.
041200
041300     READ NOTIFICATION-FILE
041400         AT END MOVE "Y" TO WK-C-NOTF-EOF-SWITCH
041500     END-READ.
041600*----------------------------------------------------------------*
041700 B199-PROCESS-ONE-NOTIFICATION-EX.
041800*----------------------------------------------------------------*
041900     EXIT.
042000
042100*----------------------------------------------------------------*
042200 C000-SCAN-LABELLED-FIELDS.
042300*----------------------------------------------------------------*
042400*    FIRST-MATCH-WINS SCAN OF THE NOTIFICATION TEXT FOR EACH
042500*    RECOGNIZED LABEL.  THE RAW LINE MAY CARRY SEVERAL LABELLED
042600*    SEGMENTS SEPARATED BY A VERTICAL BAR IN PLACE OF A NEWLINE
042700*    (THE UPLOAD STEP THAT WRITES ECDNOTFI FLATTENS THE
042800*    NOTIFICATION BODY THIS WAY).
042900     MOVE NOTIFICATION-LINE TO WK-C-LINE-UPPER.
043000     INSPECT WK-C-LINE-UPPER
043100         CONVERTING WK-C-LOWER-ALPHABET TO WK-C-UPPER-ALPHABET.
043200
043300     PERFORM C100-EXTRACT-DATE
043400        THRU C199-EXTRACT-DATE-EX.
043500     PERFORM C200-EXTRACT-AMOUNT
043600        THRU C299-EXTRACT-AMOUNT-EX.
043700     PERFORM C250-EXTRACT-BALANCE                                  ECD135
043800        THRU C259-EXTRACT-BALANCE-EX.                              ECD135
043900     PERFORM C300-EXTRACT-REFERENCE
044000        THRU C399-EXTRACT-REFERENCE-EX.
044100     PERFORM C400-EXTRACT-DESCRIPTION
044200        THRU C499-EXTRACT-DESCRIPTION-EX.
044300*----------------------------------------------------------------*
044400 C099-SCAN-LABELLED-FIELDS-EX.
044500*----------------------------------------------------------------*
044600     EXIT.
044700
044800*----------------------------------------------------------------*
044900 C100-EXTRACT-DATE.
045000*----------------------------------------------------------------*
045100     MOVE ZERO TO WK-C-LABEL-POS.
045200     INSPECT WK-C-LINE-UPPER TALLYING WK-C-LABEL-POS
045300         FOR CHARACTERS BEFORE INITIAL "DATE:".
045400     IF  WK-C-LABEL-POS < 250
045500         COMPUTE WK-C-LABEL-POS = WK-C-LABEL-POS + 6
045600         MOVE NOTIFICATION-LINE (WK-C-LABEL-POS:10)
045700             TO WK-C-DATE-TEXT
045800         PERFORM H000-PARSE-DATE-TEXT
045900            THRU H099-PARSE-DATE-TEXT-EX
046000     END-IF.
046100*----------------------------------------------------------------*
046200 C199-EXTRACT-DATE-EX.
046300*----------------------------------------------------------------*
046400     EXIT.
046500
046600*----------------------------------------------------------------*
046700 C200-EXTRACT-AMOUNT.
046800*----------------------------------------------------------------*
046900     MOVE ZERO TO WK-C-LABEL-POS.
047000     INSPECT WK-C-LINE-UPPER TALLYING WK-C-LABEL-POS
047100         FOR CHARACTERS BEFORE INITIAL "AMOUNT:".
047200     IF  WK-C-LABEL-POS < 250
047300         COMPUTE WK-C-LABEL-POS = WK-C-LABEL-POS + 8
047400         MOVE NOTIFICATION-LINE (WK-C-LABEL-POS:20)
047500             TO WK-C-AMOUNT-TEXT
047600         PERFORM G000-PARSE-AMOUNT-TEXT
047700            THRU G099-PARSE-AMOUNT-TEXT-EX
047800         COMPUTE ECDNOTF-AMOUNT =
047900             WK-N-AMOUNT-INT + (WK-N-AMOUNT-DEC / 100)
048000     END-IF.
048100*----------------------------------------------------------------*
048200 C299-EXTRACT-AMOUNT-EX.
048300*----------------------------------------------------------------*
048400     EXIT.
048410*----------------------------------------------------------------* ECD135
048420 C250-EXTRACT-BALANCE.                                             ECD135
048430*----------------------------------------------------------------* ECD135
048440*    "NEW BALANCE:" TRIED FIRST - SOME NOTIFICATIONS CARRY IT      ECD135
048450*    ALONGSIDE A PLAIN "BALANCE:" LABEL FURTHER ALONG THE SAME     ECD135
048460*    TEXT.  PLAIN "BALANCE:" IS THE FALLBACK FOR FORMATS THAT      ECD135
048470*    NEVER CARRY THE "NEW" WORDING.  OPTIONAL FIELD - LEFT AT      ECD135
048480*    ZERO (FROM THE INITIALIZE IN B000) WHEN NEITHER IS PRESENT.   ECD135
048490     MOVE ZERO TO WK-C-LABEL-POS.                                  ECD135
048492     INSPECT WK-C-LINE-UPPER TALLYING WK-C-LABEL-POS               ECD135
048494         FOR CHARACTERS BEFORE INITIAL "NEW BALANCE:".             ECD135
048496     IF  WK-C-LABEL-POS < 250                                      ECD135
048498         COMPUTE WK-C-LABEL-POS = WK-C-LABEL-POS + 13              ECD135
048500     ELSE                                                          ECD135
048502         MOVE ZERO TO WK-C-LABEL-POS                               ECD135
048504         INSPECT WK-C-LINE-UPPER TALLYING WK-C-LABEL-POS           ECD135
048506             FOR CHARACTERS BEFORE INITIAL "BALANCE:"              ECD135
048508         IF  WK-C-LABEL-POS < 250                                  ECD135
048510             COMPUTE WK-C-LABEL-POS = WK-C-LABEL-POS + 9           ECD135
048512         END-IF                                                    ECD135
048514     END-IF.                                                       ECD135
048516     IF  WK-C-LABEL-POS < 250 AND WK-C-LABEL-POS > 0               ECD135
048518         MOVE NOTIFICATION-LINE (WK-C-LABEL-POS:20)                ECD135
048520             TO WK-C-AMOUNT-TEXT                                   ECD135
048522         PERFORM G000-PARSE-AMOUNT-TEXT                            ECD135
048524            THRU G099-PARSE-AMOUNT-TEXT-EX                         ECD135
048526         COMPUTE ECDNOTF-BALANCE =                                 ECD135
048528             WK-N-AMOUNT-INT + (WK-N-AMOUNT-DEC / 100)             ECD135
048530     END-IF.                                                       ECD135
048532*----------------------------------------------------------------* ECD135
048534 C259-EXTRACT-BALANCE-EX.                                          ECD135
048536*----------------------------------------------------------------* ECD135
048538     EXIT.                                                         ECD135
048540
048600*----------------------------------------------------------------*
048700 C300-EXTRACT-REFERENCE.
048800*----------------------------------------------------------------*
048900     MOVE ZERO TO WK-C-LABEL-POS.
049000     INSPECT WK-C-LINE-UPPER TALLYING WK-C-LABEL-POS
049100         FOR CHARACTERS BEFORE INITIAL "REFERENCE:".
049200     IF  WK-C-LABEL-POS < 250
049300         COMPUTE WK-C-LABEL-POS = WK-C-LABEL-POS + 11
049400         MOVE NOTIFICATION-LINE (WK-C-LABEL-POS:60)
049500             TO WK-C-FIELD-TEXT
049600         MOVE ZERO TO WK-C-END-POS
049700         INSPECT WK-C-FIELD-TEXT TALLYING WK-C-END-POS
049800             FOR CHARACTERS BEFORE INITIAL "|"
049900         IF  WK-C-END-POS < 60 AND WK-C-END-POS > 0
050000             MOVE SPACES TO ECDNOTF-REFERENCE
050100             MOVE WK-C-FIELD-TEXT (1:WK-C-END-POS)
050200                 TO ECDNOTF-REFERENCE
050300         ELSE
050400             MOVE WK-C-FIELD-TEXT TO ECDNOTF-REFERENCE
050500         END-IF
050600     END-IF.
050700*----------------------------------------------------------------*
050800 C399-EXTRACT-REFERENCE-EX.
050900*----------------------------------------------------------------*
051000     EXIT.
051100
051200*----------------------------------------------------------------*
051300 C400-EXTRACT-DESCRIPTION.
051400*----------------------------------------------------------------*
051500     MOVE ZERO TO WK-C-LABEL-POS.
051600     INSPECT WK-C-LINE-UPPER TALLYING WK-C-LABEL-POS
051700         FOR CHARACTERS BEFORE INITIAL "DESCRIPTION:".
051800     IF  WK-C-LABEL-POS < 250
051900         COMPUTE WK-C-LABEL-POS = WK-C-LABEL-POS + 13
052000         MOVE NOTIFICATION-LINE (WK-C-LABEL-POS:60)
052100             TO ECDNOTF-DESCRIPTION
052200     ELSE
052300*                        NO DESCRIPTION: LABEL - FALL BACK TO
052400*                        FROM:/SENDER: TEXT, ELSE FIRST 60 CHARS
052500         MOVE ZERO TO WK-C-LABEL-POS
052600         INSPECT WK-C-LINE-UPPER TALLYING WK-C-LABEL-POS
052700             FOR CHARACTERS BEFORE INITIAL "FROM:"
052800         IF  WK-C-LABEL-POS < 250
052900             COMPUTE WK-C-LABEL-POS = WK-C-LABEL-POS + 6
053000             MOVE NOTIFICATION-LINE (WK-C-LABEL-POS:60)
053100                 TO ECDNOTF-DESCRIPTION
053200         ELSE
053300             MOVE ZERO TO WK-C-LABEL-POS
053400             INSPECT WK-C-LINE-UPPER TALLYING WK-C-LABEL-POS
053500                 FOR CHARACTERS BEFORE INITIAL "SENDER:"
053600             IF  WK-C-LABEL-POS < 250
053700                 COMPUTE WK-C-LABEL-POS = WK-C-LABEL-POS + 8
053800                 MOVE NOTIFICATION-LINE (WK-C-LABEL-POS:60)
053900                     TO ECDNOTF-DESCRIPTION
054000             ELSE
054100                 MOVE NOTIFICATION-LINE (1:60)
054200                     TO ECDNOTF-DESCRIPTION
054300             END-IF
054400         END-IF
054500     END-IF.
054600*----------------------------------------------------------------*
054700 C499-EXTRACT-DESCRIPTION-EX.
054800*----------------------------------------------------------------*
054900     EXIT.
055000
055100*----------------------------------------------------------------*
055200 C500-DETECT-NOTIF-TYPE.
055300*----------------------------------------------------------------*
055400*    "CREDIT" IF THE TEXT CONTAINS CREDIT/DEPOSIT/RECEIVED/
055500*    "PAYMENT RECEIVED" (CASE-INSENSITIVE); ELSE "DEBIT" IF IT
055600*    CONTAINS DEBIT/WITHDRAWAL/"PAYMENT SENT"; ELSE DEFAULT
055700*    CREDIT.  WK-C-LINE-UPPER IS ALREADY FOLDED TO UPPER CASE.
055800     MOVE "CREDIT" TO ECDNOTF-TYPE.
055900     MOVE ZERO TO WK-C-LABEL-POS.
056000     INSPECT WK-C-LINE-UPPER TALLYING WK-C-LABEL-POS
056100         FOR CHARACTERS BEFORE INITIAL "CREDIT".
056200     IF  WK-C-LABEL-POS < 250
056300         GO TO C599-DETECT-NOTIF-TYPE-EX
056400     END-IF.
056500     MOVE ZERO TO WK-C-LABEL-POS.
056600     INSPECT WK-C-LINE-UPPER TALLYING WK-C-LABEL-POS
056700         FOR CHARACTERS BEFORE INITIAL "DEPOSIT".
056800     IF  WK-C-LABEL-POS < 250
056900         GO TO C599-DETECT-NOTIF-TYPE-EX
057000     END-IF.
057100     MOVE ZERO TO WK-C-LABEL-POS.
057200     INSPECT WK-C-LINE-UPPER TALLYING WK-C-LABEL-POS
057300         FOR CHARACTERS BEFORE INITIAL "RECEIVED".
057400     IF  WK-C-LABEL-POS < 250
057500         GO TO C599-DETECT-NOTIF-TYPE-EX
057600     END-IF.
057700*                        NOT A RECOGNIZED CREDIT KEYWORD - TRY
057800*                        THE DEBIT KEYWORDS BEFORE DEFAULTING
057900     MOVE ZERO TO WK-C-LABEL-POS.
058000     INSPECT WK-C-LINE-UPPER TALLYING WK-C-LABEL-POS
058100         FOR CHARACTERS BEFORE INITIAL "DEBIT".
058200     IF  WK-C-LABEL-POS < 250
058300         MOVE "DEBIT " TO ECDNOTF-TYPE
058400         GO TO C599-DETECT-NOTIF-TYPE-EX
058500     END-IF.
058600     MOVE ZERO TO WK-C-LABEL-POS.
058700     INSPECT WK-C-LINE-UPPER TALLYING WK-C-LABEL-POS
058800         FOR CHARACTERS BEFORE INITIAL "WITHDRAWAL".
058900     IF  WK-C-LABEL-POS < 250
059000         MOVE "DEBIT " TO ECDNOTF-TYPE
059100         GO TO C599-DETECT-NOTIF-TYPE-EX
059200     END-IF.
059300     MOVE ZERO TO WK-C-LABEL-POS.
059400     INSPECT WK-C-LINE-UPPER TALLYING WK-C-LABEL-POS
059500         FOR CHARACTERS BEFORE INITIAL "PAYMENT SENT".
059600     IF  WK-C-LABEL-POS < 250
059700         MOVE "DEBIT " TO ECDNOTF-TYPE
059800     END-IF.
059900*                        NEITHER SET OF KEYWORDS FOUND - DEFAULT
060000*                        OF "CREDIT" MOVED ABOVE STANDS
060100*----------------------------------------------------------------*
060200 C599-DETECT-NOTIF-TYPE-EX.
060300*----------------------------------------------------------------*
060400     EXIT.
060500
060600*----------------------------------------------------------------*
060700 C600-COMPUTE-DUP-HASH.
060800*----------------------------------------------------------------*
060900*    SIMPLE FIXED-WIDTH SUBSTITUTE FOR THE SHA-256/BASE64 KEY -
061000*    THE DATE, AMOUNT AND FIRST 30 CHARACTERS OF THE REFERENCE,
061100*    PIPE-SEPARATED, IS UNIQUE ENOUGH FOR ONE RUN'S WORTH OF
061200*    NOTIFICATIONS (SEE BUSINESS RULES - DUP SUPPRESSION IS
061300*    RUN-SCOPED ONLY, NOT CARRIED FORWARD).
061400     MOVE SPACES TO ECDNOTF-DUP-HASH.
061500     STRING   ECDNOTF-DATE          DELIMITED BY SIZE
061600              "|"                   DELIMITED BY SIZE
061700              ECDNOTF-AMOUNT        DELIMITED BY SIZE
061800              "|"                   DELIMITED BY SIZE
061900              ECDNOTF-REFERENCE (1:30) DELIMITED BY SIZE
062000         INTO ECDNOTF-DUP-HASH.
062100*----------------------------------------------------------------*
062200 C699-COMPUTE-DUP-HASH-EX.
062300*----------------------------------------------------------------*
062400     EXIT.
062500
062600*----------------------------------------------------------------*
062700 C700-CHECK-DUPLICATE.
062800*----------------------------------------------------------------*
062900     MOVE "N" TO WK-C-DUPLICATE-SWITCH.
063000     IF  ECDNOTF-HASH-COUNT > ZERO
063100         PERFORM C710-SCAN-HASH-TABLE
063200            THRU C719-SCAN-HASH-TABLE-EX
063300            VARYING HASH-IDX FROM 1 BY 1
063400            UNTIL HASH-IDX > ECDNOTF-HASH-COUNT
063500     END-IF.
063600     IF  NOT ECDNOTF-DUPLICATE
063700         IF  ECDNOTF-HASH-COUNT < 5000
063800             ADD 1 TO ECDNOTF-HASH-COUNT
063900             SET HASH-IDX TO ECDNOTF-HASH-COUNT
064000             MOVE ECDNOTF-DUP-HASH TO TBL-HASH-VALUE (HASH-IDX)
064100         END-IF
064200     END-IF.
064300*----------------------------------------------------------------*
064400 C799-CHECK-DUPLICATE-EX.
064500*----------------------------------------------------------------*
064600     EXIT.
064700
064800*----------------------------------------------------------------*
064900 C710-SCAN-HASH-TABLE.
065000*----------------------------------------------------------------*
065100     IF  TBL-HASH-VALUE (HASH-IDX) = ECDNOTF-DUP-HASH
065200         MOVE "Y" TO WK-C-DUPLICATE-SWITCH
065300     END-IF.
065400*----------------------------------------------------------------*
065500 C719-SCAN-HASH-TABLE-EX.
065600*----------------------------------------------------------------*
065700     EXIT.
065800
065900*----------------------------------------------------------------*
066000 D000-REWRITE-PAYMENT-FILE.
066100*----------------------------------------------------------------*
066200     OPEN OUTPUT PAYMENT-FILE.
066300     PERFORM D010-WRITE-ONE-PAYMENT
066400        THRU D019-WRITE-ONE-PAYMENT-EX
066500        VARYING PAY-IDX FROM 1 BY 1
066600        UNTIL PAY-IDX > ECDPAYM-TABLE-COUNT.
066700     CLOSE PAYMENT-FILE.
066800*----------------------------------------------------------------*
066900 D099-REWRITE-PAYMENT-FILE-EX.
067000*----------------------------------------------------------------*
067100     EXIT.
067200
067300*----------------------------------------------------------------*
067400 D010-WRITE-ONE-PAYMENT.
067500*----------------------------------------------------------------*
067600     MOVE TBL-PAY-STUDENT-NUMBER (PAY-IDX)   TO ECDPAYM-STUDENT-NUMBER.
067700     MOVE TBL-PAY-MONTH (PAY-IDX)             TO ECDPAYM-MONTH.
067800     MOVE TBL-PAY-YEAR (PAY-IDX)              TO ECDPAYM-YEAR.
067900     MOVE TBL-PAY-AMOUNT-PAID (PAY-IDX)       TO ECDPAYM-AMOUNT-PAID.
068000     MOVE TBL-PAY-EXPECTED-AMOUNT (PAY-IDX)   TO ECDPAYM-EXPECTED-AMOUNT.
068100     MOVE TBL-PAY-OUTSTANDING (PAY-IDX)       TO ECDPAYM-OUTSTANDING.
068200     MOVE TBL-PAY-DATE (PAY-IDX)              TO ECDPAYM-DATE.
068300     MOVE TBL-PAY-STATUS (PAY-IDX)            TO ECDPAYM-STATUS.
068400     MOVE TBL-PAY-TXN-REFERENCE (PAY-IDX)     TO ECDPAYM-TXN-REFERENCE.
068500     MOVE TBL-PAY-AUTO-MATCHED (PAY-IDX)      TO ECDPAYM-AUTO-MATCHED.
068600     WRITE ECDPAYM-RECORD.
068700*----------------------------------------------------------------*
068800 D019-WRITE-ONE-PAYMENT-EX.
068900*----------------------------------------------------------------*
069000     EXIT.
069100
069200*----------------------------------------------------------------*
069300 D100-BUILD-AND-MATCH-TRANSACTION.
069400*----------------------------------------------------------------*
069500     ADD 1 TO WK-C-RUN-SEQNO.
069600     STRING   ECDNOTF-DATE   DELIMITED BY SIZE
069700              WK-C-RUN-TIME  DELIMITED BY SIZE
069800              WK-C-RUN-SEQNO DELIMITED BY SIZE
069900         INTO WK-C-NEW-BANK-REFERENCE.
070000
070100     MOVE SPACES               TO ECDTRAN-RECORD.
070200     MOVE WK-C-NEW-BANK-REFERENCE TO ECDTRAN-BANK-REFERENCE.
070300     MOVE ECDNOTF-AMOUNT        TO ECDTRAN-AMOUNT.
070400     MOVE ECDNOTF-DATE          TO ECDTRAN-DATE.
070500     MOVE ECDNOTF-REFERENCE     TO ECDTRAN-REFERENCE.
070600     MOVE ECDNOTF-DESCRIPTION   TO ECDTRAN-DESCRIPTION.
070700     MOVE "U"                   TO ECDTRAN-STATUS.
070800     WRITE ECDTRAN-RECORD.
070900
071000     MOVE SPACES                TO VMTCH-RECORD.
071100     MOVE WK-C-MODE-AUTO-ONLY   TO VMTCH-MODE.
071200     MOVE WK-C-NEW-BANK-REFERENCE TO VMTCH-BANK-REFERENCE.
071300     MOVE ECDNOTF-AMOUNT        TO VMTCH-AMOUNT.
071400     MOVE ECDNOTF-DATE          TO VMTCH-DATE.
071500     MOVE ECDNOTF-REFERENCE     TO VMTCH-REFERENCE.
071600     MOVE ECDNOTF-DESCRIPTION   TO VMTCH-DESCRIPTION.
071700
071800     CALL "ECDMATCH" USING VMTCH-RECORD.
071900
072000     IF  VMTCH-WAS-MATCHED
072100         ADD 1 TO WK-N-NOTF-MATCHED-COUNT
072200     END-IF.
072300*----------------------------------------------------------------*
072400 D199-BUILD-AND-MATCH-TRANSACTION-EX.
072500*----------------------------------------------------------------*
072600     EXIT.
072700
072800*----------------------------------------------------------------*
072900 H000-PARSE-DATE-TEXT.
073000*----------------------------------------------------------------*
073100*    ACCEPTS DD/MM/YYYY, DD-MM-YYYY, OR YYYY-MM-DD.  A 2-DIGIT
073200*    YEAR IS NOT EXPECTED FROM THIS LABELLED FEED BUT IS STILL
073300*    EXPANDED TO 20YY IF ENCOUNTERED, PER THE SHOP-WIDE RULE.
073400     MOVE ZERO TO WK-C-NOTF-DATE-BUILD.
073500     IF  WK-C-DT-P1 IS NUMERIC AND WK-C-DT-P2 IS NUMERIC
073600         IF  WK-C-DT-SEP1 = "/" OR WK-C-DT-SEP1 = "-"
073700             IF  WK-C-DT-P3 (1:2) NOT = SPACES
073800                 MOVE WK-C-DT-P3    TO WK-C-ND-CCYY
073900                 MOVE WK-C-DT-P2    TO WK-C-ND-MM
074000                 MOVE WK-C-DT-P1    TO WK-C-ND-DD
074100             END-IF
074200         END-IF
074300     END-IF.
074400*                        TRY YYYY-MM-DD IF DD/MM/YYYY DID NOT
074500*                        RESOLVE (FIRST SEGMENT WAS 4 DIGITS)
074600     IF  WK-C-NOTF-DATE-BUILD = ZERO
074700         IF  WK-C-DATE-TEXT (5:1) = "-"
074800             MOVE WK-C-DATE-TEXT (1:4) TO WK-C-ND-CCYY
074900             MOVE WK-C-DATE-TEXT (6:2) TO WK-C-ND-MM
075000             MOVE WK-C-DATE-TEXT (9:2) TO WK-C-ND-DD
075100         END-IF
075200     END-IF.
075300     MOVE WK-C-NOTF-DATE-BUILD TO ECDNOTF-DATE.
075400*----------------------------------------------------------------*
075500 H099-PARSE-DATE-TEXT-EX.
075600*----------------------------------------------------------------*
075700     EXIT.
075800
075900*----------------------------------------------------------------*
076000 G000-PARSE-AMOUNT-TEXT.
076100*----------------------------------------------------------------*
076200*    OPTIONAL LEADING "R" (RAND SIGN) AND "," THOUSANDS
076300*    SEPARATORS ARE STRIPPED, THEN THE REMAINDER IS SPLIT ON THE
076400*    DECIMAL POINT.
076500     MOVE ZERO TO WK-N-AMOUNT-INT WK-N-AMOUNT-DEC
076600                  WK-N-DECIMAL-POS.
076700     MOVE WK-C-AMOUNT-TEXT TO WK-C-AMOUNT-CLEAN.
076800     INSPECT WK-C-AMOUNT-CLEAN REPLACING ALL "R" BY SPACE
076900                                          ALL "," BY SPACE.
077000
077100     MOVE 1 TO WK-N-SCAN-IDX.
077200     PERFORM G100-FIND-DECIMAL-POINT
077300        THRU G199-FIND-DECIMAL-POINT-EX
077400        UNTIL WK-N-SCAN-IDX > 20.
077500
077600     IF  WK-N-DECIMAL-POS > 0
077700         IF  WK-C-AMOUNT-CLEAN (1:WK-N-DECIMAL-POS - 1) IS NUMERIC
077800             MOVE WK-C-AMOUNT-CLEAN (1:WK-N-DECIMAL-POS - 1)
077900                 TO WK-N-AMOUNT-INT
078000         END-IF
078100         IF  WK-C-AMOUNT-CLEAN (WK-N-DECIMAL-POS + 1:2) IS NUMERIC
078200             MOVE WK-C-AMOUNT-CLEAN (WK-N-DECIMAL-POS + 1:2)
078300                 TO WK-N-AMOUNT-DEC
078400         END-IF
078500     ELSE
078600         IF  WK-C-AMOUNT-CLEAN IS NUMERIC
078700             MOVE WK-C-AMOUNT-CLEAN TO WK-N-AMOUNT-INT
078800         END-IF
078900     END-IF.
079000*----------------------------------------------------------------*
079100 G099-PARSE-AMOUNT-TEXT-EX.
079200*----------------------------------------------------------------*
079300     EXIT.
079400
079500*----------------------------------------------------------------*
079600 G100-FIND-DECIMAL-POINT.
079700*----------------------------------------------------------------*
079800     IF  WK-C-AMOUNT-CLEAN (WK-N-SCAN-IDX:1) = "."
079900         MOVE WK-N-SCAN-IDX TO WK-N-DECIMAL-POS
080000     END-IF.
080100     ADD 1 TO WK-N-SCAN-IDX.
080200*----------------------------------------------------------------*
080300 G199-FIND-DECIMAL-POINT-EX.
080400*----------------------------------------------------------------*
080500     EXIT.
080600
080700*----------------------------------------------------------------*
080800 Y900-ABNORMAL-TERMINATION.
080900*----------------------------------------------------------------*
081000     SET UPSI-SWITCH-0 TO OFF.
081100     PERFORM Z000-END-PROGRAM-ROUTINE
081200        THRU Z999-END-PROGRAM-ROUTINE-EX.
081300     STOP RUN.
081400
081500*----------------------------------------------------------------*
081600 Z000-END-PROGRAM-ROUTINE.
081700*----------------------------------------------------------------*
081800     IF  U0-ON
081900         CLOSE NOTIFICATION-FILE
082000         CLOSE TRANSACTION-FILE
082100     END-IF.
082200*----------------------------------------------------------------*
082300 Z999-END-PROGRAM-ROUTINE-EX.
082400*----------------------------------------------------------------*
082500     EXIT.
082600
082700******************************************************************
082800*************** END OF PROGRAM SOURCE  ECDNOTF *****************
082900******************************************************************
