000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ECDSNUM.
000500 AUTHOR.         R J PALOMO.
000600 INSTALLATION.   LITTLE STEPS ECD CENTRE - FINANCE.
000700 DATE-WRITTEN.   18 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  ASSIGNS THE NEXT STUDENT NUMBER FOR A GIVEN
001200*               ACADEMIC YEAR, FORMAT STU-YYYY-NNN.  RUN ONCE
001300*               PER NEW ENROLMENT, ON DEMAND, NOT AS PART OF
001400*               THE NIGHTLY RECONCILIATION BATCH.
001500*               MODELLED ON THIS CENTRE'S OLD ECDBAC CALLED
001600*               ROUTINE'S OPEN-ONE-FILE / GO-TO-ABNORMAL SHAPE,
001700*               BUT RUN STANDALONE SINCE ITS ONLY INPUT IS THE
001800*               STUDENT MASTER ITSELF.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* TAG    INIT   DATE        DESCRIPTION
002400* ------ ------ ----------  -----------------------------------
002500* ECD102 RJP    18/03/1991  INITIAL VERSION
002600* ECD9803 DWL   22/09/1998  Y2K REMEDIATION - ACADEMIC-YEAR
002700*                           CONFIRMED 4-DIGIT ON INPUT CARD,
002800*                           2-DIGIT YEAR CARDS NO LONGER ACCEPTED
002900* ECD120 SAT    30/07/2009  SEQUENCE NO LONGER REUSES A
003000*                           WITHDRAWN STUDENT'S NUMBER - STRICT
003100*                           MAX(EXISTING)+1, NO GAP FILLING
003200* ECD128 CQY    14/01/2013  RECORDS-SCANNED TRACE LINE ADDED FOR
003300*                           SUPPORT - ADMIN OFFICE OFTEN ASKS IF
003400*                           THE STUDENT MASTER WAS EVEN READ
003500*----------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT STUDENT-FILE ASSIGN TO ECDSTUD
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS WK-C-FILE-STATUS.
005000
005100 EJECT
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600 FD  STUDENT-FILE
005700     LABEL RECORDS ARE OMITTED.
005800     COPY ECDSTUD.
005900
006000*************************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                          PIC X(24)        VALUE
006400     "** PROGRAM ECDSNUM **".
006500
006600* ------------------ PROGRAM WORKING STORAGE -------------------*
006700 01  WK-C-COMMON.
006800     COPY ECDCOMWS.
006900
007000 01  WK-C-CONTROL-CARD.
007100     05  WK-C-TARGET-YEAR            PIC X(04).
007200 01  WK-C-CONTROL-CARD-NUM REDEFINES WK-C-CONTROL-CARD.
007300     05  WK-N-TARGET-YEAR-NUM        PIC 9(04).
007400
007500 01  WK-C-WORK-AREA.
007600     05  WK-C-EOF-SWITCH             PIC X(01) VALUE "N".
007700         88  WK-C-EOF                        VALUE "Y".
007800     05  WK-C-PREFIX-WANTED          PIC X(09).
007900     05  WK-C-NEXT-STUDENT-NUMBER    PIC X(20).
008000     05  FILLER                      PIC X(01).
008100
008200 01  WK-N-WORK-AREA.
008300     05  WK-N-MAX-SEQ                PIC 9(03) COMP VALUE ZERO.
008400     05  WK-N-THIS-SEQ               PIC 9(03) COMP VALUE ZERO.
008500     05  WK-N-NEXT-SEQ               PIC 9(03) COMP VALUE ZERO.
008600     05  WK-N-RECORDS-READ           PIC 9(05) COMP VALUE ZERO.
008700* ALTERNATE NAME FOR THE SAME COUNTER, USED ON THE RECORDS-
008800* SCANNED TRACE LINE ONLY, SO THE WORKING COUNTER ABOVE STAYS
008900* FREE OF DISPLAY-FORMATTING CONCERNS
009000     05  WK-N-RECORDS-READ-TRACE REDEFINES WK-N-RECORDS-READ      ECD128  
009100                                     PIC 9(05) COMP.
009200     05  FILLER                      PIC X(01).
009300
009400* ALTERNATE VIEW OF THE NEXT-STUDENT-NUMBER FIELD SO IT CAN BE
009500* BUILT UP PIECE BY PIECE - "STU-" YYYY "-" NNN
009600 01  WK-C-NEXT-NUMBER-PARTS REDEFINES WK-C-NEXT-STUDENT-NUMBER.
009700     05  FILLER                      PIC X(04).
009800     05  WK-C-NN-YEAR                PIC X(04).
009900     05  FILLER                      PIC X(01).
010000     05  WK-C-NN-SEQ                 PIC X(03).
010100     05  FILLER                      PIC X(08).
010200
010300     EJECT
010400****************
010500 PROCEDURE DIVISION.
010600****************
010700 MAIN-MODULE.
010800     PERFORM A000-PROCESS-CONTROL-CARD
010900        THRU A099-PROCESS-CONTROL-CARD-EX.
011000     PERFORM B000-MAIN-PROCESSING
011100        THRU B999-MAIN-PROCESSING-EX.
011200     PERFORM Z000-END-PROGRAM-ROUTINE
011300        THRU Z999-END-PROGRAM-ROUTINE-EX.
011400     GOBACK.
011500
011600*----------------------------------------------------------------*
011700 A000-PROCESS-CONTROL-CARD.
011800*----------------------------------------------------------------*
011900     ACCEPT   WK-C-TARGET-YEAR       FROM SYSIN.
012000     IF  WK-N-TARGET-YEAR-NUM = ZERO
012100         DISPLAY "ECDSNUM - CONTROL CARD YEAR NOT NUMERIC OR ZERO"
012200         GO TO Y900-ABNORMAL-TERMINATION
012300     END-IF.
012400     STRING   "STU-" DELIMITED BY SIZE
012500              WK-C-TARGET-YEAR DELIMITED BY SIZE
012600              "-" DELIMITED BY SIZE
012700              INTO WK-C-PREFIX-WANTED.
012800*----------------------------------------------------------------*
012900 A099-PROCESS-CONTROL-CARD-EX.
013000*----------------------------------------------------------------*
013100     EXIT.
013200
013300*----------------------------------------------------------------*
013400 B000-MAIN-PROCESSING.
013500*----------------------------------------------------------------*
013600     OPEN INPUT STUDENT-FILE.
013700     IF  NOT WK-C-SUCCESSFUL
013800         DISPLAY "ECDSNUM - OPEN FILE ERROR - STUDENT-FILE"
013900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014000         GO TO Y900-ABNORMAL-TERMINATION
014100     END-IF.
014200
014300     PERFORM B100-READ-STUDENT-FILE
014400        THRU B199-READ-STUDENT-FILE-EX.
014500
014600     PERFORM B200-SCAN-FOR-MAX-SEQ
014700        THRU B299-SCAN-FOR-MAX-SEQ-EX
014800        UNTIL WK-C-EOF.
014900
015000     COMPUTE WK-N-NEXT-SEQ = WK-N-MAX-SEQ + 1.
015100
015200     MOVE     WK-C-TARGET-YEAR       TO WK-C-NN-YEAR.
015300     MOVE     WK-N-NEXT-SEQ          TO WK-C-NN-SEQ.
015400     MOVE     "STU-"                 TO WK-C-NEXT-STUDENT-NUMBER (1:4).
015500     MOVE     WK-C-NN-YEAR           TO WK-C-NEXT-STUDENT-NUMBER (5:4).
015600     MOVE     "-"                    TO WK-C-NEXT-STUDENT-NUMBER (9:1).
015700     MOVE     WK-C-NN-SEQ            TO WK-C-NEXT-STUDENT-NUMBER (10:3).
015800
015900     DISPLAY "ECDSNUM - NEXT STUDENT NUMBER IS " WK-C-NEXT-STUDENT-NUMBER.
016000     DISPLAY "ECDSNUM - STUDENT RECORDS SCANNED " WK-N-RECORDS-READ-TRACE.
016100
016200 B999-MAIN-PROCESSING-EX.
016300     EXIT.
016400
016500*----------------------------------------------------------------*
016600 B100-READ-STUDENT-FILE.
016700*----------------------------------------------------------------*
016800     READ STUDENT-FILE.
016900     IF  WK-C-END-OF-FILE
017000         MOVE "Y"                    TO WK-C-EOF-SWITCH
017100     ELSE
017200         IF  NOT WK-C-SUCCESSFUL
017300             DISPLAY "ECDSNUM - READ FILE ERROR - STUDENT-FILE"
017400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017500             GO TO Y900-ABNORMAL-TERMINATION
017600         END-IF
017700         ADD 1                       TO WK-N-RECORDS-READ
017800     END-IF.
017900 B199-READ-STUDENT-FILE-EX.
018000     EXIT.
018100
018200*----------------------------------------------------------------*
018300 B200-SCAN-FOR-MAX-SEQ.
018400*----------------------------------------------------------------*
018500     IF  ECDSTUD-STUDENT-NUMBER (1:9) = WK-C-PREFIX-WANTED
018600         MOVE ECDSTUD-STUDENT-NUMBER (10:3) TO WK-N-THIS-SEQ
018700         IF  WK-N-THIS-SEQ > WK-N-MAX-SEQ
018800             MOVE WK-N-THIS-SEQ      TO WK-N-MAX-SEQ
018900         END-IF
019000     END-IF.
019100
019200     PERFORM B100-READ-STUDENT-FILE
019300        THRU B199-READ-STUDENT-FILE-EX.
019400*----------------------------------------------------------------*
019500 B299-SCAN-FOR-MAX-SEQ-EX.
019600*----------------------------------------------------------------*
019700     EXIT.
019800
019900*----------------------------------------------------------------*
020000 Y900-ABNORMAL-TERMINATION.
020100*----------------------------------------------------------------*
020200     PERFORM Z000-END-PROGRAM-ROUTINE
020300        THRU Z999-END-PROGRAM-ROUTINE-EX.
020400     STOP RUN.
020500
020600*----------------------------------------------------------------*
020700 Z000-END-PROGRAM-ROUTINE.
020800*----------------------------------------------------------------*
020900     CLOSE STUDENT-FILE.
021000     IF  NOT WK-C-SUCCESSFUL
021100         DISPLAY "ECDSNUM - CLOSE FILE ERROR - STUDENT-FILE"
021200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021300     END-IF.
021400*----------------------------------------------------------------*
021500 Z999-END-PROGRAM-ROUTINE-EX.
021600*----------------------------------------------------------------*
021700     EXIT.
021800
021900******************************************************************
022000*************** END OF PROGRAM SOURCE  ECDSNUM *****************
022100******************************************************************
