000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ECDSTMT.
000500 AUTHOR.         R J PALOMO.
000600 INSTALLATION.   LITTLE STEPS ECD CENTRE - FINANCE.
000700 DATE-WRITTEN.   09 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  STATEMENT UPLOAD - READS ONE BANK STATEMENT FILE
001200*               (GENERIC CSV WITH A HEADER ROW, OR THE NARRATIVE
001300*               LAYOUT USED BY BOTH THE SBSA TEXT EXPORT AND THE
001400*               MARKDOWN EXPORT), PARSES EACH LINE INTO A
001500*               TRANSACTION, AND CALLS ECDMATCH FOR EACH ONE AS
001600*               IT IS WRITTEN.  ENDS BY REWRITING THE PAYMENT
001700*               MASTER AND REPORTING THE STATEMENT-LEVEL TOTALS.
001800*               MODELLED ON THIS CENTRE'S OLD ECDTAG57 NARRATIVE-
001900*               LAYOUT SCANNER AND THE ECDTB3/ECDTE3 DATE AND
002000*               AMOUNT PATTERN-TRIAL ROUTINES, RESTATED AS ONE
002100*               TOP-LEVEL BATCH JOB.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* TAG    INIT   DATE        DESCRIPTION
002700* ------ ------ ----------  -----------------------------------
002800* ECD104 RJP    09/04/1991  INITIAL VERSION - CSV LAYOUT ONLY
002900* ECD107 MFK    17/07/1993  ADD SBSA NARRATIVE LAYOUT SUPPORT -
003000*                           BANK STOPPED SENDING PLAIN CSV FOR
003100*                           SOME ACCOUNTS
003200* ECD9803 DWL   22/09/1998  Y2K REMEDIATION - TWO-DIGIT STATEMENT
003300*                           YEARS NOW ALWAYS EXPANDED TO 20xx,
003400*                           NEVER 19xx (SEE G120)
003500* ECD112 KTM    14/01/2001  MARKDOWN EXPORT ACCEPTED - SAME
003600*                           NARRATIVE LAYOUT AS SBSA, DIFFERENT
003700*                           FILE EXTENSION ONLY, NO CODE CHANGE
003800*                           NEEDED BEYOND THIS REMARK
003900* ECD122 SAT    30/07/2009  PAYMENT MASTER NOW REWRITTEN FROM THE
004000*                           EXTERNAL TABLE AT END OF RUN INSTEAD
004100*                           OF BEING UPDATED RECORD-BY-RECORD
004150* ECD141 CQY    04/06/2021  CSV COLUMN ORDER NO LONGER ASSUMED -
004160*                           HEADER ROW NOW SCANNED FOR REFERENCE/
004170*                           DESCRIPTION/NARRATIVE/DETAILS SO A
004180*                           REORDERED EXPORT STILL PARSES CORRECTLY
004200* ECD142 CQY    11/06/2021  SYNTHETIC BANK-REFERENCE NOW INCLUDES
004300*                           THE AMOUNT - WK-C-SYNREF-AMOUNT WAS
004400*                           BEING SET AND THEN NEVER STRUNG OUT,
004500*                           SO TWO CREDITS OF DIFFERENT AMOUNTS
004600*                           POSTED IN THE SAME SECOND COULD SHARE
004700*                           A REFERENCE
004800*----------------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT STATEMENT-FILE  ASSIGN TO ECDSTMTIN
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS WK-C-FILE-STATUS.
006300
006400     SELECT STUDENT-FILE    ASSIGN TO ECDSTUD
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS WK-C-FILE-STATUS.
006700
006800     SELECT PAYMENT-FILE    ASSIGN TO ECDPAYM
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS WK-C-FILE-STATUS.
007100
007200     SELECT TRANSACTION-FILE ASSIGN TO ECDTRAN
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS WK-C-FILE-STATUS.
007500
007600 EJECT
007700***************
007800 DATA DIVISION.
007900***************
008000 FILE SECTION.
008100 FD  STATEMENT-FILE
008200     LABEL RECORDS ARE OMITTED.
008300 01  ECDSTMT-IN-LINE                 PIC X(133).
008400
008500 FD  STUDENT-FILE
008600     LABEL RECORDS ARE OMITTED.
008700     COPY ECDSTUD.
008800
008900 FD  PAYMENT-FILE
009000     LABEL RECORDS ARE OMITTED.
009100     COPY ECDPAYM.
009200
009300 FD  TRANSACTION-FILE
009400     LABEL RECORDS ARE OMITTED.
009500     COPY ECDTRAN.
009600
009700*************************
009800 WORKING-STORAGE SECTION.
009900*************************
010000 01  FILLER                          PIC X(24)        VALUE
010100     "** PROGRAM ECDSTMT **".
010200
010300* ------------------ PROGRAM WORKING STORAGE -------------------*
010400 01  WK-C-COMMON.
010500     COPY ECDCOMWS.
010600     COPY ECDSTBL.
010700     COPY ECDPTBL.
010800
010900* LINKAGE RECORD USED TO CALL ECDMATCH - HELD HERE SINCE THIS
011000* PROGRAM IS THE CALLER, NOT THE CALLED ROUTINE.
011100     COPY VMTCH.
011200
011300 01  WK-C-SWITCHES.
011400     05  WK-C-EOF-SWITCH             PIC X(01) VALUE "N".
011500         88  WK-C-EOF                        VALUE "Y".
011600     05  WK-C-LAYOUT-SWITCH          PIC X(01) VALUE SPACE.
011700         88  WK-C-LAYOUT-CSV                 VALUE "C".
011800         88  WK-C-LAYOUT-NARRATIVE           VALUE "N".
011900     05  WK-C-LINE-VALID              PIC X(01) VALUE "Y".
012000         88  WK-C-LINE-IS-VALID               VALUE "Y".
012100     05  WK-C-DATE-VALID               PIC X(01) VALUE "N".
012200         88  WK-C-DATE-IS-VALID                VALUE "Y".
012300     05  WK-C-AMOUNT-VALID             PIC X(01) VALUE "N".
012400         88  WK-C-AMOUNT-IS-VALID              VALUE "Y".
012500     05  FILLER                       PIC X(01).
012600
012700 01  WK-N-COUNTERS.
012800     05  WK-N-COUNT-WRITTEN          PIC 9(07) COMP VALUE ZERO.
012900     05  WK-N-COUNT-MATCHED          PIC 9(07) COMP VALUE ZERO.
013000     05  WK-N-COUNT-UNMATCHED        PIC 9(07) COMP VALUE ZERO.
013100     05  WK-N-COUNT-SKIPPED          PIC 9(07) COMP VALUE ZERO.
013200     05  FILLER                      PIC X(01).
013300
013400* ---------------- TOKENIZER FOR THE NARRATIVE LAYOUT -----------*
013500 01  WK-N-TOKEN-AREA.
013600     05  WK-N-TOKEN-COUNT            PIC 9(02) COMP VALUE ZERO.
013700     05  WK-N-TOKEN-SUB              PIC 9(02) COMP VALUE ZERO.
013800     05  WK-N-AMOUNT-TOKEN-IDX       PIC 9(02) COMP VALUE ZERO.
013900     05  WK-N-BALANCE-TOKEN-IDX      PIC 9(02) COMP VALUE ZERO.
014000     05  WK-N-DESC-FIRST-TOKEN-IDX   PIC 9(02) COMP VALUE ZERO.
014100     05  FILLER                      PIC X(01).
014200
014300 01  WK-C-TOKEN-TABLE.
014400     05  WK-C-TOKEN-ENTRY OCCURS 20 TIMES     PIC X(15).
014500 01  WK-C-TOKEN-TABLE-FLAT REDEFINES WK-C-TOKEN-TABLE.
014600     05  FILLER                       PIC X(300).
014700
014800* -------------- HEADER-DRIVEN CSV COLUMN DETECTION --------------* ECD141
014900* THE CSV LAYOUT'S DATE/AMOUNT/REFERENCE COLUMNS ARE NOT ALWAYS   ECD141
015000* IN THE SAME ORDER, AND THE REFERENCE TEXT MAY ARRIVE UNDER ANY  ECD141
015100* ONE OF FOUR DIFFERENT COLUMN HEADINGS.  B300 BELOW READS THE    ECD141
015200* HEADER ROW ONCE AND RECORDS WHICH TOKEN POSITION EACH ONE       ECD141
015300* LANDED IN, FOR E100 TO USE ON EVERY DATA ROW THAT FOLLOWS.      ECD141
015400 01  WK-N-CSV-COLUMN-AREA.                                        ECD141
015500     05  WK-N-CSV-COL-DATE           PIC 9(02) COMP VALUE ZERO.    ECD141
015600     05  WK-N-CSV-COL-AMOUNT         PIC 9(02) COMP VALUE ZERO.    ECD141
015700     05  WK-N-CSV-COL-REF            PIC 9(02) COMP VALUE ZERO.   ECD141
015800     05  FILLER                      PIC X(01).                   ECD141
015900
016000 01  WK-C-CSV-TOKEN-TABLE.                                       ECD141
016100     05  WK-C-CSV-TOKEN-ENTRY OCCURS 10 TIMES PIC X(60).         ECD141
016200 01  WK-C-CSV-TOKEN-TABLE-FLAT REDEFINES WK-C-CSV-TOKEN-TABLE.   ECD141
016300     05  FILLER                      PIC X(600).                 ECD141
016400
016500 01  WK-C-CSV-HEADER-WORK.                                       ECD141
016600     05  WK-C-CSV-HEADER-UPPER       PIC X(60).                  ECD141
016700     05  FILLER                      PIC X(01).                  ECD141
016800
016900* ---------------------- DATE PARSE WORK AREA --------------------*
017000 01  WK-C-DATE-WORK.
017100     05  WK-C-DATE-TEXT               PIC X(10).
017200     05  WK-N-PARSED-DATE             PIC 9(08) VALUE ZERO.
017300 01  WK-C-DATE-WORK-PARTS REDEFINES WK-C-DATE-WORK.
017400     05  FILLER                       PIC X(10).
017500     05  WK-N-PARSED-YEAR             PIC 9(04).
017600     05  WK-N-PARSED-MONTH            PIC 9(02).
017700     05  WK-N-PARSED-DAY              PIC 9(02).
017800
017900 01  WK-N-DATE-BUILD-AREA.
018000     05  WK-N-DAY-NUMERIC             PIC 9(02) COMP VALUE ZERO.
018100     05  WK-N-MONTH-NUMERIC           PIC 9(02) COMP VALUE ZERO.
018200     05  WK-N-YEAR-NUMERIC            PIC 9(04) COMP VALUE ZERO.
018300     05  WK-N-YEAR-2-DIGIT            PIC 9(02) COMP VALUE ZERO.
018400     05  FILLER                       PIC X(01).
018500
018600 01  WK-C-MONTH-ABBR-TABLE.
018700     05  FILLER PIC X(3) VALUE "JAN".
018800     05  FILLER PIC X(3) VALUE "FEB".
018900     05  FILLER PIC X(3) VALUE "MAR".
019000     05  FILLER PIC X(3) VALUE "APR".
019100     05  FILLER PIC X(3) VALUE "MAY".
019200     05  FILLER PIC X(3) VALUE "JUN".
019300     05  FILLER PIC X(3) VALUE "JUL".
019400     05  FILLER PIC X(3) VALUE "AUG".
019500     05  FILLER PIC X(3) VALUE "SEP".
019600     05  FILLER PIC X(3) VALUE "OCT".
019700     05  FILLER PIC X(3) VALUE "NOV".
019800     05  FILLER PIC X(3) VALUE "DEC".
019900 01  WK-C-MONTH-ABBR-TABLE-R REDEFINES WK-C-MONTH-ABBR-TABLE.
020000     05  WK-C-MONTH-ABBR OCCURS 12 TIMES        PIC X(3).
020100
020200 01  WK-N-MONTH-SEARCH-IDX            PIC 9(02) COMP VALUE ZERO.
020300
020400 01  WK-C-CASE-FOLD-LITERALS.
020500     05  WK-C-LOWER-ALPHABET   PIC X(26)
020600             VALUE "abcdefghijklmnopqrstuvwxyz".
020700     05  WK-C-UPPER-ALPHABET   PIC X(26)
020800             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020900     05  FILLER                PIC X(01).
021000
021100* -------------------- AMOUNT PARSE WORK AREA --------------------*
021200 01  WK-C-AMOUNT-WORK.
021300     05  WK-C-AMOUNT-RAW              PIC X(15).
021400     05  WK-C-AMOUNT-CLEAN            PIC X(15).
021500     05  WK-C-AMOUNT-SEG-1            PIC X(15).
021600     05  WK-C-AMOUNT-SEG-2            PIC X(15).
021700     05  WK-C-AMOUNT-SEG-3            PIC X(15).
021800     05  FILLER                       PIC X(01).
021900 01  WK-N-AMOUNT-BUILD-AREA.
022000     05  WK-N-DOT-POS                 PIC 9(02) COMP VALUE ZERO.
022100     05  WK-N-AMOUNT-INT              PIC 9(08) VALUE ZERO.
022200     05  WK-N-AMOUNT-FRAC             PIC 9(02) VALUE ZERO.
022300     05  WK-N-PARSED-AMOUNT           PIC S9(08)V99 COMP-3
022400                                       VALUE ZERO.
022500     05  FILLER                       PIC X(01).
022600
022700* ------------------- REFERENCE / DESCRIPTION ---------------------*
022800 01  WK-C-TEXT-WORK.
022900     05  WK-C-DESCRIPTION-TEXT        PIC X(60).
023000     05  WK-C-REFERENCE-TEXT          PIC X(60).
023100     05  FILLER                       PIC X(01).
023200
023300* ------------------- SYNTHETIC BANK-REFERENCE ---------------------*
023400* AMOUNT IS CARRIED AS WHOLE CENTS, UNSIGNED - THIS FEED NEVER      ECD142
023500* SYNTHESIZES A REFERENCE FOR A DEBIT LINE - SO THE KEY STAYS      ECD142
023600* PURE DIGITS THROUGHOUT, NO OVERPUNCHED SIGN TO STRING OUT.       ECD142
023700 01  WK-C-SYNREF-AREA.
023800     05  WK-C-SYNREF-DATE             PIC 9(08).
023900     05  WK-C-SYNREF-AMOUNT-NUM       PIC 9(10).                    ECD142
024000     05  WK-C-SYNREF-TIME             PIC 9(08).
024100     05  WK-C-SYNREF-SEQ              PIC 9(06).
024200 01  WK-C-SYNREF-EDITED REDEFINES WK-C-SYNREF-AREA.
024300     05  FILLER                       PIC X(32).                    ECD142
024400
024500     EJECT
024600****************
024700 PROCEDURE DIVISION.
024800****************
024900 MAIN-MODULE.
025000     PERFORM A000-INITIALIZE-RUN
025100        THRU A099-INITIALIZE-RUN-EX.
025200     PERFORM B000-DETECT-LAYOUT
025300        THRU B099-DETECT-LAYOUT-EX.
025400     PERFORM C000-PROCESS-ALL-LINES
025500        THRU C099-PROCESS-ALL-LINES-EX.
025600     PERFORM D000-FINALIZE-RUN
025700        THRU D099-FINALIZE-RUN-EX.
025800     STOP RUN.
025900
026000 EJECT
026100*----------------------------------------------------------------*
026200 A000-INITIALIZE-RUN.
026300*----------------------------------------------------------------*
026400     ACCEPT   WK-C-RUN-DATE          FROM DATE YYYYMMDD.
026500     ACCEPT   WK-C-RUN-TIME          FROM TIME.
026600     MOVE     ZERO                   TO   WK-C-RUN-SEQNO.
026700
026800     OPEN INPUT  STATEMENT-FILE.
026900     IF  NOT WK-C-SUCCESSFUL
027000         DISPLAY "ECDSTMT - OPEN FILE ERROR - STATEMENT-FILE"
027100         GO TO Y900-ABNORMAL-TERMINATION
027200     END-IF.
027300
027400     OPEN OUTPUT TRANSACTION-FILE.
027500     IF  NOT WK-C-SUCCESSFUL
027600         DISPLAY "ECDSTMT - OPEN FILE ERROR - TRANSACTION-FILE"
027700         GO TO Y900-ABNORMAL-TERMINATION
027800     END-IF.
027900
028000     PERFORM A100-LOAD-STUDENT-TABLE
028100        THRU A199-LOAD-STUDENT-TABLE-EX.
028200     PERFORM A200-LOAD-PAYMENT-TABLE
028300        THRU A299-LOAD-PAYMENT-TABLE-EX.
028400*----------------------------------------------------------------*
028500 A099-INITIALIZE-RUN-EX.
028600*----------------------------------------------------------------*
028700     EXIT.
028800
028900*----------------------------------------------------------------*
029000 A100-LOAD-STUDENT-TABLE.
029100*----------------------------------------------------------------*
029200     MOVE 0 TO ECDSTUD-TABLE-COUNT.
029300     OPEN INPUT STUDENT-FILE.
029400     IF  NOT WK-C-SUCCESSFUL
029500         DISPLAY "ECDSTMT - OPEN FILE ERROR - STUDENT-FILE"
029600         GO TO Y900-ABNORMAL-TERMINATION
029700     END-IF.
029800     MOVE "N" TO WK-C-EOF-SWITCH.
029900     PERFORM A110-READ-ONE-STUDENT
030000        THRU A119-READ-ONE-STUDENT-EX
030100        UNTIL WK-C-EOF.
030200     CLOSE STUDENT-FILE.
030300*----------------------------------------------------------------*
030400 A199-LOAD-STUDENT-TABLE-EX.
030500*----------------------------------------------------------------*
030600     EXIT.
030700
030800*----------------------------------------------------------------*
030900 A110-READ-ONE-STUDENT.
031000*----------------------------------------------------------------*
031100     READ STUDENT-FILE.
031200     IF  WK-C-END-OF-FILE
031300         MOVE "Y" TO WK-C-EOF-SWITCH
031400     ELSE
031500         ADD 1 TO ECDSTUD-TABLE-COUNT
031600         SET  STU-IDX                TO ECDSTUD-TABLE-COUNT
031700         MOVE ECDSTUD-STUDENT-NUMBER    TO TBL-STUDENT-NUMBER (STU-IDX)
031800         MOVE ECDSTUD-FIRST-NAME        TO TBL-FIRST-NAME (STU-IDX)
031900         MOVE ECDSTUD-LAST-NAME         TO TBL-LAST-NAME (STU-IDX)
032000         MOVE ECDSTUD-PAYMENT-REFERENCE TO TBL-PAYMENT-REFERENCE (STU-IDX)
032100         MOVE ECDSTUD-MONTHLY-FEE       TO TBL-MONTHLY-FEE (STU-IDX)
032200         MOVE ECDSTUD-ACADEMIC-YEAR     TO TBL-ACADEMIC-YEAR (STU-IDX)
032300         MOVE ECDSTUD-STATUS-CODE       TO TBL-STATUS-CODE (STU-IDX)
032400     END-IF.
032500*----------------------------------------------------------------*
032600 A119-READ-ONE-STUDENT-EX.
032700*----------------------------------------------------------------*
032800     EXIT.
032900
033000*----------------------------------------------------------------*
033100 A200-LOAD-PAYMENT-TABLE.
033200*----------------------------------------------------------------*
033300     MOVE 0 TO ECDPAYM-TABLE-COUNT.
033400     OPEN INPUT PAYMENT-FILE.
033500     IF  NOT WK-C-SUCCESSFUL
033600         DISPLAY "ECDSTMT - PAYMENT-FILE NOT FOUND - TREATING"
033700         DISPLAY "AS EMPTY MASTER (FIRST RUN)"
033800     ELSE
033900         MOVE "N" TO WK-C-EOF-SWITCH
034000         PERFORM A210-READ-ONE-PAYMENT
034100            THRU A219-READ-ONE-PAYMENT-EX
034200            UNTIL WK-C-EOF
034300         CLOSE PAYMENT-FILE
034400     END-IF.
034500*----------------------------------------------------------------*
034600 A299-LOAD-PAYMENT-TABLE-EX.
034700*----------------------------------------------------------------*
034800     EXIT.
034900
035000*----------------------------------------------------------------*
035100 A210-READ-ONE-PAYMENT.
035200*----------------------------------------------------------------*
035300     READ PAYMENT-FILE.
035400     IF  WK-C-END-OF-FILE
035500         MOVE "Y" TO WK-C-EOF-SWITCH
035600     ELSE
035700         ADD 1 TO ECDPAYM-TABLE-COUNT
035800         SET  PAY-IDX                TO ECDPAYM-TABLE-COUNT
035900         MOVE ECDPAYM-STUDENT-NUMBER   TO TBL-PAY-STUDENT-NUMBER (PAY-IDX)
036000         MOVE ECDPAYM-MONTH            TO TBL-PAY-MONTH (PAY-IDX)
036100         MOVE ECDPAYM-YEAR             TO TBL-PAY-YEAR (PAY-IDX)
036200         MOVE ECDPAYM-AMOUNT-PAID      TO TBL-PAY-AMOUNT-PAID (PAY-IDX)
036300         MOVE ECDPAYM-EXPECTED-AMOUNT  TO TBL-PAY-EXPECTED-AMOUNT (PAY-IDX)
036400         MOVE ECDPAYM-OUTSTANDING      TO TBL-PAY-OUTSTANDING (PAY-IDX)
036500         MOVE ECDPAYM-DATE             TO TBL-PAY-DATE (PAY-IDX)
036600         MOVE ECDPAYM-STATUS           TO TBL-PAY-STATUS (PAY-IDX)
036700         MOVE ECDPAYM-TXN-REFERENCE    TO TBL-PAY-TXN-REFERENCE (PAY-IDX)
036800         MOVE ECDPAYM-AUTO-MATCHED     TO TBL-PAY-AUTO-MATCHED (PAY-IDX)
036900     END-IF.
037000*----------------------------------------------------------------*
037100 A219-READ-ONE-PAYMENT-EX.
037200*----------------------------------------------------------------*
037300     EXIT.
037400
037500 EJECT
037600*----------------------------------------------------------------*
037700* B000 - LOOK AT THE FIRST LINE(S) OF THE STATEMENT TO DECIDE
037800* WHICH OF THE TWO SUPPORTED LAYOUTS THIS FILE USES.
037900*----------------------------------------------------------------*
038000 B000-DETECT-LAYOUT.
038100*----------------------------------------------------------------*
038200     MOVE "N" TO WK-C-EOF-SWITCH.
038300     READ STATEMENT-FILE.
038400     IF  WK-C-END-OF-FILE
038500         MOVE "Y" TO WK-C-EOF-SWITCH
038600         GO TO B099-DETECT-LAYOUT-EX
038700     END-IF.
038800
038900     IF  ECDSTMT-IN-LINE (1:14) = "Customer Care:"
039000         MOVE "N" TO WK-C-LAYOUT-SWITCH
039100         PERFORM B100-SKIP-TO-NARRATIVE-HEADER
039200            THRU B199-SKIP-TO-NARRATIVE-HEADER-EX
039300     ELSE
039400         MOVE "C" TO WK-C-LAYOUT-SWITCH
039500         PERFORM B300-DETECT-CSV-COLUMNS                            ECD141
039600            THRU B399-DETECT-CSV-COLUMNS-EX                         ECD141
039700         PERFORM B200-READ-NEXT-LINE
039800            THRU B299-READ-NEXT-LINE-EX
039900     END-IF.
040000*----------------------------------------------------------------*
040100 B099-DETECT-LAYOUT-EX.
040200*----------------------------------------------------------------*
040300     EXIT.
040400
040500*----------------------------------------------------------------*
040600 B100-SKIP-TO-NARRATIVE-HEADER.
040700*----------------------------------------------------------------*
040800* DISCARD THE BANNER LINES UNTIL THE "Date Description" SECTION
040900* HEADER, THEN POSITION ON THE FIRST DATA LINE FOR C000.
041000*----------------------------------------------------------------*
041100     PERFORM B200-READ-NEXT-LINE
041200        THRU B299-READ-NEXT-LINE-EX
041300        UNTIL WK-C-EOF
041400           OR ECDSTMT-IN-LINE (1:17) = "Date Description".
041500     IF  NOT WK-C-EOF
041600         PERFORM B200-READ-NEXT-LINE
041700            THRU B299-READ-NEXT-LINE-EX
041800     END-IF.
041900*----------------------------------------------------------------*
042000 B199-SKIP-TO-NARRATIVE-HEADER-EX.
042100*----------------------------------------------------------------*
042200     EXIT.
042300*----------------------------------------------------------------* ECD141
042400 B300-DETECT-CSV-COLUMNS.                                          ECD141
042500*----------------------------------------------------------------* ECD141
042600* ECDSTMT-IN-LINE STILL HOLDS THE HEADER ROW (B000 HAS NOT YET     ECD141
042700* CALLED B200 TO ADVANCE TO THE FIRST DATA ROW).  SPLIT IT ON      ECD141
042800* COMMAS AND RECORD WHICH TOKEN POSITION CARRIES DATE, AMOUNT      ECD141
042900* AND THE REFERENCE TEXT - REFERENCE MAY BE HEADED "REFERENCE",    ECD141
043000* "DESCRIPTION", "NARRATIVE" OR "DETAILS", LEFTMOST MATCH WINS.    ECD141
043100     MOVE ZERO   TO WK-N-CSV-COL-DATE WK-N-CSV-COL-AMOUNT           ECD141
043200                    WK-N-CSV-COL-REF.                               ECD141
043300     MOVE SPACES TO WK-C-CSV-TOKEN-TABLE-FLAT.                      ECD141
043400     MOVE ZERO   TO WK-N-TOKEN-COUNT.                               ECD141
043500     UNSTRING ECDSTMT-IN-LINE DELIMITED BY ","                      ECD141
043600         INTO WK-C-CSV-TOKEN-ENTRY (1)  WK-C-CSV-TOKEN-ENTRY (2)    ECD141
043700              WK-C-CSV-TOKEN-ENTRY (3)  WK-C-CSV-TOKEN-ENTRY (4)    ECD141
043800              WK-C-CSV-TOKEN-ENTRY (5)  WK-C-CSV-TOKEN-ENTRY (6)    ECD141
043900              WK-C-CSV-TOKEN-ENTRY (7)  WK-C-CSV-TOKEN-ENTRY (8)    ECD141
044000              WK-C-CSV-TOKEN-ENTRY (9)  WK-C-CSV-TOKEN-ENTRY (10)   ECD141
044100         TALLYING IN WK-N-TOKEN-COUNT                               ECD141
044200     END-UNSTRING.                                                 ECD141
044300     MOVE 1 TO WK-N-TOKEN-SUB.                                     ECD141
044400     PERFORM B310-SCAN-ONE-HEADER-COLUMN                           ECD141
044500        THRU B319-SCAN-ONE-HEADER-COLUMN-EX                        ECD141
044600        UNTIL WK-N-TOKEN-SUB > WK-N-TOKEN-COUNT                    ECD141
044700           OR WK-N-TOKEN-SUB > 10.                                 ECD141
044800* ANY COLUMN NOT RECOGNIZED ON THE HEADER ROW FALLS BACK TO THE    ECD141
044900* OLD ASSUMED ORDER - DATE,DESCRIPTION,REFERENCE,AMOUNT - SO A     ECD141
045000* STATEMENT WITH NO HEADER TEXT WORTH READING STILL PARSES.        ECD141
045100     IF  WK-N-CSV-COL-DATE = ZERO                                  ECD141
045200         MOVE 1 TO WK-N-CSV-COL-DATE                               ECD141
045300     END-IF.                                                       ECD141
045400     IF  WK-N-CSV-COL-REF = ZERO                                   ECD141
045500         MOVE 3 TO WK-N-CSV-COL-REF                                ECD141
045600     END-IF.                                                       ECD141
045700     IF  WK-N-CSV-COL-AMOUNT = ZERO                                ECD141
045800         MOVE 4 TO WK-N-CSV-COL-AMOUNT                             ECD141
045900     END-IF.                                                       ECD141
046000*----------------------------------------------------------------* ECD141
046100 B399-DETECT-CSV-COLUMNS-EX.                                       ECD141
046200*----------------------------------------------------------------* ECD141
046300     EXIT.                                                         ECD141
046400*----------------------------------------------------------------* ECD141
046500 B310-SCAN-ONE-HEADER-COLUMN.                                     ECD141
046600*----------------------------------------------------------------* ECD141
046700     MOVE WK-C-CSV-TOKEN-ENTRY (WK-N-TOKEN-SUB)                   ECD141
046800         TO WK-C-CSV-HEADER-UPPER.                                ECD141
046900     INSPECT WK-C-CSV-HEADER-UPPER                                ECD141
047000         CONVERTING WK-C-LOWER-ALPHABET TO WK-C-UPPER-ALPHABET.   ECD141
047100     EVALUATE TRUE                                                ECD141
047200         WHEN WK-C-CSV-HEADER-UPPER (1:4)  = "DATE"               ECD141
047300             IF  WK-N-CSV-COL-DATE = ZERO                         ECD141
047400                 MOVE WK-N-TOKEN-SUB TO WK-N-CSV-COL-DATE         ECD141
047500             END-IF                                               ECD141
047600         WHEN WK-C-CSV-HEADER-UPPER (1:6)  = "AMOUNT"             ECD141
047700             IF  WK-N-CSV-COL-AMOUNT = ZERO                       ECD141
047800                 MOVE WK-N-TOKEN-SUB TO WK-N-CSV-COL-AMOUNT       ECD141
047900             END-IF                                               ECD141
048000         WHEN WK-C-CSV-HEADER-UPPER (1:9)  = "REFERENCE"          ECD141
048100             IF  WK-N-CSV-COL-REF = ZERO                          ECD141
048200                 MOVE WK-N-TOKEN-SUB TO WK-N-CSV-COL-REF          ECD141
048300             END-IF                                               ECD141
048400         WHEN WK-C-CSV-HEADER-UPPER (1:11) = "DESCRIPTION"        ECD141
048500             IF  WK-N-CSV-COL-REF = ZERO                          ECD141
048600                 MOVE WK-N-TOKEN-SUB TO WK-N-CSV-COL-REF          ECD141
048700             END-IF                                               ECD141
048800         WHEN WK-C-CSV-HEADER-UPPER (1:9)  = "NARRATIVE"          ECD141
048900             IF  WK-N-CSV-COL-REF = ZERO                          ECD141
049000                 MOVE WK-N-TOKEN-SUB TO WK-N-CSV-COL-REF          ECD141
049100             END-IF                                               ECD141
049200         WHEN WK-C-CSV-HEADER-UPPER (1:7)  = "DETAILS"            ECD141
049300             IF  WK-N-CSV-COL-REF = ZERO                          ECD141
049400                 MOVE WK-N-TOKEN-SUB TO WK-N-CSV-COL-REF          ECD141
049500             END-IF                                               ECD141
049600     END-EVALUATE.                                                ECD141
049700     ADD 1 TO WK-N-TOKEN-SUB.                                     ECD141
049800*----------------------------------------------------------------* ECD141
049900 B319-SCAN-ONE-HEADER-COLUMN-EX.                                  ECD141
050000*----------------------------------------------------------------* ECD141
050100     EXIT.                                                        ECD141
050200
050300
050400*----------------------------------------------------------------*
050500 B200-READ-NEXT-LINE.
050600*----------------------------------------------------------------*
050700     READ STATEMENT-FILE.
050800     IF  WK-C-END-OF-FILE
050900         MOVE "Y" TO WK-C-EOF-SWITCH
051000     END-IF.
051100*----------------------------------------------------------------*
051200 B299-READ-NEXT-LINE-EX.
051300*----------------------------------------------------------------*
051400     EXIT.
051500
051600 EJECT
051700*----------------------------------------------------------------*
051800* C000 - MAIN PARSE LOOP.  ONE ITERATION PER STATEMENT LINE
051900* ALREADY IN ECDSTMT-IN-LINE (B000 LEFT US POSITIONED ON THE
052000* FIRST DATA LINE, OR AT EOF IF THE STATEMENT WAS EMPTY).
052100*----------------------------------------------------------------*
052200 C000-PROCESS-ALL-LINES.
052300*----------------------------------------------------------------*
052400     PERFORM C100-PROCESS-ONE-LINE
052500        THRU C199-PROCESS-ONE-LINE-EX
052600        UNTIL WK-C-EOF.
052700*----------------------------------------------------------------*
052800 C099-PROCESS-ALL-LINES-EX.
052900*----------------------------------------------------------------*
053000     EXIT.
053100
053200*----------------------------------------------------------------*
053300 C100-PROCESS-ONE-LINE.
053400*----------------------------------------------------------------*
053500     MOVE "Y" TO WK-C-LINE-VALID.
053600     MOVE SPACES TO WK-C-DESCRIPTION-TEXT WK-C-REFERENCE-TEXT.
053700     MOVE ZERO   TO WK-N-PARSED-DATE WK-N-PARSED-AMOUNT.
053800
053900     IF  WK-C-LAYOUT-CSV
054000         PERFORM E100-PARSE-CSV-LINE
054100            THRU E199-PARSE-CSV-LINE-EX
054200     ELSE
054300         PERFORM E200-PARSE-NARRATIVE-LINE
054400            THRU E299-PARSE-NARRATIVE-LINE-EX
054500     END-IF.
054600
054700     IF  WK-C-LINE-IS-VALID
054800        AND WK-N-PARSED-AMOUNT > 0
054900         PERFORM F000-WRITE-TRANSACTION
055000            THRU F099-WRITE-TRANSACTION-EX
055100     ELSE
055200         ADD 1 TO WK-N-COUNT-SKIPPED
055300     END-IF.
055400
055500     PERFORM B200-READ-NEXT-LINE
055600        THRU B299-READ-NEXT-LINE-EX.
055700*----------------------------------------------------------------*
055800 C199-PROCESS-ONE-LINE-EX.
055900*----------------------------------------------------------------*
056000     EXIT.
056100
056200 EJECT
056300*----------------------------------------------------------------*
056400* E100 - GENERIC CSV LAYOUT.  DATE/AMOUNT/REFERENCE COLUMN
056500* POSITIONS COME FROM WK-N-CSV-COL-DATE/-AMOUNT/-REF, SET ONCE
056600* BY B300-DETECT-CSV-COLUMNS AGAINST THE STATEMENT'S OWN HEADER
056700* ROW - NOT ASSUMED HERE.
056800*----------------------------------------------------------------*
056900 E100-PARSE-CSV-LINE.
057000*----------------------------------------------------------------*
057100     MOVE SPACES TO WK-C-CSV-TOKEN-TABLE-FLAT.                      ECD141
057200     MOVE ZERO   TO WK-N-TOKEN-COUNT.                               ECD141
057300     MOVE SPACES TO WK-C-DATE-TEXT.
057400     UNSTRING ECDSTMT-IN-LINE DELIMITED BY ","
057500         INTO WK-C-CSV-TOKEN-ENTRY (1)  WK-C-CSV-TOKEN-ENTRY (2)    ECD141
057600              WK-C-CSV-TOKEN-ENTRY (3)  WK-C-CSV-TOKEN-ENTRY (4)    ECD141
057700              WK-C-CSV-TOKEN-ENTRY (5)  WK-C-CSV-TOKEN-ENTRY (6)    ECD141
057800              WK-C-CSV-TOKEN-ENTRY (7)  WK-C-CSV-TOKEN-ENTRY (8)    ECD141
057900              WK-C-CSV-TOKEN-ENTRY (9)  WK-C-CSV-TOKEN-ENTRY (10)   ECD141
058000         TALLYING IN WK-N-TOKEN-COUNT                               ECD141
058100     END-UNSTRING.
058200
058300     MOVE WK-C-CSV-TOKEN-ENTRY (WK-N-CSV-COL-DATE)                  ECD141
058400         TO WK-C-DATE-TEXT.                                         ECD141
058500     MOVE WK-C-CSV-TOKEN-ENTRY (WK-N-CSV-COL-AMOUNT)                ECD141
058600         TO WK-C-AMOUNT-RAW.                                        ECD141
058700     MOVE WK-C-CSV-TOKEN-ENTRY (WK-N-CSV-COL-REF)                   ECD141
058800         TO WK-C-REFERENCE-TEXT.                                    ECD141
058900     MOVE WK-C-CSV-TOKEN-ENTRY (WK-N-CSV-COL-REF)                   ECD141
059000         TO WK-C-DESCRIPTION-TEXT.                                  ECD141
059100
059200     PERFORM H000-PARSE-DATE-TEXT
059300        THRU H099-PARSE-DATE-TEXT-EX.
059400     IF  NOT WK-C-DATE-IS-VALID
059500         MOVE "N" TO WK-C-LINE-VALID
059600         GO TO E199-PARSE-CSV-LINE-EX
059700     END-IF.
059800
059900     PERFORM G000-PARSE-AMOUNT-TEXT
060000        THRU G099-PARSE-AMOUNT-TEXT-EX.
060100     IF  NOT WK-C-AMOUNT-IS-VALID
060200         MOVE "N" TO WK-C-LINE-VALID
060300         GO TO E199-PARSE-CSV-LINE-EX
060400     END-IF.
060500
060600     PERFORM J000-EXTRACT-PAYMENT-REFERENCE
060700        THRU J099-EXTRACT-PAYMENT-REFERENCE-EX.
060800*----------------------------------------------------------------*
060900 E199-PARSE-CSV-LINE-EX.
061000*----------------------------------------------------------------*
061100     EXIT.
061200
061300 EJECT
061400*----------------------------------------------------------------*
061500* E200 - NARRATIVE LAYOUT (SBSA TEXT EXPORT AND MARKDOWN EXPORT).
061600* TOKENIZE ON SPACE, THEN READ THE TRAILING NUMERIC TOKENS
061700* RIGHT-TO-LEFT - LAST TOKEN IS BALANCE, SECOND-LAST IS AMOUNT -
061800* AND THE LEADING TOKENS ARE THE DATE FOLLOWED BY THE
061900* DESCRIPTION/REFERENCE TEXT.
062000*----------------------------------------------------------------*
062100 E200-PARSE-NARRATIVE-LINE.
062200*----------------------------------------------------------------*
062300     MOVE SPACES TO WK-C-TOKEN-TABLE-FLAT.
062400     MOVE ZERO   TO WK-N-TOKEN-COUNT.
062500     UNSTRING ECDSTMT-IN-LINE DELIMITED BY ALL SPACE
062600         INTO WK-C-TOKEN-ENTRY (1)  WK-C-TOKEN-ENTRY (2)
062700              WK-C-TOKEN-ENTRY (3)  WK-C-TOKEN-ENTRY (4)
062800              WK-C-TOKEN-ENTRY (5)  WK-C-TOKEN-ENTRY (6)
062900              WK-C-TOKEN-ENTRY (7)  WK-C-TOKEN-ENTRY (8)
063000              WK-C-TOKEN-ENTRY (9)  WK-C-TOKEN-ENTRY (10)
063100              WK-C-TOKEN-ENTRY (11) WK-C-TOKEN-ENTRY (12)
063200              WK-C-TOKEN-ENTRY (13) WK-C-TOKEN-ENTRY (14)
063300              WK-C-TOKEN-ENTRY (15) WK-C-TOKEN-ENTRY (16)
063400              WK-C-TOKEN-ENTRY (17) WK-C-TOKEN-ENTRY (18)
063500              WK-C-TOKEN-ENTRY (19) WK-C-TOKEN-ENTRY (20)
063600         TALLYING IN WK-N-TOKEN-COUNT
063700     END-UNSTRING.
063800
063900     IF  WK-N-TOKEN-COUNT < 3
064000         MOVE "N" TO WK-C-LINE-VALID
064100         GO TO E299-PARSE-NARRATIVE-LINE-EX
064200     END-IF.
064300
064400     COMPUTE WK-N-BALANCE-TOKEN-IDX = WK-N-TOKEN-COUNT.
064500     COMPUTE WK-N-AMOUNT-TOKEN-IDX  = WK-N-TOKEN-COUNT - 1.
064600
064700     PERFORM E300-DETERMINE-DATE-SPAN
064800        THRU E399-DETERMINE-DATE-SPAN-EX.
064900     IF  NOT WK-C-DATE-IS-VALID
065000         MOVE "N" TO WK-C-LINE-VALID
065100         GO TO E299-PARSE-NARRATIVE-LINE-EX
065200     END-IF.
065300
065400     MOVE WK-C-TOKEN-ENTRY (WK-N-AMOUNT-TOKEN-IDX)
065500                                     TO WK-C-AMOUNT-RAW.
065600     PERFORM G000-PARSE-AMOUNT-TEXT
065700        THRU G099-PARSE-AMOUNT-TEXT-EX.
065800     IF  NOT WK-C-AMOUNT-IS-VALID
065900         MOVE "N" TO WK-C-LINE-VALID
066000         GO TO E299-PARSE-NARRATIVE-LINE-EX
066100     END-IF.
066200
066300     MOVE SPACES TO WK-C-DESCRIPTION-TEXT.
066400     MOVE WK-N-DESC-FIRST-TOKEN-IDX TO WK-N-TOKEN-SUB.
066500     PERFORM E400-APPEND-DESCRIPTION-TOKEN
066600        THRU E499-APPEND-DESCRIPTION-TOKEN-EX
066700        UNTIL WK-N-TOKEN-SUB >= WK-N-AMOUNT-TOKEN-IDX.
066800
066900     MOVE WK-C-DESCRIPTION-TEXT     TO WK-C-REFERENCE-TEXT.
067000     PERFORM J000-EXTRACT-PAYMENT-REFERENCE
067100        THRU J099-EXTRACT-PAYMENT-REFERENCE-EX.
067200*----------------------------------------------------------------*
067300 E299-PARSE-NARRATIVE-LINE-EX.
067400*----------------------------------------------------------------*
067500     EXIT.
067600
067700*----------------------------------------------------------------*
067800 E300-DETERMINE-DATE-SPAN.
067900*----------------------------------------------------------------*
068000* TRY A ONE-TOKEN DATE (yyyy-MM-dd OR dd/MM/yyyy) FIRST, THEN A
068100* THREE-TOKEN DATE (d MMM yy / dd MMM yy).
068200*----------------------------------------------------------------*
068300     MOVE WK-C-TOKEN-ENTRY (1)      TO WK-C-DATE-TEXT.
068400     PERFORM H000-PARSE-DATE-TEXT
068500        THRU H099-PARSE-DATE-TEXT-EX.
068600     IF  WK-C-DATE-IS-VALID
068700         MOVE 2 TO WK-N-DESC-FIRST-TOKEN-IDX
068800         GO TO E399-DETERMINE-DATE-SPAN-EX
068900     END-IF.
069000
069100     IF  WK-N-TOKEN-COUNT < 5
069200         MOVE "N" TO WK-C-DATE-VALID
069300         GO TO E399-DETERMINE-DATE-SPAN-EX
069400     END-IF.
069500
069600     STRING WK-C-TOKEN-ENTRY (1) DELIMITED BY SPACE
069700            " "                  DELIMITED BY SIZE
069800            WK-C-TOKEN-ENTRY (2) DELIMITED BY SPACE
069900            " "                  DELIMITED BY SIZE
070000            WK-C-TOKEN-ENTRY (3) DELIMITED BY SPACE
070100            INTO WK-C-DATE-TEXT
070200     END-STRING.
070300     PERFORM H000-PARSE-DATE-TEXT
070400        THRU H099-PARSE-DATE-TEXT-EX.
070500     IF  WK-C-DATE-IS-VALID
070600         MOVE 4 TO WK-N-DESC-FIRST-TOKEN-IDX
070700     END-IF.
070800*----------------------------------------------------------------*
070900 E399-DETERMINE-DATE-SPAN-EX.
071000*----------------------------------------------------------------*
071100     EXIT.
071200
071300*----------------------------------------------------------------*
071400 E400-APPEND-DESCRIPTION-TOKEN.
071500*----------------------------------------------------------------*
071600     STRING WK-C-DESCRIPTION-TEXT     DELIMITED BY SPACE
071700            " "                       DELIMITED BY SIZE
071800            WK-C-TOKEN-ENTRY (WK-N-TOKEN-SUB) DELIMITED BY SPACE
071900            INTO WK-C-DESCRIPTION-TEXT
072000     END-STRING.
072100     ADD 1 TO WK-N-TOKEN-SUB.
072200*----------------------------------------------------------------*
072300 E499-APPEND-DESCRIPTION-TOKEN-EX.
072400*----------------------------------------------------------------*
072500     EXIT.
072600
072700 EJECT
072800*----------------------------------------------------------------*
072900* G000/H000 - SHARED DATE AND AMOUNT PARSING, USED BY BOTH
073000* LAYOUTS.  MODELLED ON THIS CENTRE'S OLD ECDTB3 ROUTINE.
073100*----------------------------------------------------------------*
073200 H000-PARSE-DATE-TEXT.
073300*----------------------------------------------------------------*
073400     MOVE "N" TO WK-C-DATE-VALID.
073500
073600     IF  WK-C-DATE-TEXT (3:1) = "/"
073700         PERFORM H100-PARSE-SLASH-DATE
073800            THRU H199-PARSE-SLASH-DATE-EX
073900         GO TO H099-PARSE-DATE-TEXT-EX
074000     END-IF.
074100
074200     IF  WK-C-DATE-TEXT (5:1) = "-"
074300         PERFORM H200-PARSE-DASH-DATE
074400            THRU H299-PARSE-DASH-DATE-EX
074500         GO TO H099-PARSE-DATE-TEXT-EX
074600     END-IF.
074700
074800     PERFORM H300-PARSE-NARRATIVE-DATE
074900        THRU H399-PARSE-NARRATIVE-DATE-EX.
075000*----------------------------------------------------------------*
075100 H099-PARSE-DATE-TEXT-EX.
075200*----------------------------------------------------------------*
075300     EXIT.
075400
075500*----------------------------------------------------------------*
075600 H100-PARSE-SLASH-DATE.
075700*----------------------------------------------------------------*
075800* dd/MM/yyyy
075900*----------------------------------------------------------------*
076000     IF     WK-C-DATE-TEXT (1:2) IS NUMERIC
076100        AND WK-C-DATE-TEXT (4:2) IS NUMERIC
076200        AND WK-C-DATE-TEXT (7:4) IS NUMERIC
076300         MOVE WK-C-DATE-TEXT (1:2) TO WK-N-DAY-NUMERIC
076400         MOVE WK-C-DATE-TEXT (4:2) TO WK-N-MONTH-NUMERIC
076500         MOVE WK-C-DATE-TEXT (7:4) TO WK-N-YEAR-NUMERIC
076600         PERFORM H900-BUILD-DATE-FIELD
076700            THRU H999-BUILD-DATE-FIELD-EX
076800     END-IF.
076900*----------------------------------------------------------------*
077000 H199-PARSE-SLASH-DATE-EX.
077100*----------------------------------------------------------------*
077200     EXIT.
077300
077400*----------------------------------------------------------------*
077500 H200-PARSE-DASH-DATE.
077600*----------------------------------------------------------------*
077700* yyyy-MM-dd
077800*----------------------------------------------------------------*
077900     IF     WK-C-DATE-TEXT (1:4) IS NUMERIC
078000        AND WK-C-DATE-TEXT (6:2) IS NUMERIC
078100        AND WK-C-DATE-TEXT (9:2) IS NUMERIC
078200         MOVE WK-C-DATE-TEXT (1:4) TO WK-N-YEAR-NUMERIC
078300         MOVE WK-C-DATE-TEXT (6:2) TO WK-N-MONTH-NUMERIC
078400         MOVE WK-C-DATE-TEXT (9:2) TO WK-N-DAY-NUMERIC
078500         PERFORM H900-BUILD-DATE-FIELD
078600            THRU H999-BUILD-DATE-FIELD-EX
078700     END-IF.
078800*----------------------------------------------------------------*
078900 H299-PARSE-DASH-DATE-EX.
079000*----------------------------------------------------------------*
079100     EXIT.
079200
079300*----------------------------------------------------------------*
079400 H300-PARSE-NARRATIVE-DATE.
079500*----------------------------------------------------------------*
079600* d MMM yy  OR  dd MMM yy  (RECONSTRUCTED, SPACE-DELIMITED)
079700*----------------------------------------------------------------*
079800     UNSTRING WK-C-DATE-TEXT DELIMITED BY SPACE
079900         INTO WK-C-AMOUNT-SEG-1 WK-C-AMOUNT-SEG-2 WK-C-AMOUNT-SEG-3
080000     END-UNSTRING.
080100
080200     IF  WK-C-AMOUNT-SEG-1 (1:2) IS NOT NUMERIC
080300        AND WK-C-AMOUNT-SEG-1 (1:1) IS NOT NUMERIC
080400         GO TO H399-PARSE-NARRATIVE-DATE-EX
080500     END-IF.
080600     MOVE WK-C-AMOUNT-SEG-1 (1:2)  TO WK-N-DAY-NUMERIC.
080700
080800     INSPECT WK-C-AMOUNT-SEG-2 CONVERTING WK-C-LOWER-ALPHABET
080900             TO WK-C-UPPER-ALPHABET.
081000     MOVE ZERO TO WK-N-MONTH-NUMERIC.
081100     MOVE 1 TO WK-N-MONTH-SEARCH-IDX.
081200     PERFORM H310-CHECK-ONE-MONTH-ABBR
081300        THRU H319-CHECK-ONE-MONTH-ABBR-EX
081400        UNTIL WK-N-MONTH-SEARCH-IDX > 12
081500           OR WK-N-MONTH-NUMERIC NOT = ZERO.
081600     IF  WK-N-MONTH-NUMERIC = ZERO
081700         GO TO H399-PARSE-NARRATIVE-DATE-EX
081800     END-IF.
081900
082000     IF  WK-C-AMOUNT-SEG-3 (1:2) IS NOT NUMERIC
082100         GO TO H399-PARSE-NARRATIVE-DATE-EX
082200     END-IF.
082300     MOVE WK-C-AMOUNT-SEG-3 (1:2) TO WK-N-YEAR-2-DIGIT.
082400     COMPUTE WK-N-YEAR-NUMERIC = 2000 + WK-N-YEAR-2-DIGIT.
082500
082600     PERFORM H900-BUILD-DATE-FIELD
082700        THRU H999-BUILD-DATE-FIELD-EX.
082800*----------------------------------------------------------------*
082900 H399-PARSE-NARRATIVE-DATE-EX.
083000*----------------------------------------------------------------*
083100     EXIT.
083200
083300*----------------------------------------------------------------*
083400 H310-CHECK-ONE-MONTH-ABBR.
083500*----------------------------------------------------------------*
083600     IF  WK-C-AMOUNT-SEG-2 (1:3) = WK-C-MONTH-ABBR (WK-N-MONTH-SEARCH-IDX)
083700         MOVE WK-N-MONTH-SEARCH-IDX TO WK-N-MONTH-NUMERIC
083800     END-IF.
083900     ADD 1 TO WK-N-MONTH-SEARCH-IDX.
084000*----------------------------------------------------------------*
084100 H319-CHECK-ONE-MONTH-ABBR-EX.
084200*----------------------------------------------------------------*
084300     EXIT.
084400
084500*----------------------------------------------------------------*
084600 H900-BUILD-DATE-FIELD.
084700*----------------------------------------------------------------*
084800     IF     WK-N-MONTH-NUMERIC >= 1 AND WK-N-MONTH-NUMERIC <= 12
084900        AND WK-N-DAY-NUMERIC   >= 1 AND WK-N-DAY-NUMERIC   <= 31
085000         MOVE WK-N-YEAR-NUMERIC  TO WK-N-PARSED-YEAR
085100         MOVE WK-N-MONTH-NUMERIC TO WK-N-PARSED-MONTH
085200         MOVE WK-N-DAY-NUMERIC   TO WK-N-PARSED-DAY
085300         MOVE "Y"                TO WK-C-DATE-VALID
085400     END-IF.
085500*----------------------------------------------------------------*
085600 H999-BUILD-DATE-FIELD-EX.
085700*----------------------------------------------------------------*
085800     EXIT.
085900
086000 EJECT
086100*----------------------------------------------------------------*
086200 G000-PARSE-AMOUNT-TEXT.
086300*----------------------------------------------------------------*
086400* STRIP THOUSANDS SEPARATORS, FIND THE DECIMAL POINT, REBUILD AS
086500* A PACKED NUMERIC VALUE.  ANY AMOUNT THAT WILL NOT REDUCE TO
086600* DIGITS-DOT-DIGITS IS TREATED AS A PARSE FAILURE.
086700*----------------------------------------------------------------*
086800     MOVE "N" TO WK-C-AMOUNT-VALID.
086900     MOVE WK-C-AMOUNT-RAW           TO WK-C-AMOUNT-CLEAN.
087000     INSPECT WK-C-AMOUNT-CLEAN REPLACING ALL "," BY SPACE.
087100     INSPECT WK-C-AMOUNT-CLEAN REPLACING ALL "R" BY SPACE.
087200
087300     UNSTRING WK-C-AMOUNT-CLEAN DELIMITED BY ALL SPACE
087400         INTO WK-C-AMOUNT-SEG-1 WK-C-AMOUNT-SEG-2 WK-C-AMOUNT-SEG-3
087500     END-UNSTRING.
087600     STRING WK-C-AMOUNT-SEG-1 DELIMITED BY SPACE
087700            WK-C-AMOUNT-SEG-2 DELIMITED BY SPACE
087800            WK-C-AMOUNT-SEG-3 DELIMITED BY SPACE
087900            INTO WK-C-AMOUNT-CLEAN
088000     END-STRING.
088100
088200     MOVE ZERO TO WK-N-DOT-POS.
088300     MOVE 1    TO WK-N-TOKEN-SUB.
088400     PERFORM G100-FIND-DECIMAL-POINT
088500        THRU G199-FIND-DECIMAL-POINT-EX
088600        UNTIL WK-N-TOKEN-SUB > 15
088700           OR WK-N-DOT-POS NOT = ZERO.
088800     IF  WK-N-DOT-POS = ZERO
088900         GO TO G099-PARSE-AMOUNT-TEXT-EX
089000     END-IF.
089100
089200     IF  WK-C-AMOUNT-CLEAN (1 : WK-N-DOT-POS - 1) IS NOT NUMERIC
089300        OR WK-C-AMOUNT-CLEAN (WK-N-DOT-POS + 1 : 2) IS NOT NUMERIC
089400         GO TO G099-PARSE-AMOUNT-TEXT-EX
089500     END-IF.
089600
089700     MOVE WK-C-AMOUNT-CLEAN (1 : WK-N-DOT-POS - 1) TO WK-N-AMOUNT-INT.
089800     MOVE WK-C-AMOUNT-CLEAN (WK-N-DOT-POS + 1 : 2) TO WK-N-AMOUNT-FRAC.
089900     COMPUTE WK-N-PARSED-AMOUNT ROUNDED =
090000         WK-N-AMOUNT-INT + (WK-N-AMOUNT-FRAC / 100).
090100     MOVE "Y" TO WK-C-AMOUNT-VALID.
090200*----------------------------------------------------------------*
090300 G099-PARSE-AMOUNT-TEXT-EX.
090400*----------------------------------------------------------------*
090500     EXIT.
090600
090700*----------------------------------------------------------------*
090800 G100-FIND-DECIMAL-POINT.
090900*----------------------------------------------------------------*
091000     IF  WK-C-AMOUNT-CLEAN (WK-N-TOKEN-SUB:1) = "."
091100         MOVE WK-N-TOKEN-SUB TO WK-N-DOT-POS
091200     END-IF.
091300     ADD 1 TO WK-N-TOKEN-SUB.
091400*----------------------------------------------------------------*
091500 G199-FIND-DECIMAL-POINT-EX.
091600*----------------------------------------------------------------*
091700     EXIT.
091800
091900 EJECT
092000*----------------------------------------------------------------*
092100* J000 - PICK OUT THE PAYMENT REFERENCE: AN EMBEDDED TOKEN WINS,
092200* ELSE THE FIRST 50 CHARACTERS OF THE REFERENCE/DESCRIPTION TEXT
092300* VERBATIM.  (THE STU-YYYY-NNN TOKEN ITSELF IS ONLY *EXTRACTED*
092400* HERE - ECDMATCH DOES THE ACTUAL LOOKUP.)
092500*----------------------------------------------------------------*
092600 J000-EXTRACT-PAYMENT-REFERENCE.
092700*----------------------------------------------------------------*
092800     IF  WK-C-REFERENCE-TEXT = SPACES
092900         MOVE WK-C-DESCRIPTION-TEXT (1:50) TO WK-C-REFERENCE-TEXT
093000     END-IF.
093100*----------------------------------------------------------------*
093200 J099-EXTRACT-PAYMENT-REFERENCE-EX.
093300*----------------------------------------------------------------*
093400     EXIT.
093500
093600 EJECT
093700*----------------------------------------------------------------*
093800* F000 - BUILD THE SYNTHETIC BANK-REFERENCE, WRITE THE
093900* TRANSACTION, THEN CALL ECDMATCH IMMEDIATELY - EQUIVALENT TO
094000* RUNNING THE MATCH PASS "OVER EVERY TRANSACTION JUST PARSED, IN
094100* THE ORDER PARSED" SINCE NO STRATEGY DEPENDS ON A LATER
094200* TRANSACTION'S OUTCOME.
094300*----------------------------------------------------------------*
094400 F000-WRITE-TRANSACTION.
094500*----------------------------------------------------------------*
094600     ADD 1 TO WK-C-RUN-SEQNO.
094700     MOVE WK-N-PARSED-DATE          TO WK-C-SYNREF-DATE.
094800     COMPUTE WK-C-SYNREF-AMOUNT-NUM =                               ECD142
094900         WK-N-PARSED-AMOUNT * 100.                                  ECD142
095000     MOVE WK-C-RUN-TIME             TO WK-C-SYNREF-TIME.
095100     MOVE WK-C-RUN-SEQNO            TO WK-C-SYNREF-SEQ.
095200
095300     MOVE SPACES                    TO ECDTRAN-BANK-REFERENCE.
095400     STRING WK-C-SYNREF-DATE       DELIMITED BY SIZE
095500            "-"                    DELIMITED BY SIZE
095600            WK-C-SYNREF-AMOUNT-NUM DELIMITED BY SIZE                ECD142
095700            "-"                    DELIMITED BY SIZE                ECD142
095800            WK-C-SYNREF-TIME       DELIMITED BY SIZE
095900            "-"                    DELIMITED BY SIZE
096000            WK-C-SYNREF-SEQ        DELIMITED BY SIZE
096100            INTO ECDTRAN-BANK-REFERENCE
096200     END-STRING.
096300
096400     MOVE WK-N-PARSED-AMOUNT        TO ECDTRAN-AMOUNT.
096500     MOVE WK-N-PARSED-DATE           TO ECDTRAN-DATE.
096600     MOVE WK-C-REFERENCE-TEXT        TO ECDTRAN-REFERENCE.
096700     MOVE WK-C-DESCRIPTION-TEXT       TO ECDTRAN-DESCRIPTION.
096800     MOVE "U"                        TO ECDTRAN-STATUS.
096900
097000     WRITE ECDTRAN-RECORD.
097100     ADD 1 TO WK-N-COUNT-WRITTEN.
097200
097300     MOVE WK-C-MODE-FULL             TO VMTCH-MODE.
097400     MOVE ECDTRAN-BANK-REFERENCE     TO VMTCH-BANK-REFERENCE.
097500     MOVE ECDTRAN-AMOUNT             TO VMTCH-AMOUNT.
097600     MOVE ECDTRAN-DATE               TO VMTCH-DATE.
097700     MOVE ECDTRAN-REFERENCE          TO VMTCH-REFERENCE.
097800     MOVE ECDTRAN-DESCRIPTION        TO VMTCH-DESCRIPTION.
097900     CALL "ECDMATCH" USING VMTCH-RECORD.
098000
098100     IF  VMTCH-WAS-MATCHED
098200         ADD 1 TO WK-N-COUNT-MATCHED
098300     ELSE
098400         ADD 1 TO WK-N-COUNT-UNMATCHED
098500     END-IF.
098600*----------------------------------------------------------------*
098700 F099-WRITE-TRANSACTION-EX.
098800*----------------------------------------------------------------*
098900     EXIT.
099000
099100 EJECT
099200*----------------------------------------------------------------*
099300 D000-FINALIZE-RUN.
099400*----------------------------------------------------------------*
099500     OPEN OUTPUT PAYMENT-FILE.
099600     IF  NOT WK-C-SUCCESSFUL
099700         DISPLAY "ECDSTMT - OPEN FILE ERROR - PAYMENT-FILE"
099800         GO TO Y900-ABNORMAL-TERMINATION
099900     END-IF.
100000     MOVE 1 TO WK-N-TOKEN-SUB.
100100     PERFORM D100-WRITE-ONE-PAYMENT
100200        THRU D199-WRITE-ONE-PAYMENT-EX
100300        VARYING PAY-IDX FROM 1 BY 1
100400        UNTIL PAY-IDX > ECDPAYM-TABLE-COUNT.
100500     CLOSE PAYMENT-FILE.
100600     CLOSE STATEMENT-FILE.
100700     CLOSE TRANSACTION-FILE.
100800
100900     DISPLAY "ECDSTMT - TRANSACTIONS WRITTEN   " WK-N-COUNT-WRITTEN.
101000     DISPLAY "ECDSTMT - TRANSACTIONS MATCHED   " WK-N-COUNT-MATCHED.
101100     DISPLAY "ECDSTMT - TRANSACTIONS UNMATCHED " WK-N-COUNT-UNMATCHED.
101200     DISPLAY "ECDSTMT - LINES SKIPPED (BAD DATA)" WK-N-COUNT-SKIPPED.
101300*----------------------------------------------------------------*
101400 D099-FINALIZE-RUN-EX.
101500*----------------------------------------------------------------*
101600     EXIT.
101700
101800*----------------------------------------------------------------*
101900 D100-WRITE-ONE-PAYMENT.
102000*----------------------------------------------------------------*
102100     MOVE TBL-PAY-STUDENT-NUMBER (PAY-IDX)   TO ECDPAYM-STUDENT-NUMBER.
102200     MOVE TBL-PAY-MONTH (PAY-IDX)             TO ECDPAYM-MONTH.
102300     MOVE TBL-PAY-YEAR (PAY-IDX)              TO ECDPAYM-YEAR.
102400     MOVE TBL-PAY-AMOUNT-PAID (PAY-IDX)       TO ECDPAYM-AMOUNT-PAID.
102500     MOVE TBL-PAY-EXPECTED-AMOUNT (PAY-IDX)   TO ECDPAYM-EXPECTED-AMOUNT.
102600     MOVE TBL-PAY-OUTSTANDING (PAY-IDX)       TO ECDPAYM-OUTSTANDING.
102700     MOVE TBL-PAY-DATE (PAY-IDX)              TO ECDPAYM-DATE.
102800     MOVE TBL-PAY-STATUS (PAY-IDX)            TO ECDPAYM-STATUS.
102900     MOVE TBL-PAY-TXN-REFERENCE (PAY-IDX)     TO ECDPAYM-TXN-REFERENCE.
103000     MOVE TBL-PAY-AUTO-MATCHED (PAY-IDX)      TO ECDPAYM-AUTO-MATCHED.
103100     WRITE ECDPAYM-RECORD.
103200*----------------------------------------------------------------*
103300 D199-WRITE-ONE-PAYMENT-EX.
103400*----------------------------------------------------------------*
103500     EXIT.
103600
103700*----------------------------------------------------------------*
103800 Y900-ABNORMAL-TERMINATION.
103900*----------------------------------------------------------------*
104000     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
104100     STOP RUN.
104200
104300******************************************************************
104400*************** END OF PROGRAM SOURCE  ECDSTMT *****************
104500******************************************************************
