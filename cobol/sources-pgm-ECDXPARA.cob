000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ECDXPARA.
000500 AUTHOR.         R J PALOMO.
000600 INSTALLATION.   LITTLE STEPS ECD CENTRE - FINANCE.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE RETURNS THE CALENDAR MONTH NAME
001200*               FOR A GIVEN MONTH NUMBER (1-12), FOR USE IN
001300*               THE MONTHLY PAYMENT REPORT TITLE LINE.
001400*               MODELLED ON THIS CENTRE'S OLD ECDPARM PARAMETER
001500*               LOOKUP ROUTINE, BUT SEARCHES A SMALL INTERNAL TABLE
001600*               RATHER THAN AN INDEXED PARAMETER FILE - THIS
001700*               CENTRE HAS NO SEPARATE PARAMETER MASTER.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* TAG    INIT   DATE        DESCRIPTION
002300* ------ ------ ----------  -----------------------------------
002400* ECD100 RJP    14/03/1991  INITIAL VERSION
002500* ECD9803 DWL   22/09/1998  Y2K REMEDIATION - NO DATE FIELDS IN
002600*                           THIS ROUTINE, REVIEWED AND CLEARED
002700* ECD130 CQY    19/04/2015  ADD WK-C-XPARA-ERROR-CD SO ECDMRPT
002800*                           CAN DETECT AN OUT-OF-RANGE MONTH
002900* ECD133 SAT    11/02/2018  ADD MONTH-ABBREVIATION TRACE LINE
003000*                           TO AID SUPPORT WHEN ECDMRPT'S TITLE
003100*                           LINE SHOWS THE WRONG MONTH
003200*----------------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500 EJECT
004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000
005100*************************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                          PIC X(24)        VALUE
005500     "** PROGRAM ECDXPARA **".
005600
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800 01  WK-C-COMMON.
005900     COPY ECDCOMWS.
006000
006100 01  WK-N-WORK-AREA.
006200     05  WK-N-CTR                    PIC 9(02) COMP.
006300     05  WK-N-OCCURENCE              PIC 9(02) COMP VALUE 12.
006400     05  FILLER                      PIC X(01).
006500
006600* MONTH-NAME TABLE, JAN THRU DEC, IN CALENDAR ORDER
006700 01  WK-C-MONTH-TABLE.
006800     05  FILLER  PIC X(9) VALUE "January".
006900     05  FILLER  PIC X(9) VALUE "February".
007000     05  FILLER  PIC X(9) VALUE "March".
007100     05  FILLER  PIC X(9) VALUE "April".
007200     05  FILLER  PIC X(9) VALUE "May".
007300     05  FILLER  PIC X(9) VALUE "June".
007400     05  FILLER  PIC X(9) VALUE "July".
007500     05  FILLER  PIC X(9) VALUE "August".
007600     05  FILLER  PIC X(9) VALUE "September".
007700     05  FILLER  PIC X(9) VALUE "October".
007800     05  FILLER  PIC X(9) VALUE "November".
007900     05  FILLER  PIC X(9) VALUE "December".
008000 01  WK-C-MONTH-TABLE-R REDEFINES WK-C-MONTH-TABLE.
008100     05  WK-C-MONTH-NAME OCCURS 12 TIMES PIC X(9).
008200
008300* 3-CHARACTER ABBREVIATION TABLE, SAME CALENDAR ORDER, USED FOR
008400* THE TRACE LINE ONLY - THE FULL NAME ABOVE IS WHAT GOES BACK
008500* TO ECDMRPT.
008600 01  WK-C-MONTH-ABBR-TABLE.
008700     05  FILLER  PIC X(3) VALUE "JAN".
008800     05  FILLER  PIC X(3) VALUE "FEB".
008900     05  FILLER  PIC X(3) VALUE "MAR".
009000     05  FILLER  PIC X(3) VALUE "APR".
009100     05  FILLER  PIC X(3) VALUE "MAY".
009200     05  FILLER  PIC X(3) VALUE "JUN".
009300     05  FILLER  PIC X(3) VALUE "JUL".
009400     05  FILLER  PIC X(3) VALUE "AUG".
009500     05  FILLER  PIC X(3) VALUE "SEP".
009600     05  FILLER  PIC X(3) VALUE "OCT".
009700     05  FILLER  PIC X(3) VALUE "NOV".
009800     05  FILLER  PIC X(3) VALUE "DEC".
009900 01  WK-C-MONTH-ABBR-TABLE-R REDEFINES WK-C-MONTH-ABBR-TABLE.     ECD133  
010000     05  WK-C-MONTH-ABBR OCCURS 12 TIMES PIC X(3).
010100
010200* ALPHA VIEW OF THE MONTH NUMBER, FOR THE TRACE DISPLAY LINE ONLY
010300 01  WK-N-CTR-DISPLAY-AREA          PIC 9(02) VALUE ZERO.
010400 01  WK-C-CTR-DISPLAY-ALPHA REDEFINES WK-N-CTR-DISPLAY-AREA       ECD133  
010500                                     PIC X(02).
010600
010700********************
010800 LINKAGE SECTION.
010900********************
011000     COPY XPARA.
011100
011200     EJECT
011300********************************************
011400 PROCEDURE DIVISION USING WK-C-XPARA-RECORD.
011500********************************************
011600 MAIN-MODULE.
011700     PERFORM A000-MAIN-PROCESSING
011800        THRU A099-MAIN-PROCESSING-EX.
011900     GOBACK.
012000
012100 EJECT
012200*---------------------------------------------------------------*
012300 A000-MAIN-PROCESSING.
012400*---------------------------------------------------------------*
012500     MOVE    SPACES                  TO    WK-C-XPARA-MONTH-NAME.
012600     MOVE    SPACES                  TO    WK-C-XPARA-ERROR-CD.
012700
012800     IF      WK-N-XPARA-MONTH-NO NOT NUMERIC
012900          OR WK-N-XPARA-MONTH-NO < 1
013000          OR WK-N-XPARA-MONTH-NO > 12
013100         MOVE "ECD0301"          TO    WK-C-XPARA-ERROR-CD
013200         GO TO A099-MAIN-PROCESSING-EX.
013300
013400     MOVE    WK-N-XPARA-MONTH-NO     TO    WK-N-CTR.
013500     MOVE    WK-C-MONTH-NAME (WK-N-CTR)
013600                                     TO    WK-C-XPARA-MONTH-NAME.
013700     MOVE    WK-N-XPARA-MONTH-NO     TO    WK-N-CTR-DISPLAY-AREA.
013800     DISPLAY "ECDXPARA - MONTH " WK-C-CTR-DISPLAY-ALPHA           ECD133  
013900             " RESOLVED TO " WK-C-MONTH-ABBR (WK-N-CTR)
014000             "/" WK-C-XPARA-MONTH-NAME.
014100
014200*---------------------------------------------------------------*
014300 A099-MAIN-PROCESSING-EX.
014400*---------------------------------------------------------------*
014500     EXIT.
014600
014700******************************************************************
014800*************** END OF PROGRAM SOURCE  ECDXPARA ****************
014900******************************************************************
